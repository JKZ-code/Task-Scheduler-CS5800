000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TSKVSRCH.
000400 AUTHOR.         R.HARTLEY.
000500 INSTALLATION.   BATCH SYSTEMS - TASK SCHEDULING UNIT.
000600 DATE-WRITTEN.   02 MAR 1987.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  STANDALONE SEARCH/FILTER UTILITY.  READS ONE
001100*               SRCHPARM RECORD FOR ITS FILTER CRITERIA, THEN
001200*               PASSES EVERY TASKMST RECORD AGAINST THAT CRITERIA
001300*               AND COPIES THE ONES THAT SURVIVE TO SRCHOUT.
001400*               A ZERO OR SPACE FILTER FIELD MEANS THAT FILTER
001500*               IS NOT IN USE FOR THE RUN.  ALL SUPPLIED FILTERS
001600*               MUST MATCH (AND LOGIC, NOT OR).
001700*NOTE        :  RUNS INDEPENDENTLY OF TSKVSCHD - NOT PART OF THE
001800*               SCHEDULE GENERATOR PASS.
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG    DEV    DATE        DESCRIPTION
002300*----------------------------------------------------------------
002400* TSK003 RFH    02/03/1987  - INITIAL VERSION - NAME/WEIGHT/DATE
002500*                              RANGE FILTER AGAINST TASKMST
002600*----------------------------------------------------------------
002700* TSK017 GTW    04/02/1992  - NAME FILTER NOW MATCHES ANYWHERE IN
002800*                              THE TASK NAME, NOT JUST A LEADING
002900*                              MATCH - CASE FOLDED BEFORE COMPARE
003000*----------------------------------------------------------------
003100* TSK029 HBO    06/09/1999  - Y2K - DATE RANGE FILTER FIELDS AND
003200*                              THE COMPARE AGAINST TSKMST-DUE-DATE
003300*                              NOW CARRY A 4-DIGIT CENTURY
003400*----------------------------------------------------------------
003500* TSK046 PDN    03/02/2004  - e-REQ 6140 - TREAT A ZERO WEIGHT
003600*                              FILTER AS "NOT SUPPLIED" INSTEAD OF
003700*                              AN EXACT MATCH ON WEIGHT ZERO
003800*----------------------------------------------------------------
003900* TSK063 MKL    31/03/2010  - e-REQ 11406 - ADDED NARRATIVE
004000*                              COMMENTS THROUGHOUT THIS PROGRAM -
004100*                              NO LOGIC CHANGED BY THIS ENTRY
004200*----------------------------------------------------------------
004300*
004400*OVERVIEW    :  THIS IS THE SMALLEST OF THE THREE TSK PROGRAMS
004500*               AND THE ONLY ONE THAT DOES NOT TOUCH THE
004600*               DEPENDENCY CHAIN OR THE CLOCK.  IT IS A PLAIN
004700*               ONE-PASS FILTER - OPEN THE THREE FILES, LOAD THE
004800*               ONE SRCHPARM RECORD THAT DESCRIBES WHAT THE
004900*               CALLER WANTS, THEN WALK TASKMST TOP TO BOTTOM
005000*               TESTING EACH RECORD AGAINST WHICHEVER FILTERS
005100*               ARE SWITCHED ON.  A TASK THAT SURVIVES EVERY
005200*               SWITCHED-ON FILTER IS COPIED VERBATIM TO
005300*               SRCHOUT.  A TASK THAT SURVIVES NONE OF THE
005400*               FILTERS (I.E. NO FILTER WAS SUPPLIED AT ALL) IS
005500*               ALSO COPIED - AN ALL-BLANK/ALL-ZERO SRCHPARM
005600*               RECORD MEANS "GIVE ME EVERYTHING".
005700*               THE FOUR FILTERS - NAME, WEIGHT, START DATE,
005800*               END DATE - ARE COMBINED WITH AND LOGIC.  THERE
005900*               IS NO WAY TO ASK FOR "NAME X OR WEIGHT Y" IN A
006000*               SINGLE RUN - RUN THE UTILITY TWICE AND MERGE THE
006100*               TWO SRCHOUT FILES DOWNSTREAM IF THAT IS NEEDED.
006200
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-AS400.
006700 OBJECT-COMPUTER. IBM-AS400.
006800*UPSI-0 AND TSK-DIGIT ARE CARRIED HERE PURELY FOR CONSISTENCY
006900*WITH THE OTHER TWO TSK PROGRAMS - THIS PROGRAM DOES NOT
007000*ACTUALLY TEST EITHER OF THEM TODAY.
007100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
007200                   UPSI-0 IS UPSI-SWITCH-0
007300                      ON  STATUS IS U0-ON
007400                      OFF STATUS IS U0-OFF
007500                   CLASS TSK-DIGIT IS "0" THRU "9".
007600
007700 INPUT-OUTPUT SECTION.
007800*THREE FILES, ALL SEQUENTIAL, ALL SHARING ONE FILE-STATUS WORK
007900*FIELD - THE SAME HOUSE CONVENTION AS TSKVSCHD AND TSKXDERV.
008000 FILE-CONTROL.
008100     SELECT SRCHPARM ASSIGN TO DATABASE-SRCHPARM
008200                      ORGANIZATION IS SEQUENTIAL
008300                      FILE STATUS IS WK-C-FILE-STATUS.
008400     SELECT TASKMST  ASSIGN TO DATABASE-TASKMST
008500                      ORGANIZATION IS SEQUENTIAL
008600                      FILE STATUS IS WK-C-FILE-STATUS.
008700     SELECT SRCHOUT  ASSIGN TO DATABASE-SRCHOUT
008800                      ORGANIZATION IS SEQUENTIAL
008900                      FILE STATUS IS WK-C-FILE-STATUS.
009000
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400
009500*ONLY ONE RECORD IS EVER READ FROM THIS FILE - SEE A100 BELOW.
009600 FD  SRCHPARM.
009700 01  SRCHPARM-REC.
009800     COPY TSKSPRM.
009900
010000*READ START TO FINISH, ONE RECORD PER CALL OF B010 - NO KEYED
010100*ACCESS AND NO SORTING, SO RECORDS COME OUT OF SRCHOUT IN THE
010200*SAME ORDER THEY WENT INTO TASKMST.
010300 FD  TASKMST.
010400 01  TASKMST-REC.
010500     COPY TSKMST.
010600
010700 FD  SRCHOUT.
010800*SEARCH RESULT FILE - SAME LAYOUT AS THE TASK MASTER ITSELF.
010900*RENAMED ON COPY SO TSKMST-xxx ISN'T DECLARED TWICE IN THIS PROGRAM.
011000 01  SRCHOUT-REC.
011100     COPY TSKMST REPLACING ==TSKMST== BY ==SRCOUT==.
011200
011300*************************
011400 WORKING-STORAGE SECTION.
011500*************************
011600*HOUSE HABIT - EVERY TSK PROGRAM CARRIES A ONE-LINE IDENTIFYING
011700*FILLER AS THE FIRST ITEM IN WORKING-STORAGE, VISIBLE IN A CORE
011800*DUMP OR STORAGE MAP WITHOUT NEEDING THE COMPILE LISTING.
011900 01  FILLER                  PIC X(24) VALUE
012000     "** PROGRAM TSKVSRCH **".
012100
012200*WK-N-READ-COUNT AND WK-N-MATCH-COUNT (USED IN Z000 BELOW) AND
012300*THE FILE-STATUS/EOF SWITCHES LIVE IN THIS SHARED COPYBOOK -
012400*SAME ONE TSKVSCHD AND TSKXDERV USE.
012500 01  WK-C-COMMON.
012600     COPY TSKCMWS.
012700
012800* ------------------- FILTER WORK AREA ------------------------------*
012900*THE NAME FILTER IS A SUBSTRING SEARCH (SEE TSK017 ABOVE), NOT
013000*AN EXACT-MATCH COMPARE, SO BOTH THE FILTER TEXT AND THE TASK
013100*NAME NEED A CHARACTER-ARRAY REDEFINES TO SUPPORT THE POSITION-
013200*BY-POSITION SCAN DONE IN C112 BELOW.  BOTH SIDES ARE UP-CASED
013300*BEFORE THE SCAN SO THE MATCH IS CASE-INSENSITIVE.
013400 01  WK-C-NAME-FILTER-WORK.
013500     05  WK-C-WORK-FILTER        PIC X(20).
013600 01  WK-C-NAME-FILTER-WORK-R REDEFINES WK-C-NAME-FILTER-WORK.
013700     05  WK-C-WORK-FILTER-CHAR   PIC X(01) OCCURS 20 TIMES.
013800
013900 01  WK-C-NAME-TASK-WORK.
014000     05  WK-C-WORK-NAME          PIC X(20).
014100 01  WK-C-NAME-TASK-WORK-R REDEFINES WK-C-NAME-TASK-WORK.
014200     05  WK-C-WORK-NAME-CHAR     PIC X(01) OCCURS 20 TIMES.
014300
014400*WK-N-FILTER-LEN IS THE TRIMMED LENGTH OF THE UP-CASED FILTER -
014500*COMPUTED ONCE IN A110 AT THE START OF THE RUN, NOT RE-COMPUTED
014600*PER TASKMST RECORD.  A FILTER LENGTH OF ZERO (ALL SPACES) IS
014700*HOW C110 BELOW KNOWS TO TREAT THE NAME FILTER AS AN AUTOMATIC
014800*MATCH RATHER THAN SCANNING FOR A ZERO-LENGTH SUBSTRING.
014900 77  WK-N-FILTER-LEN             PIC 9(02) COMP.
015000 77  WK-N-NAME-LEN               PIC 9(02) COMP VALUE 20.
015100 77  WK-N-SCAN-POS               PIC 9(02) COMP.
015200 77  WK-N-MAX-START              PIC 9(02) COMP.
015300 77  WK-C-NAME-MATCHED           PIC X(01) VALUE "N".
015400*WK-C-KEEP-RECORD IS RESET TO "Y" AT THE TOP OF C100 FOR EVERY
015500*TASKMST RECORD AND FLIPPED TO "N" BY THE FIRST FILTER THAT
015600*FAILS - ONCE IT IS "N" NONE OF THE REMAINING FILTER TESTS FOR
015700*THAT RECORD ARE EVEN ATTEMPTED (SEE THE GUARD CLAUSES IN C100).
015800 77  WK-C-KEEP-RECORD            PIC X(01) VALUE "Y".
015900*THE FOUR -FILTER-ON SWITCHES ARE SET ONCE IN A100 FROM WHAT IS
016000*(OR IS NOT) PRESENT ON THE ONE SRCHPARM RECORD, THEN TESTED
016100*ONCE PER TASKMST RECORD IN C100 - THIS AVOIDS RE-TESTING
016200*TSKSPRM-xxx FOR SPACES/ZERO ON EVERY ONE OF POSSIBLY THOUSANDS
016300*OF TASKMST RECORDS.
016400 77  WK-C-NAME-FILTER-ON         PIC X(01) VALUE "N".
016500 77  WK-C-WEIGHT-FILTER-ON       PIC X(01) VALUE "N".
016600 77  WK-C-START-FILTER-ON        PIC X(01) VALUE "N".
016700 77  WK-C-END-FILTER-ON          PIC X(01) VALUE "N".
016800
016900****************
017000*NOT USED - THIS PROGRAM IS RUN STANDALONE, NEVER CALLED.
017100 LINKAGE SECTION.
017200****************
017300
017400****************************
017500 PROCEDURE DIVISION.
017600****************************
017700*FOUR STEPS, STRAIGHT LINE, NO BRANCHING AT THIS LEVEL - OPEN,
017800*LOAD THE ONE PARAMETER RECORD, WALK TASKMST, CLOSE DOWN.  THERE
017900*IS NO LOOP BACK TO A100 - ONE SRCHPARM RECORD PER RUN.
018000 MAIN-MODULE.
018100     PERFORM A000-OPEN-FILES
018200        THRU A099-OPEN-FILES-EX.
018300     PERFORM A100-LOAD-PARAMETERS
018400        THRU A199-LOAD-PARAMETERS-EX.
018500     PERFORM B000-PROCESS-TASK-MASTER
018600        THRU B099-PROCESS-TASK-MASTER-EX.
018700     PERFORM Z000-END-PROGRAM-ROUTINE
018800        THRU Z099-END-PROGRAM-ROUTINE-EX.
018900     GOBACK.
019000
019100*----------------------------------------------------------------*
019200 A000-OPEN-FILES.
019300*    OPENS ALL THREE FILES.  SRCHPARM AND TASKMST ARE HARD
019400*    ERRORS IF THEY WON'T OPEN - SRCHOUT IS NOT CHECKED BECAUSE
019500*    AN OUTPUT FILE THAT WON'T OPEN WILL FAIL ON THE FIRST
019600*    WRITE ANYWAY AND THE SYSTEM MESSAGE AT THAT POINT IS JUST
019700*    AS CLEAR.
019800*----------------------------------------------------------------*
019900     OPEN INPUT  SRCHPARM.
020000     IF NOT WK-C-SUCCESSFUL
020100        DISPLAY "TSKVSRCH - SRCHPARM OPEN FAILED - STATUS "
020200                WK-C-FILE-STATUS
020300        GO TO Y900-ABNORMAL-TERMINATION
020400     END-IF.
020500     OPEN INPUT  TASKMST.
020600     IF NOT WK-C-SUCCESSFUL
020700        DISPLAY "TSKVSRCH - TASKMST OPEN FAILED - STATUS "
020800                WK-C-FILE-STATUS
020900        GO TO Y900-ABNORMAL-TERMINATION
021000     END-IF.
021100     OPEN OUTPUT SRCHOUT.
021200 A099-OPEN-FILES-EX.
021300     EXIT.
021400
021500*----------------------------------------------------------------*
021600 A100-LOAD-PARAMETERS.
021700*    READS THE ONE AND ONLY SRCHPARM RECORD AND TURNS EACH OF
021800*    ITS FOUR FIELDS INTO AN ON/OFF SWITCH FOR C100 TO TEST
021900*    LATER.  AN EMPTY SRCHPARM FILE IS NOT TREATED AS AN ERROR -
022000*    "AT END CONTINUE" LEAVES ALL FOUR FILTER FIELDS AT THEIR
022100*    COPYBOOK DEFAULT (SPACES/ZERO) SO EVERY TASK PASSES, WHICH
022200*    IS THE CORRECT "NO FILTER SUPPLIED" BEHAVIOUR EVEN THOUGH
022300*    THE RECORD ITSELF NEVER ARRIVED.
022400*----------------------------------------------------------------*
022500     READ SRCHPARM
022600        AT END CONTINUE
022700     END-READ.
022800     IF NOT WK-C-SUCCESSFUL
022900        DISPLAY "TSKVSRCH - SRCHPARM READ FAILED - STATUS "
023000                WK-C-FILE-STATUS
023100        GO TO Y900-ABNORMAL-TERMINATION
023200     END-IF.
023300     MOVE "N"                     TO  WK-C-NAME-FILTER-ON
023400                                       WK-C-WEIGHT-FILTER-ON
023500                                       WK-C-START-FILTER-ON
023600                                       WK-C-END-FILTER-ON.
023700     IF TSKSPRM-NAME-FILTER NOT = SPACES
023800*       UP-CASE THE FILTER ONCE, HERE, RATHER THAN RE-UP-CASING
023900*       IT ON EVERY ONE OF THE (POSSIBLY THOUSANDS OF) TASKMST
024000*       RECORDS TESTED IN C110 BELOW.
024100        MOVE "Y"                  TO  WK-C-NAME-FILTER-ON
024200        MOVE TSKSPRM-NAME-FILTER  TO  WK-C-WORK-FILTER
024300        INSPECT WK-C-WORK-FILTER CONVERTING
024400           "abcdefghijklmnopqrstuvwxyz" TO
024500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024600        PERFORM A110-COMPUTE-FILTER-LEN
024700           THRU A116-COMPUTE-FILTER-LEN-EX
024800     END-IF.
024900*    TSK046 - ZERO WEIGHT MEANS "NOT SUPPLIED".  THERE IS NO
025000*    VALID TASK WEIGHT OF ZERO IN THIS SYSTEM SO THE SENTINEL
025100*    IS SAFE - SEE SPEC FOR THE WEIGHT FIELD'S VALID RANGE.
025200     IF TSKSPRM-WEIGHT-FILTER NOT = ZERO
025300        MOVE "Y"                  TO  WK-C-WEIGHT-FILTER-ON
025400     END-IF.
025500     IF TSKSPRM-START-DATE NOT = ZERO
025600        MOVE "Y"                  TO  WK-C-START-FILTER-ON
025700     END-IF.
025800     IF TSKSPRM-END-DATE NOT = ZERO
025900        MOVE "Y"                  TO  WK-C-END-FILTER-ON
026000     END-IF.
026100 A199-LOAD-PARAMETERS-EX.
026200     EXIT.
026300
026400*----------------------------------------------------------------*
026500 A110-COMPUTE-FILTER-LEN.
026600*----------------------------------------------------------------*
026700*    TRIM TRAILING SPACES OFF THE UP-CASED FILTER TO GET THE
026800*    LENGTH USED FOR THE SUBSTRING SCAN IN C112 BELOW.  STARTS
026900*    AT THE FULL 20-BYTE WIDTH AND BACKS OFF ONE CHARACTER AT A
027000*    TIME UNTIL A NON-SPACE IS FOUND OR THE WHOLE FIELD TURNS
027100*    OUT TO BE SPACES (LENGTH DRIVEN TO ZERO).
027200     MOVE WK-N-NAME-LEN            TO  WK-N-FILTER-LEN.
027300     PERFORM A112-TRIM-ONE-CHAR
027400        THRU A114-TRIM-ONE-CHAR-EX
027500        UNTIL (WK-N-FILTER-LEN = ZERO)
027600           OR (WK-C-WORK-FILTER-CHAR(WK-N-FILTER-LEN) NOT = SPACE).
027700 A116-COMPUTE-FILTER-LEN-EX.
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100 A112-TRIM-ONE-CHAR.
028200*    ONE BACKWARD STEP OF THE TRIM LOOP IN A110 ABOVE.  KEPT AS
028300*    ITS OWN TINY PARAGRAPH, IN THE HOUSE STYLE, SO THE PERFORM
028400*    ... UNTIL IN A110 READS AS A SINGLE STATEMENT RATHER THAN A
028500*    MULTI-LINE IN-LINE LOOP BODY.
028600*----------------------------------------------------------------*
028700     SUBTRACT 1                    FROM  WK-N-FILTER-LEN.
028800 A114-TRIM-ONE-CHAR-EX.
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200 B000-PROCESS-TASK-MASTER.
029300*    PRIMES THE READ, THEN LOOPS TASK BY TASK UNTIL TASKMST RUNS
029400*    OUT.  A COMPLETELY EMPTY TASKMST FILE FALLS THROUGH B010
029500*    WITH WK-C-END-OF-FILE ALREADY SET, SO THE PERFORM ... UNTIL
029600*    BELOW NEVER EXECUTES B020 AT ALL AND SRCHOUT COMES OUT
029700*    EMPTY - NOT TREATED AS AN ERROR.
029800*----------------------------------------------------------------*
029900     PERFORM B010-READ-TASK-MASTER
030000        THRU B019-READ-TASK-MASTER-EX.
030100     PERFORM B020-TEST-ONE-TASK
030200        THRU B029-TEST-ONE-TASK-EX
030300        UNTIL WK-C-END-OF-FILE.
030400 B099-PROCESS-TASK-MASTER-EX.
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 B010-READ-TASK-MASTER.
030900*    NO FILE-STATUS CHECK HERE OTHER THAN AT END - A BAD STATUS
031000*    ON A SEQUENTIAL READ THAT IS NOT END-OF-FILE WOULD BE AN
031100*    I/O OR MEDIA PROBLEM RATHER THAN A DATA PROBLEM, AND THIS
031200*    UTILITY HAS NEVER NEEDED TO DISTINGUISH THE TWO IN THE
031300*    TWENTY-ODD YEARS IT HAS BEEN IN SERVICE.
031400*----------------------------------------------------------------*
031500     READ TASKMST
031600        AT END CONTINUE
031700     END-READ.
031800 B019-READ-TASK-MASTER-EX.
031900     EXIT.
032000
032100*----------------------------------------------------------------*
032200 B020-TEST-ONE-TASK.
032300*    RUNS ONE TASKMST RECORD THROUGH ALL THE SWITCHED-ON
032400*    FILTERS (C100), WRITES IT TO SRCHOUT IF IT SURVIVED, THEN
032500*    READS THE NEXT RECORD SO THE UNTIL TEST IN B000 ABOVE SEES
032600*    CURRENT END-OF-FILE STATUS ON RETURN.
032700*----------------------------------------------------------------*
032800     ADD 1                         TO  WK-N-READ-COUNT.
032900     PERFORM C100-TEST-FILTERS
033000        THRU C199-TEST-FILTERS-EX.
033100     IF WK-C-KEEP-RECORD = "Y"
033200        MOVE TASKMST-REC           TO  SRCHOUT-REC
033300        WRITE SRCHOUT-REC
033400        ADD 1                      TO  WK-N-MATCH-COUNT
033500     END-IF.
033600     PERFORM B010-READ-TASK-MASTER
033700        THRU B019-READ-TASK-MASTER-EX.
033800 B029-TEST-ONE-TASK-EX.
033900     EXIT.
034000
034100*----------------------------------------------------------------*
034200 C100-TEST-FILTERS.
034300*    THE AND-LOGIC CHAIN DESCRIBED IN THE NOTE AT THE TOP OF
034400*    THIS PROGRAM.  EACH GUARD CLAUSE (WK-C-KEEP-RECORD = "Y")
034500*    SKIPS THE REMAINING TESTS ONCE ONE FILTER HAS ALREADY
034600*    FAILED - THERE IS NO POINT TESTING THE DATE RANGE ON A
034700*    TASK WHOSE NAME ALREADY DIDN'T MATCH.  A FILTER WHOSE
034800*    -ON SWITCH IS "N" IS SKIPPED ENTIRELY, NOT TESTED AND
034900*    FOUND TO PASS - THE DIFFERENCE MATTERS ONLY FOR READABILITY
035000*    SINCE AN UNSWITCHED FILTER CANNOT FAIL EITHER WAY.
035100*
035200*    WORKED EXAMPLE - SRCHPARM HAS NAME FILTER "REPORT", WEIGHT
035300*    FILTER BLANK (0), START DATE 20100101, END DATE BLANK (0).
035400*    NAME-FILTER-ON = Y, WEIGHT-FILTER-ON = N, START-FILTER-ON
035500*    = Y, END-FILTER-ON = N.  A TASKMST RECORD NAMED "MONTHLY
035600*    REPORT RUN" WITH DUE DATE 20100315 IS TESTED: C110 FINDS
035700*    "REPORT" AS A SUBSTRING OF THE UP-CASED NAME (MATCH), THE
035800*    WEIGHT TEST IS SKIPPED (SWITCH OFF), C130 FINDS
035900*    20100315 IS NOT LESS THAN 20100101 SO THE START-DATE TEST
036000*    PASSES AND THE END-DATE TEST IS SKIPPED (SWITCH OFF) -
036100*    WK-C-KEEP-RECORD STAYS "Y" THROUGHOUT AND THE RECORD IS
036200*    WRITTEN TO SRCHOUT BY B020 ABOVE.
036300*----------------------------------------------------------------*
036400     MOVE "Y"                      TO  WK-C-KEEP-RECORD.
036500     IF WK-C-NAME-FILTER-ON = "Y"
036600        PERFORM C110-TEST-NAME-FILTER
036700           THRU C118-TEST-NAME-FILTER-EX
036800     END-IF.
036900     IF WK-C-KEEP-RECORD = "Y" AND WK-C-WEIGHT-FILTER-ON = "Y"
037000        PERFORM C120-TEST-WEIGHT-FILTER
037100           THRU C129-TEST-WEIGHT-FILTER-EX
037200     END-IF.
037300     IF WK-C-KEEP-RECORD = "Y"
037400           AND (WK-C-START-FILTER-ON = "Y" OR
037500                WK-C-END-FILTER-ON = "Y")
037600        PERFORM C130-TEST-DATE-FILTER
037700           THRU C139-TEST-DATE-FILTER-EX
037800     END-IF.
037900 C199-TEST-FILTERS-EX.
038000     EXIT.
038100
038200*----------------------------------------------------------------*
038300 C110-TEST-NAME-FILTER.
038400*    UP-CASES THE TASK NAME THEN HUNTS FOR THE FILTER AS A
038500*    SUBSTRING ANYWHERE IN IT (TSK017) RATHER THAN A LEADING OR
038600*    EXACT MATCH.  WK-N-MAX-START IS THE LAST STARTING POSITION
038700*    AT WHICH A FILTER OF THIS LENGTH COULD STILL FIT INSIDE
038800*    THE 20-BYTE NAME FIELD - SCANNING PAST IT WOULD RUN THE
038900*    SUBSTRING COMPARE OFF THE END OF WK-C-WORK-NAME.
039000*----------------------------------------------------------------*
039100     MOVE TASKMST-TASK-NAME        TO  WK-C-WORK-NAME.
039200     INSPECT WK-C-WORK-NAME CONVERTING
039300        "abcdefghijklmnopqrstuvwxyz" TO
039400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039500     MOVE "N"                      TO  WK-C-NAME-MATCHED.
039600     IF WK-N-FILTER-LEN = ZERO
039700        MOVE "Y"                   TO  WK-C-NAME-MATCHED
039800     ELSE
039900        COMPUTE WK-N-MAX-START =
040000           WK-N-NAME-LEN - WK-N-FILTER-LEN + 1
040100        PERFORM C112-SCAN-NAME-MATCH
040200           THRU C114-SCAN-NAME-MATCH-EX
040300           VARYING WK-N-SCAN-POS FROM 1 BY 1
040400              UNTIL (WK-N-SCAN-POS > WK-N-MAX-START)
040500                 OR (WK-C-NAME-MATCHED = "Y")
040600     END-IF.
040700     IF WK-C-NAME-MATCHED NOT = "Y"
040800        MOVE "N"                   TO  WK-C-KEEP-RECORD
040900     END-IF.
041000 C118-TEST-NAME-FILTER-EX.
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400 C112-SCAN-NAME-MATCH.
041500*    TESTS ONE STARTING POSITION OF THE SUBSTRING SCAN.  CALLED
041600*    ONCE PER CANDIDATE POSITION BY THE VARYING ... UNTIL IN
041700*    C110 ABOVE, WHICH STOPS AS SOON AS A MATCH IS FOUND - THIS
041800*    PARAGRAPH NEVER LOOPS ITSELF.
041900*----------------------------------------------------------------*
042000     IF WK-C-WORK-NAME(WK-N-SCAN-POS:WK-N-FILTER-LEN) =
042100        WK-C-WORK-FILTER(1:WK-N-FILTER-LEN)
042200        MOVE "Y"                   TO  WK-C-NAME-MATCHED
042300     END-IF.
042400 C114-SCAN-NAME-MATCH-EX.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 C120-TEST-WEIGHT-FILTER.
042900*    EXACT MATCH ONLY - UNLIKE THE NAME FILTER THERE IS NO
043000*    RANGE OR SUBSTRING NOTION FOR WEIGHT.  ONLY REACHED WHEN
043100*    WK-C-WEIGHT-FILTER-ON IS "Y", WHICH A100 ABOVE ALREADY
043200*    GUARANTEES MEANS TSKSPRM-WEIGHT-FILTER IS NON-ZERO.
043300*----------------------------------------------------------------*
043400     IF TASKMST-TASK-WEIGHT NOT = TSKSPRM-WEIGHT-FILTER
043500        MOVE "N"                   TO  WK-C-KEEP-RECORD
043600     END-IF.
043700 C129-TEST-WEIGHT-FILTER-EX.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100 C130-TEST-DATE-FILTER.
044200*    START AND END ARE INDEPENDENT SWITCHES - A RUN CAN SUPPLY
044300*    ONLY A START DATE (OPEN-ENDED RANGE), ONLY AN END DATE, OR
044400*    BOTH (A CLOSED RANGE).  TSKMST-DUE-DATE IS AN 8-DIGIT
044500*    CCYYMMDD NUMBER SO A STRAIGHT NUMERIC COMPARE AGAINST THE
044600*    SRCHPARM DATE FIELDS (SAME FORMAT, SEE TSK029 ABOVE) IS
044700*    ALL THAT IS NEEDED - NO DATE ARITHMETIC IN THIS PROGRAM AT
044800*    ALL, UNLIKE TSKXDERV.
044900*----------------------------------------------------------------*
045000     IF WK-C-START-FILTER-ON = "Y"
045100        IF TASKMST-DUE-DATE < TSKSPRM-START-DATE
045200           MOVE "N"                TO  WK-C-KEEP-RECORD
045300        END-IF
045400     END-IF.
045500     IF WK-C-KEEP-RECORD = "Y" AND WK-C-END-FILTER-ON = "Y"
045600        IF TASKMST-DUE-DATE > TSKSPRM-END-DATE
045700           MOVE "N"                TO  WK-C-KEEP-RECORD
045800        END-IF
045900     END-IF.
046000 C139-TEST-DATE-FILTER-EX.
046100     EXIT.
046200
046300*----------------------------------------------------------------*
046400 Z000-END-PROGRAM-ROUTINE.
046500*    NORMAL END OF RUN - PRINTS THE TWO RUN COUNTS TO THE JOB
046600*    LOG FOR THE OPERATOR AND CLOSES ALL THREE FILES.  A
046700*    WK-N-MATCH-COUNT OF ZERO IS NOT FLAGGED AS AN ERROR - AN
046800*    OVERLY NARROW FILTER THAT MATCHES NOTHING IS A VALID RUN,
046900*    JUST AN UNINTERESTING ONE.
047000*----------------------------------------------------------------*
047100     DISPLAY "TSKVSRCH - TASKS READ    : " WK-N-READ-COUNT.
047200     DISPLAY "TSKVSRCH - TASKS MATCHED : " WK-N-MATCH-COUNT.
047300     CLOSE SRCHPARM TASKMST SRCHOUT.
047400 Z099-END-PROGRAM-ROUTINE-EX.
047500     EXIT.
047600
047700*----------------------------------------------------------------*
047800 Y900-ABNORMAL-TERMINATION.
047900*    REACHED BY A GO TO, NOT A PERFORM, FROM EACH OF THE THREE
048000*    OPEN/READ FAILURE TESTS IN A000/A100 ABOVE - THIS PARAGRAPH
048100*    NEVER RETURNS TO ITS CALLER SO THERE IS NOTHING FOR A
048200*    PERFORM...THRU TO RETURN INTO.  RETURN-CODE 16 IS THE SAME
048300*    HARD-FAILURE CODE USED BY TSKVSCHD AND TSKXDERV SO THE
048400*    JCL/JOB SCHEDULER TREATS ALL THREE TSK PROGRAMS THE SAME WAY.
048500*----------------------------------------------------------------*
048600     MOVE 16                       TO  RETURN-CODE.
048700     CLOSE SRCHPARM TASKMST SRCHOUT.
048800     GOBACK.
048900 Y999-ABNORMAL-TERMINATION-EX.
049000     EXIT.
049100
049200*================================================================
049300* PARAGRAPH INDEX (ADDED UNDER TSK063)
049400*================================================================
049500*   MAIN-MODULE            DRIVES THE FOUR MAIN STEPS BELOW
049600*   A000-OPEN-FILES         OPEN SRCHPARM/TASKMST/SRCHOUT
049700*   A100-LOAD-PARAMETERS    READ THE ONE SRCHPARM RECORD, SET
049800*                           THE FOUR FILTER-ON SWITCHES
049900*   A110-COMPUTE-FILTER-LEN TRIM THE UP-CASED NAME FILTER
050000*   A112-TRIM-ONE-CHAR      ONE BACKWARD STEP OF THE TRIM
050100*   B000-PROCESS-TASK-MASTER  DRIVE THE READ/TEST/WRITE LOOP
050200*   B010-READ-TASK-MASTER   READ ONE TASKMST RECORD
050300*   B020-TEST-ONE-TASK      TEST ONE RECORD, WRITE IF KEPT
050400*   C100-TEST-FILTERS       RUN THE AND-LOGIC FILTER CHAIN
050500*   C110-TEST-NAME-FILTER   SUBSTRING NAME MATCH
050600*   C112-SCAN-NAME-MATCH    ONE POSITION OF THE NAME SCAN
050700*   C120-TEST-WEIGHT-FILTER EXACT WEIGHT MATCH
050800*   C130-TEST-DATE-FILTER   START/END DUE-DATE RANGE TEST
050900*   Z000-END-PROGRAM-ROUTINE NORMAL CLOSE-DOWN, PRINT COUNTS
051000*   Y900-ABNORMAL-TERMINATION HARD FAILURE, RETURN-CODE 16
051100*================================================================
051200*
051300* MAINTENANCE SUMMARY (TSK063) - IF SRCHOUT COMES OUT EMPTY OR
051400* WRONG, CHECK IN THIS ORDER: (1) IS SRCHPARM EMPTY OR ALL
051500* SPACES/ZERO - THAT IS A "MATCH EVERYTHING" RUN, NOT A BUG;
051600* (2) IS A FILTER FIELD NON-BLANK/NON-ZERO WHEN THE CALLER
051700* MEANT IT TO BE OFF - CHECK THE UPSTREAM JOB THAT BUILDS
051800* SRCHPARM; (3) FOR A NAME FILTER THAT "SHOULD HAVE" MATCHED,
051900* REMEMBER THE COMPARE IS CASE-INSENSITIVE SUBSTRING, NOT
052000* WHOLE-FIELD - "REPORT" MATCHES "MONTHLY REPORT RUN".
052100*================================================================
052200******************************************************************
052300*************** END OF PROGRAM SOURCE  TSKVSRCH *****************
052400******************************************************************
