000100*=================================================================
000200* TSKSCHO  -  SCHEDULE OUTPUT RECORD LAYOUT                      *
000300*             FILE SCHEDOUT - LINE SEQUENTIAL - 46 BYTES/RECORD  *
000400*=================================================================
000500* ONE ENTRY PER SCHEDULED TASK, IN FINAL EXECUTION ORDER.        *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*-----------------------------------------------------------------*
000900* TAG    DEV    DATE        DESCRIPTION                          *
001000*-----------------------------------------------------------------*
001100* TSK001 RFH    14/02/1987  - INITIAL VERSION                    *
001200*-----------------------------------------------------------------*
001300* TSK064 MKL    31/03/2010  - e-REQ 11406 - ADDED TRAILING FILLER*
001400*                              PAD, WIDTH NOW 46 BYTES (WAS 44)  *
001500*-----------------------------------------------------------------*
001600     05  TSKSCHO-SEQ-NO               PIC 9(03).
001700     05  TSKSCHO-TASK-ID              PIC 9(04).
001800     05  TSKSCHO-TASK-NAME            PIC X(20).
001900     05  TSKSCHO-START-HOUR           PIC 9(05).
002000     05  TSKSCHO-END-HOUR             PIC 9(05).
002100     05  TSKSCHO-DEADLINE-HRS         PIC 9(05).
002200     05  TSKSCHO-TASK-WEIGHT          PIC 9(02).
002300     05  FILLER                       PIC X(02) VALUE SPACES.
