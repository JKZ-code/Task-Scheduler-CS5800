000100*=================================================================
000200* TSKCMWS  -  TASK SCHEDULING BATCH - COMMON WORK AREA           *
000300*             (COPY INTO 01 WK-C-COMMON IN EACH PROGRAM)         *
000400*=================================================================
000500* HISTORY OF MODIFICATION:                                       *
000600*-----------------------------------------------------------------*
000700* TAG    DEV    DATE        DESCRIPTION                          *
000800*-----------------------------------------------------------------*
000900* TSK001 RFH    14/02/1987  - INITIAL VERSION - FILE STATUS AND   *
001000*                              RUN-DATE COMMON FIELDS FOR THE     *
001100*                              TASK SCHEDULING JOB STREAM         *
001200*-----------------------------------------------------------------*
001300* TSK014 GTW    09/11/1991  - ADD WK-N-SCHED-COUNT/REJECT-COUNT   *
001400*                              FOR THE RPTOUT TOTALS BLOCK        *
001500*-----------------------------------------------------------------*
001600* TSK029 HBO    06/09/1999  - Y2K - WK-N-RUN-DATE NOW CARRIES A   *
001700*                              4-DIGIT CENTURY (WAS 2-DIGIT YY)   *
001800*-----------------------------------------------------------------*
001900     05  WK-C-FILE-STATUS            PIC X(02).
002000         88  WK-C-SUCCESSFUL                   VALUE "00".
002100         88  WK-C-END-OF-FILE                  VALUE "10".
002200         88  WK-C-DUPLICATE-KEY                VALUE "22".
002300         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002400         88  WK-C-PERMANENT-ERROR              VALUE "30" THRU "99".
002500
002600     05  WK-N-RUN-DATE                PIC 9(08).
002700     05  WK-N-RUN-DATE-R  REDEFINES WK-N-RUN-DATE.
002800         10  WK-N-RUN-CCYY            PIC 9(04).
002900         10  WK-N-RUN-MM              PIC 9(02).
003000         10  WK-N-RUN-DD              PIC 9(02).
003100
003200     05  WK-N-TASK-COUNT              PIC 9(05) COMP.
003300     05  WK-N-READ-COUNT              PIC 9(05) COMP.
003400     05  WK-N-SCHED-COUNT             PIC 9(05) COMP.
003500     05  WK-N-REJECT-COUNT            PIC 9(05) COMP.
003600     05  WK-N-MATCH-COUNT             PIC 9(05) COMP.
003700
003800     05  WK-C-CYCLE-FOUND             PIC X(01) VALUE SPACE.
003900         88  WK-C-CYCLE-DETECTED               VALUE "Y".
004000
004100     05  FILLER                       PIC X(12) VALUE SPACES.
