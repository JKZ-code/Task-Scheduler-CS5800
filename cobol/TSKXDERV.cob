000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TSKXDERV.
000400 AUTHOR.         R.HARTLEY.
000500 INSTALLATION.   BATCH SYSTEMS - TASK SCHEDULING UNIT.
000600 DATE-WRITTEN.   14 FEB 1987.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - PER-TASK DERIVATION SUBROUTINE
001100*               FOR THE TASK SCHEDULING BATCH.  GIVEN ONE TASK
001200*               MASTER RECORD'S DEPENDENCIES STRING, DUE DATE,
001300*               DEADLINE OVERRIDE AND THE RUN DATE, RETURNS THE
001400*               PARSED PREREQUISITE ID LIST AND THE TASK'S
001500*               DEADLINE EXPRESSED IN HOURS.
001600*NOTE        :  CALLED ONCE PER TASKMST RECORD BY TSKVSCHD AND
001700*               HOLDS NO FILES OF ITS OWN.
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DEV    DATE        DESCRIPTION
002200*----------------------------------------------------------------
002300* TSK001 RFH    14/02/1987  - INITIAL VERSION - DEPENDENCY PARSE
002400*                              AND DUE-DATE-TO-HOURS DERIVATION
002500*----------------------------------------------------------------
002600* TSK014 GTW    09/11/1991  - LIMIT DEPENDENCY LIST TO 6 IDS TO
002700*                              MATCH THE 30-BYTE MASTER FIELD
002800*----------------------------------------------------------------
002900* TSK022 GTW    21/05/1994  - HONOUR DEADLINE-OVR WHEN GREATER
003000*                              THAN ZERO - REPLACES DERIVED VALUE
003100*----------------------------------------------------------------
003200* TSK029 HBO    06/09/1999  - Y2K - DAY-SERIAL ROUTINE NOW USES A
003300*                              4-DIGIT CENTURY THROUGHOUT, NO
003400*                              WINDOWING OF 2-DIGIT YEARS
003500*----------------------------------------------------------------
003600* TSK041 PDN    11/03/2003  - UNBOUNDED-DEADLINE SENTINEL ADDED
003700*                              FOR TASKS WITH NO DUE DATE AND NO
003800*                              OVERRIDE
003900*----------------------------------------------------------------
004000* TSK058 MKL     19/08/2008  - e-REQ 10823 - CLAMP A NEGATIVE DAY
004100*                              DIFFERENCE (DUE DATE BEFORE RUN
004200*                              DATE) TO ZERO RATHER THAN LET IT
004300*                              FLOW INTO THE HOURS MULTIPLY
004400*----------------------------------------------------------------
004500* TSK062 MKL     30/03/2010  - e-REQ 11406 - ADDED NARRATIVE
004600*                              COMMENTS THROUGHOUT AFTER THE SAME
004700*                              SUPPORT CALL NOTED IN TSKVSCHD'S
004800*                              CHANGE LOG - NOBODY ON SECOND SHIFT
004900*                              COULD EXPLAIN WHY A BAD DEPENDENCY
005000*                              TOKEN IS SILENTLY DROPPED RATHER
005100*                              THAN REJECTED
005200*----------------------------------------------------------------
005300* THIS PROGRAM HAS TWO COMPLETELY SEPARATE JOBS, BOTH DRIVEN OFF
005400* ONE CALL FROM TSKVSCHD'S A220-PROCESS-ONE-TASK:
005500*   1. PARSE THE COMMA-SEPARATED DEPENDENCY STRING OFF TASKMST
005600*      INTO UP TO SIX NUMERIC TASK-IDS (B100 AND ITS C100/C150
005700*      CHILDREN).
005800*   2. DERIVE THE TASK'S DEADLINE IN HOURS FROM ITS DUE DATE, OR
005900*      HONOUR AN EXPLICIT OVERRIDE IF ONE WAS SUPPLIED (B200 AND
006000*      ITS C200/C250 CHILDREN, WHICH DO THE ACTUAL CALENDAR MATH).
006100* THE TWO JOBS SHARE NO WORKING-STORAGE AND COULD JUST AS EASILY
006200* HAVE BEEN TWO SEPARATE CALLED PROGRAMS - THEY WERE KEPT TOGETHER
006300* IN 1987 BECAUSE BOTH NEEDED TO RUN ONCE PER TASKMST RECORD AND A
006400* SINGLE CALL WAS CHEAPER THAN TWO ON THE HARDWARE OF THE DAY.
006500
006600 ENVIRONMENT DIVISION.
006700**********************
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-AS400.
007000 OBJECT-COMPUTER. IBM-AS400.
007100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
007200                   UPSI-0 IS UPSI-SWITCH-0
007300                      ON  STATUS IS U0-ON
007400                      OFF STATUS IS U0-OFF
007500                   CLASS TSK-DIGIT IS "0" THRU "9".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                  PIC X(24) VALUE
008800     "** PROGRAM TSKXDERV **".
008900
009000* ------------------- DEPENDENCY-LIST SCAN WORK -----------------*
009100* WK-C-DEP-CHARS REDEFINES THE 30-BYTE STRING AS AN ARRAY OF
009200* SINGLE CHARACTERS SO C100 CAN WALK IT ONE BYTE AT A TIME -
009300* THIS COMPILER'S UNSTRING VERB HANDLES A FIXED DELIMITER WELL
009400* ENOUGH, BUT GIVES NO CLEAN WAY TO CATCH A NON-NUMERIC TOKEN OR
009500* A TOKEN OVER FOUR DIGITS WITHOUT A SECOND PASS OF ITS OWN, SO
009600* TSK001 WROTE A CHARACTER SCAN INSTEAD.
009700 01  WK-C-DEP-SCAN.
009800     05  WK-C-DEP-STRING          PIC X(30).
009900     05  WK-C-DEP-CHARS REDEFINES WK-C-DEP-STRING.
010000         10  WK-C-DEP-CHAR        PIC X(01) OCCURS 30 TIMES.
010100
010200* ONE TOKEN'S WORTH OF SCAN STATE - RESET AT THE TOP OF EVERY
010300* NEW TOKEN BY C150-FINALIZE-TOKEN.
010400 77  WK-N-SCAN-IDX                PIC 9(02) COMP.
010500 77  WK-N-TOKEN-LEN               PIC 9(02) COMP.
010600 77  WK-N-TOKEN-VALUE             PIC 9(04) COMP.
010700 77  WK-N-DIGIT-VALUE             PIC 9(01).
010800* A TOKEN IS MARKED BAD THE MOMENT A NON-DIGIT OR A FIFTH DIGIT
010900* IS SEEN, BUT THE SCAN KEEPS RUNNING TO THE NEXT COMMA ANYWAY -
011000* THERE IS NO EARLY EXIT, SO ONE BAD TOKEN NEVER STOPS THE REST
011100* OF THE STRING FROM BEING PARSED.
011200 77  WK-C-TOKEN-BAD               PIC X(01) VALUE "N".
011300     88  WK-C-TOKEN-IS-BAD                  VALUE "Y".
011400
011500* ------------------- DAY-SERIAL DERIVATION WORK -----------------*
011600*  CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR (JAN = 0).
011700*  USED BY C200 TO TURN A CCYYMMDD DATE INTO A SINGLE INTEGER
011800*  DAY COUNT SO TWO DATES CAN BE SUBTRACTED DIRECTLY.
011900 01  WK-CUM-DAYS-TABLE.
012000     05  FILLER                  PIC 9(03) VALUE 000.
012100     05  FILLER                  PIC 9(03) VALUE 031.
012200     05  FILLER                  PIC 9(03) VALUE 059.
012300     05  FILLER                  PIC 9(03) VALUE 090.
012400     05  FILLER                  PIC 9(03) VALUE 120.
012500     05  FILLER                  PIC 9(03) VALUE 151.
012600     05  FILLER                  PIC 9(03) VALUE 181.
012700     05  FILLER                  PIC 9(03) VALUE 212.
012800     05  FILLER                  PIC 9(03) VALUE 243.
012900     05  FILLER                  PIC 9(03) VALUE 273.
013000     05  FILLER                  PIC 9(03) VALUE 304.
013100     05  FILLER                  PIC 9(03) VALUE 334.
013200 01  WK-CUM-DAYS-R REDEFINES WK-CUM-DAYS-TABLE.
013300     05  WK-N-CUM-DAYS            PIC 9(03) OCCURS 12 TIMES.
013400
013500* ONE CCYYMMDD VALUE IS LOADED INTO WK-N-SER-INPUT AT A TIME -
013600* C200 IS CALLED TWICE PER TASK, ONCE FOR THE RUN DATE AND ONCE
013700* FOR THE DUE DATE, RELOADING THIS SAME FIELD BOTH TIMES.
013800 01  WK-N-SER-INPUT               PIC 9(08).
013900 01  WK-N-SER-INPUT-R REDEFINES WK-N-SER-INPUT.
014000     05  WK-N-SER-CCYY            PIC 9(04).
014100     05  WK-N-SER-MM              PIC 9(02).
014200     05  WK-N-SER-DD              PIC 9(02).
014300
014400 01  WK-N-SER-RESULT              PIC 9(08) COMP.
014500* INTERMEDIATE LEAP-YEAR-COUNTING FIELDS - NAMED AFTER THE
014600* DIVISOR EACH ONE IS TAKEN AGAINST (4/100/400), FOLLOWING THE
014700* STANDARD GREGORIAN LEAP-YEAR RULE.
014800 01  WK-N-SER-YM1                 PIC 9(08) COMP.
014900 01  WK-N-SER-Q4                  PIC 9(08) COMP.
015000 01  WK-N-SER-Q100                PIC 9(08) COMP.
015100 01  WK-N-SER-Q400                PIC 9(08) COMP.
015200 01  WK-N-SER-LEAPDAYS            PIC 9(08) COMP.
015300 01  WK-N-SER-REM4                PIC 9(02) COMP.
015400 01  WK-N-SER-REM100              PIC 9(02) COMP.
015500 01  WK-N-SER-REM400              PIC 9(02) COMP.
015600
015700* FINAL DAY-SERIAL VALUES FOR THE TWO DATES B200 COMPARES.
015800 01  WK-N-RUN-SERIAL              PIC 9(08) COMP.
015900 01  WK-N-DUE-SERIAL              PIC 9(08) COMP.
016000 01  WK-N-DAY-DIFF                PIC S9(08) COMP.
016100* TSK041'S SENTINEL FOR "NO DUE DATE, NO OVERRIDE" - LARGE
016200* ENOUGH THAT TSKVSCHD'S C410-TEST-DEADLINE NEVER REJECTS A
016300* TASK FOR MISSING A DEADLINE IT NEVER ACTUALLY HAD.
016400 01  WK-N-UNBOUNDED-HRS           PIC 9(08) COMP VALUE 99999999.
016500
016600****************
016700 LINKAGE SECTION.
016800****************
016900* COPY TSKXDRV GIVES THE SAME CALL-INTERFACE LAYOUT THE CALLER
017000* (TSKVSCHD) USES TO BUILD THE PARAMETER BLOCK - SEE THAT
017100* COPYBOOK FOR THE FULL FIELD LIST.
017200     COPY TSKXDRV.
017300
017400****************************************
017500 PROCEDURE DIVISION USING WK-C-VDERV-RECORD.
017600****************************************
017700* A CALLED SUBPROGRAM, NOT A TOP-LEVEL JOB STEP - EXIT PROGRAM
017800* RETURNS CONTROL TO TSKVSCHD RATHER THAN ENDING THE RUN.
017900 MAIN-MODULE.
018000     PERFORM A000-MAIN-PROCESSING
018100        THRU A099-MAIN-PROCESSING-EX.
018200     EXIT PROGRAM.
018300
018400*----------------------------------------------------------------*
018500 A000-MAIN-PROCESSING.
018600*----------------------------------------------------------------*
018700*    WK-C-VDERV-ERROR-CD IS CLEARED UNCONDITIONALLY ON ENTRY -
018800*    IT EXISTS IN THE LINKAGE BLOCK FOR A FUTURE ERROR PATH THAT
018900*    HAS NEVER ACTUALLY BEEN NEEDED; NEITHER B100 NOR B200 SET IT
019000*    TODAY, BUT THE CALLER (TSKVSCHD) HAS NEVER TESTED IT EITHER.
019100     MOVE SPACES                 TO  WK-C-VDERV-ERROR-CD.
019200     MOVE WK-C-VDERV-I-DEPENDENCIES TO WK-C-DEP-STRING.
019300     PERFORM B100-PARSE-DEPENDENCIES
019400        THRU B199-PARSE-DEPENDENCIES-EX.
019500     PERFORM B200-DERIVE-DEADLINE
019600        THRU B299-DERIVE-DEADLINE-EX.
019700 A099-MAIN-PROCESSING-EX.
019800     EXIT.
019900
020000*----------------------------------------------------------------*
020100 B100-PARSE-DEPENDENCIES.
020200*----------------------------------------------------------------*
020300*    SCANS ALL 30 BYTES OF THE DEPENDENCIES FIELD ONE CHARACTER
020400*    AT A TIME, THEN RUNS ONE LAST FINALIZE AFTER THE LOOP ENDS -
020500*    WITHOUT THAT TRAILING CALL, A DEPENDENCY LIST THAT IS NOT
020600*    COMMA-TERMINATED WOULD LOSE ITS LAST TOKEN ENTIRELY, SINCE
020700*    C100 ONLY FINALIZES A TOKEN WHEN IT SEES A COMMA.
020800     MOVE ZERO                   TO  WK-N-VDERV-O-DEP-COUNT
020900                                      WK-N-TOKEN-VALUE
021000                                      WK-N-TOKEN-LEN.
021100     MOVE "N"                    TO  WK-C-TOKEN-BAD.
021200     PERFORM C100-SCAN-CHARACTER
021300        THRU C199-SCAN-CHARACTER-EX
021400        VARYING WK-N-SCAN-IDX FROM 1 BY 1
021500           UNTIL WK-N-SCAN-IDX > 30.
021600     PERFORM C150-FINALIZE-TOKEN
021700        THRU C199-FINALIZE-TOKEN-EX.
021800 B199-PARSE-DEPENDENCIES-EX.
021900     EXIT.
022000
022100*----------------------------------------------------------------*
022200 C100-SCAN-CHARACTER.
022300*----------------------------------------------------------------*
022400*    THREE WAYS A CHARACTER CAN GO: A COMMA ENDS THE CURRENT
022500*    TOKEN; A SPACE IS IGNORED OUTRIGHT (TASKMST-DEPENDENCIES IS
022600*    A FIXED 30-BYTE FIELD, SO TRAILING SPACE IS THE NORMAL CASE
022700*    FOR A SHORT LIST); ANYTHING ELSE IS TESTED FOR NUMERIC AND
022800*    EITHER FOLDED INTO WK-N-TOKEN-VALUE OR FLAGS THE TOKEN BAD.
022900*    A TOKEN OVER FOUR DIGITS IS FLAGGED BAD RATHER THAN
023000*    TRUNCATED OR WRAPPED, SINCE TASK-IDS THEMSELVES ARE PIC
023100*    9(04) AND A FIVE-DIGIT TOKEN CANNOT BE A REAL TASK-ID.
023200     EVALUATE WK-C-DEP-CHAR(WK-N-SCAN-IDX)
023300        WHEN ","
023400           PERFORM C150-FINALIZE-TOKEN
023500              THRU C199-FINALIZE-TOKEN-EX
023600        WHEN " "
023700           GO TO C199-SCAN-CHARACTER-EX
023800        WHEN OTHER
023900           IF WK-C-DEP-CHAR(WK-N-SCAN-IDX) IS NUMERIC
024000              ADD 1              TO  WK-N-TOKEN-LEN
024100              IF WK-N-TOKEN-LEN > 4
024200                 MOVE "Y"        TO  WK-C-TOKEN-BAD
024300              ELSE
024400                 MOVE WK-C-DEP-CHAR(WK-N-SCAN-IDX)
024500                                 TO  WK-N-DIGIT-VALUE
024600                 COMPUTE WK-N-TOKEN-VALUE =
024700                    WK-N-TOKEN-VALUE * 10 + WK-N-DIGIT-VALUE
024800              END-IF
024900           ELSE
025000              MOVE "Y"           TO  WK-C-TOKEN-BAD
025100           END-IF
025200     END-EVALUATE.
025300 C199-SCAN-CHARACTER-EX.
025400     EXIT.
025500
025600*----------------------------------------------------------------*
025700 C150-FINALIZE-TOKEN.
025800*----------------------------------------------------------------*
025900*    A TOKEN IS ACCEPTED ONLY WHEN IT HAS SOME LENGTH, WAS NEVER
026000*    FLAGGED BAD, AND CAME OUT NON-ZERO - TASK-ID ZERO IS NOT A
026100*    VALID ID IN THIS SYSTEM, SO A STRAY EXTRA COMMA (",,") OR A
026200*    LITERAL "0" IN THE LIST IS QUIETLY DROPPED RATHER THAN
026300*    TURNED INTO A BOGUS DEPENDENCY ON TASK-ID ZERO.
026400*    A SEVENTH OR LATER TOKEN IS ALSO DROPPED SILENTLY - THE
026500*    WK-N-VDERV-O-DEP-COUNT < 6 TEST STOPS ACCEPTING NEW ENTRIES
026600*    ONCE THE SIX-SLOT LIMIT IS REACHED, SINCE TSKMST-DEPENDENCIES
026700*    HAS NEVER CARRIED MORE THAN SIX IDS IN PRACTICE AND THE
026800*    TABLE THAT HOLDS THEM HAS NO SEVENTH SLOT TO PUT ONE IN.
026900     IF  WK-N-TOKEN-LEN > 0
027000           AND WK-C-TOKEN-BAD = "N"
027100           AND WK-N-TOKEN-VALUE > 0
027200        IF WK-N-VDERV-O-DEP-COUNT < 6
027300           ADD 1               TO  WK-N-VDERV-O-DEP-COUNT
027400           MOVE WK-N-TOKEN-VALUE
027500                               TO  WK-N-VDERV-O-DEP-ID
027600                                      (WK-N-VDERV-O-DEP-COUNT)
027700        END-IF
027800 END-IF.
027900*    RESET FOR THE NEXT TOKEN REGARDLESS OF WHETHER THIS ONE WAS
028000*    ACCEPTED - A REJECTED TOKEN MUST NOT LEAK ITS PARTIAL VALUE
028100*    OR BAD FLAG INTO THE ONE THAT FOLLOWS IT.
028200     MOVE ZERO                   TO  WK-N-TOKEN-VALUE
028300                                      WK-N-TOKEN-LEN.
028400     MOVE "N"                    TO  WK-C-TOKEN-BAD.
028500 C199-FINALIZE-TOKEN-EX.
028600     EXIT.
028700
028800*----------------------------------------------------------------*
028900 B200-DERIVE-DEADLINE.
029000*----------------------------------------------------------------*
029100*    THREE CASES, TESTED IN THIS ORDER ON PURPOSE: AN EXPLICIT
029200*    OVERRIDE (TSKMST-DEADLINE-OVR, ADDED BY TSK022) ALWAYS WINS
029300*    OVER WHATEVER THE DUE DATE WOULD HAVE DERIVED; A ZERO DUE
029400*    DATE WITH NO OVERRIDE MEANS THE TASK HAS NO REAL DEADLINE AT
029500*    ALL AND GETS TSK041'S UNBOUNDED SENTINEL; OTHERWISE THE
029600*    DEADLINE IS THE NUMBER OF CALENDAR DAYS FROM THE RUN DATE TO
029700*    THE DUE DATE, TIMES 24, GIVING AN HOURS FIGURE IN THE SAME
029800*    UNIT TSKVSCHD USES FOR EVERY TIME COMPARISON IT MAKES.
029900     IF  WK-N-VDERV-I-DEADLINE-OVR > ZERO
030000        MOVE WK-N-VDERV-I-DEADLINE-OVR
030100                               TO  WK-N-VDERV-O-DEADLINE-HRS
030200     ELSE
030300        IF WK-N-VDERV-I-DUE-DATE = ZERO
030400           MOVE WK-N-UNBOUNDED-HRS
030500                               TO  WK-N-VDERV-O-DEADLINE-HRS
030600        ELSE
030700*    BOTH DATES ARE RUN THROUGH THE SAME C200 DAY-SERIAL ROUTINE
030800*    SO THE SUBTRACTION BELOW IS A STRAIGHT INTEGER DIFFERENCE -
030900*    NO CALENDAR ARITHMETIC IS DONE DIRECTLY ON CCYYMMDD VALUES
031000*    ANYWHERE IN THIS PARAGRAPH.
031100           MOVE WK-N-VDERV-I-RUN-DATE TO WK-N-SER-INPUT
031200           PERFORM C200-COMPUTE-DAY-SERIAL
031300              THRU C299-COMPUTE-DAY-SERIAL-EX
031400           MOVE WK-N-SER-RESULT TO WK-N-RUN-SERIAL
031500           MOVE WK-N-VDERV-I-DUE-DATE TO WK-N-SER-INPUT
031600           PERFORM C200-COMPUTE-DAY-SERIAL
031700              THRU C299-COMPUTE-DAY-SERIAL-EX
031800           MOVE WK-N-SER-RESULT TO WK-N-DUE-SERIAL
031900           COMPUTE WK-N-DAY-DIFF =
032000              WK-N-DUE-SERIAL - WK-N-RUN-SERIAL
032100*    TSK058'S FIX - A DUE DATE BEFORE THE RUN DATE USED TO
032200*    PRODUCE A NEGATIVE DAY-DIFF THAT FLOWED STRAIGHT INTO THE
032300*    MULTIPLY BELOW AND CAME OUT AS A HUGE UNSIGNED DEADLINE
032400*    (THE FIELD IS PIC 9, NOT PIC S9) ONCE IT WAS MOVED INTO
032500*    WK-N-VDERV-O-DEADLINE-HRS - CLAMPING TO ZERO HERE MEANS AN
032600*    OVERDUE TASK DEADLINE-FAILS IMMEDIATELY AT C410 INSTEAD.
032700           IF WK-N-DAY-DIFF < ZERO
032800              MOVE ZERO         TO  WK-N-DAY-DIFF
032900           END-IF
033000           COMPUTE WK-N-VDERV-O-DEADLINE-HRS =
033100              WK-N-DAY-DIFF * 24
033200 END-IF
033300 END-IF.
033400 B299-DERIVE-DEADLINE-EX.
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800 C200-COMPUTE-DAY-SERIAL.
033900*----------------------------------------------------------------*
034000*    STANDARD DAY-NUMBER ALGORITHM: TREAT JANUARY AND FEBRUARY OF
034100*    A GIVEN YEAR AS BELONGING TO THE PRIOR YEAR FOR LEAP-DAY
034200*    COUNTING PURPOSES (HENCE WK-N-SER-YM1, "YEAR MINUS ONE"),
034300*    COUNT THE LEAP DAYS IN ALL FULL YEARS UP TO THAT POINT, ADD
034400*    365 DAYS PER FULL YEAR, AND THEN ADD THIS YEAR'S OWN
034500*    CUMULATIVE-DAYS-BEFORE-THIS-MONTH PLUS THE DAY OF MONTH.
034600*    C250 MAKES THE ONE REMAINING ADJUSTMENT - WHETHER THIS
034700*    CALENDAR YEAR ITSELF IS A LEAP YEAR AND THE DATE FALLS AFTER
034800*    FEBRUARY.
034900     COMPUTE WK-N-SER-YM1 = WK-N-SER-CCYY - 1.
035000     DIVIDE WK-N-SER-YM1 BY 4   GIVING WK-N-SER-Q4.
035100     DIVIDE WK-N-SER-YM1 BY 100 GIVING WK-N-SER-Q100.
035200     DIVIDE WK-N-SER-YM1 BY 400 GIVING WK-N-SER-Q400.
035300     COMPUTE WK-N-SER-LEAPDAYS =
035400        WK-N-SER-Q4 - WK-N-SER-Q100 + WK-N-SER-Q400.
035500     COMPUTE WK-N-SER-RESULT =
035600        (WK-N-SER-YM1 * 365) + WK-N-SER-LEAPDAYS
035700        + WK-N-CUM-DAYS(WK-N-SER-MM) + WK-N-SER-DD.
035800     PERFORM C250-CHECK-LEAP-ADJUST
035900        THRU C259-CHECK-LEAP-ADJUST-EX.
036000 C299-COMPUTE-DAY-SERIAL-EX.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400 C250-CHECK-LEAP-ADJUST.
036500*----------------------------------------------------------------*
036600*    THE GREGORIAN RULE IN FULL: A YEAR IS A LEAP YEAR IF IT IS
036700*    DIVISIBLE BY 4 AND NOT BY 100, OR IF IT IS DIVISIBLE BY 400
036800*    OUTRIGHT (SO 1900 IS NOT A LEAP YEAR BUT 2000 IS).  WHEN
036900*    THIS YEAR QUALIFIES AND THE MONTH IS MARCH OR LATER, ONE
037000*    EXTRA DAY (FEBRUARY 29TH) HAS TO BE ADDED TO THE RUNNING
037100*    TOTAL THAT WK-N-CUM-DAYS, BUILT FOR A NON-LEAP YEAR, DID
037200*    NOT ACCOUNT FOR.  A DATE IN JANUARY OR FEBRUARY OF A LEAP
037300*    YEAR NEEDS NO ADJUSTMENT SINCE FEBRUARY 29TH HAS NOT
037400*    HAPPENED YET THAT YEAR.
037500     DIVIDE WK-N-SER-CCYY BY 4   GIVING WK-N-SER-Q4
037600                                 REMAINDER WK-N-SER-REM4.
037700     DIVIDE WK-N-SER-CCYY BY 100 GIVING WK-N-SER-Q100
037800                                 REMAINDER WK-N-SER-REM100.
037900     DIVIDE WK-N-SER-CCYY BY 400 GIVING WK-N-SER-Q400
038000                                 REMAINDER WK-N-SER-REM400.
038100     IF  ((WK-N-SER-REM4 = ZERO) AND (WK-N-SER-REM100 NOT = ZERO))
038200           OR (WK-N-SER-REM400 = ZERO)
038300        IF WK-N-SER-MM > 2
038400           ADD 1                TO  WK-N-SER-RESULT
038500        END-IF
038600 END-IF.
038700 C259-CHECK-LEAP-ADJUST-EX.
038800     EXIT.
038900
039000******************************************************************
039100*************** END OF PROGRAM SOURCE  TSKXDERV *****************
039200******************************************************************
