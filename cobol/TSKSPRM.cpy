000100*=================================================================
000200* TSKSPRM  -  SEARCH/FILTER PARAMETER RECORD LAYOUT              *
000300*             FILE SRCHPARM - LINE SEQUENTIAL - 40 BYTES/RECORD *
000400*=================================================================
000500* ONE PARAMETER RECORD PER SEARCH UTILITY RUN.  ZERO/SPACE IN A  *
000600* FILTER FIELD MEANS THAT FILTER IS NOT SUPPLIED.                *
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*-----------------------------------------------------------------*
001000* TAG    DEV    DATE        DESCRIPTION                          *
001100*-----------------------------------------------------------------*
001200* TSK001 RFH    14/02/1987  - INITIAL VERSION                    *
001300*-----------------------------------------------------------------*
001400     05  TSKSPRM-NAME-FILTER          PIC X(20).
001500     05  TSKSPRM-WEIGHT-FILTER        PIC 9(02).
001600     05  TSKSPRM-START-DATE           PIC 9(08).
001700     05  TSKSPRM-END-DATE             PIC 9(08).
001800     05  FILLER                       PIC X(02) VALUE SPACES.
