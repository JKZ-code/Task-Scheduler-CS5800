000100*=================================================================
000200* TSKDIAG  -  EXCLUSION/DIAGNOSTIC RECORD LAYOUT                 *
000300*             FILE DIAGOUT - LINE SEQUENTIAL - 08 BYTES/RECORD   *
000400*=================================================================
000500* ONE ENTRY PER TASK REJECTED FROM THE FINAL SCHEDULE.           *
000600* REASON-CODE -  DL = MISSED DEADLINE AT EST STAGE               *
000700*                DP = NOT SELECTED BY THE DP OPTIMIZER           *
000800*                SQ = MISSED DEADLINE AT SEQUENTIAL RE-CHECK     *
000900*                CY = PART OF A DEPENDENCY CYCLE                 *
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*-----------------------------------------------------------------*
001300* TAG    DEV    DATE        DESCRIPTION                          *
001400*-----------------------------------------------------------------*
001500* TSK001 RFH    14/02/1987  - INITIAL VERSION                    *
001600*-----------------------------------------------------------------*
001700* TSK037 PDN    02/07/2001  - ADD REASON CY FOR CYCLE DETECTION   *
001800*-----------------------------------------------------------------*
001900* TSK064 MKL    31/03/2010  - e-REQ 11406 - ADDED TRAILING FILLER*
002000*                              PAD, WIDTH NOW 08 BYTES (WAS 06)  *
002100*-----------------------------------------------------------------*
002200     05  TSKDIAG-TASK-ID              PIC 9(04).
002300     05  TSKDIAG-REASON-CODE          PIC X(02).
002400         88  TSKDIAG-MISSED-DEADLINE            VALUE "DL".
002500         88  TSKDIAG-NOT-SELECTED               VALUE "DP".
002600         88  TSKDIAG-SEQUENTIAL-MISS            VALUE "SQ".
002700         88  TSKDIAG-DEPENDENCY-CYCLE           VALUE "CY".
002800     05  FILLER                       PIC X(02) VALUE SPACES.
