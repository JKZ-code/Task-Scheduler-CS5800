000100*=================================================================
000200* TSKXDRV  -  LINKAGE PARAMETER BLOCK FOR CALLED ROUTINE TSKXDERV *
000300*             (COPY INTO CALLER'S WORKING-STORAGE AND INTO       *
000400*              TSKXDERV'S LINKAGE SECTION)                       *
000500*=================================================================
000600* HISTORY OF MODIFICATION:                                       *
000700*-----------------------------------------------------------------*
000800* TAG    DEV    DATE        DESCRIPTION                          *
000900*-----------------------------------------------------------------*
001000* TSK001 RFH    14/02/1987  - INITIAL VERSION                    *
001100*-----------------------------------------------------------------*
001200* TSK022 GTW    21/05/1994  - ADD WK-C-VDERV-I-DEADLINE-OVR SO    *
001300*                              THE OVERRIDE CAN REPLACE THE       *
001400*                              DERIVED DEADLINE VERBATIM         *
001500*-----------------------------------------------------------------*
001600* TSK064 MKL    31/03/2010  - e-REQ 11406 - ADDED TRAILING FILLER*
001700*                              PAD TO THE OUTPUT GROUP           *
001800*-----------------------------------------------------------------*
001900 01  WK-C-VDERV-RECORD.
002000     05  WK-C-VDERV-INPUT.
002100         10  WK-C-VDERV-I-DEPENDENCIES    PIC X(30).
002200         10  WK-N-VDERV-I-DUE-DATE        PIC 9(08).
002300         10  WK-N-VDERV-I-DEADLINE-OVR    PIC 9(04).
002400         10  WK-N-VDERV-I-RUN-DATE        PIC 9(08).
002500     05  WK-C-VDERV-OUTPUT.
002600         10  WK-N-VDERV-O-DEADLINE-HRS    PIC 9(08) COMP.
002700         10  WK-N-VDERV-O-DEP-COUNT       PIC 9(02) COMP.
002800         10  WK-N-VDERV-O-DEP-ID OCCURS 6 TIMES
002900                                           PIC 9(04) COMP.
003000         10  WK-C-VDERV-ERROR-CD          PIC X(02) VALUE SPACES.
003100         10  FILLER                       PIC X(02) VALUE SPACES.
