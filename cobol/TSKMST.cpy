000100*=================================================================
000200* TSKMST   -  TASK MASTER RECORD LAYOUT                          *
000300*             FILE TASKMST - LINE SEQUENTIAL - 74 BYTES/RECORD   *
000400*=================================================================
000500* ONE ENTRY PER WORK TASK.  KEYED LOGICALLY BY TSKMST-TASK-ID -   *
000600* THE FILE CARRIES NO PHYSICAL KEY, THE TASK-ID IS UNIQUE BY      *
000700* CONVENTION OF THE UPSTREAM EXTRACT JOB.                        *
000800*-----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*-----------------------------------------------------------------*
001100* TAG    DEV    DATE        DESCRIPTION                          *
001200*-----------------------------------------------------------------*
001300* TSK001 RFH    14/02/1987  - INITIAL VERSION                    *
001400*-----------------------------------------------------------------*
001500* TSK022 GTW    21/05/1994  - ADD TSKMST-DEADLINE-OVR SO A TASK   *
001600*                              CAN OVERRIDE ITS DERIVED DEADLINE  *
001700*                              IN HOURS RATHER THAN VIA DUE DATE  *
001800*-----------------------------------------------------------------*
001900* TSK029 HBO    06/09/1999  - Y2K - TSKMST-DUE-DATE NOW CARRIES A *
002000*                              4-DIGIT CENTURY (WAS 2-DIGIT YY)   *
002100*-----------------------------------------------------------------*
002200* TSK064 MKL    31/03/2010  - e-REQ 11406 - ADDED TRAILING FILLER*
002300*                              PAD, WIDTH NOW 74 BYTES (WAS 72)  *
002400*-----------------------------------------------------------------*
002500     05  TSKMST-TASK-ID               PIC 9(04).
002600     05  TSKMST-TASK-NAME             PIC X(20).
002700     05  TSKMST-TASK-WEIGHT           PIC 9(02).
002800     05  TSKMST-DUE-DATE              PIC 9(08).
002900     05  TSKMST-DUE-DATE-R  REDEFINES TSKMST-DUE-DATE.
003000         10  TSKMST-DUE-CCYY          PIC 9(04).
003100         10  TSKMST-DUE-MM            PIC 9(02).
003200         10  TSKMST-DUE-DD            PIC 9(02).
003300     05  TSKMST-EST-DURATION          PIC 9(04).
003400     05  TSKMST-DEADLINE-OVR          PIC 9(04).
003500     05  TSKMST-DEPENDENCIES          PIC X(30).
003600     05  FILLER                       PIC X(02) VALUE SPACES.
