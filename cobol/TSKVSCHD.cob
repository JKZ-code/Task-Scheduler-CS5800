000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TSKVSCHD.
000400 AUTHOR.         R.HARTLEY.
000500 INSTALLATION.   BATCH SYSTEMS - TASK SCHEDULING UNIT.
000600 DATE-WRITTEN.   14 FEB 1987.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  MAIN DRIVER FOR THE TASK SCHEDULING BATCH RUN.
001100*               LOADS THE TASK MASTER, CALLS TSKXDERV FOR EACH
001200*               TASK TO PARSE ITS DEPENDENCY LIST AND DERIVE ITS
001300*               DEADLINE IN HOURS, ORDERS THE BATCH (TOPOLOGICAL
001400*               IF ANY TASK CARRIES A DEPENDENCY, OTHERWISE BY
001500*               THE GREEDY WEIGHT/DUE-DATE/DURATION RULE), COMPUTES
001600*               EARLIEST START/END TIMES, DROPS TASKS THAT MISS
001700*               THEIR DEADLINE AT THAT POINT, RUNS THE WEIGHTED
001800*               INTERVAL DP OPTIMIZER OVER WHAT IS LEFT, PULLS IN
001900*               THE SELECTED TASKS' OWN PREREQUISITES, THEN WALKS
002000*               THE RESULT WITH A RUNNING CLOCK FOR THE FINAL
002100*               SCHEDOUT WRITE AND THE RPTOUT REPORT.
002200*NOTE        :  PRODUCES SCHEDOUT, DIAGOUT AND RPTOUT FROM ONE
002300*               PASS OF RUNPARM/TASKMST.  THE SCHEDULE GENERATOR
002400*               STEP OF THE JOB STREAM, WITH THE GREEDY FALLBACK
002500*               ORDERING BUILT IN FOR DEPENDENCY-FREE BATCHES.
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* TAG    DEV    DATE        DESCRIPTION
003000*----------------------------------------------------------------
003100* TSK001 RFH    14/02/1987  - INITIAL VERSION - TOPOLOGICAL ORDER,
003200*                              EARLIEST-START/END PASS, SCHEDOUT
003300*                              AND DIAGOUT
003400*----------------------------------------------------------------
003500* TSK009 RFH    02/09/1988  - ADD GREEDY FALLBACK ORDERING FOR
003600*                              BATCHES WITH NO DEPENDENCIES AT ALL
003700*----------------------------------------------------------------
003800* TSK014 GTW    09/11/1991  - ADD RPTOUT TOTALS BLOCK - TASKS READ,
003900*                              SCHEDULED, REJECTED AND TOTAL WEIGHT
004000*----------------------------------------------------------------
004100* TSK022 GTW    21/05/1994  - DEADLINE NOW COMES FROM TSKXDERV SO
004200*                              THE DEADLINE-OVR OVERRIDE IS HONOURED
004300*----------------------------------------------------------------
004400* TSK029 HBO    06/09/1999  - Y2K - WK-N-RUN-DATE AND ALL DERIVED
004500*                              DATE WORK CARRY A 4-DIGIT CENTURY
004600*----------------------------------------------------------------
004700* TSK033 HBO    14/01/2000  - ADD WEIGHTED INTERVAL DP OPTIMIZER
004800*                              (C500) IN PLACE OF A STRAIGHT
004900*                              EARLIEST-DEADLINE EMIT
005000*----------------------------------------------------------------
005100* TSK037 PDN    02/07/2001  - ADD DEPENDENCY-CYCLE DETECTION (CY)
005200*                              TO THE TOPOLOGICAL SORT - EMPTY
005300*                              SCHEDULE RATHER THAN LOOP FOREVER
005400*----------------------------------------------------------------
005500* TSK044 PDN    19/09/2003  - ADD DEPENDENCY-CLOSURE PASS (C600) SO
005600*                              A SELECTED TASK'S OWN PREREQUISITES
005700*                              RIDE ALONG EVEN WHEN THE DP STEP ON
005800*                              ITS OWN WOULD HAVE DROPPED THEM
005900*----------------------------------------------------------------
006000* TSK051 MKL    11/04/2006  - ADD SEQUENTIAL RE-VALIDATION PASS (SQ)
006100*                              AHEAD OF THE FINAL SCHEDOUT WRITE
006200*----------------------------------------------------------------
006300* TSK058 MKL    19/08/2008  - e-REQ 10823 - TASK TABLE CAPACITY
006400*                              RAISED FROM 100 TO 150 ENTRIES
006500*----------------------------------------------------------------
006600* TSK062 MKL    30/03/2010  - e-REQ 11406 - COMMENTED THE FULL
006700*                              SCHEDULING CHAIN PARAGRAPH BY
006800*                              PARAGRAPH AFTER A SECOND-SHIFT
006900*                              SUPPORT CALL WHERE NOBODY ON DUTY
007000*                              COULD EXPLAIN THE CY/DL/DP/SQ CODES
007100*----------------------------------------------------------------
007200* PARAGRAPH INDEX (ADDED UNDER TSK062) - ONE LINE EACH, IN THE
007300* ORDER THEY APPEAR IN THE SOURCE, NOT THE ORDER MAIN-MODULE
007400* CALLS THEM:
007500*   MAIN-MODULE                 DRIVES THE WHOLE RUN
007600*   A000-OPEN-FILES              OPEN ALL FIVE FILES
007700*   A100-LOAD-RUN-PARM           READ THE ONE RUNPARM RECORD
007800*   A200-LOAD-TASK-MASTER        LOAD LOOP OVER TASKMST
007900*   A210-READ-TASK-MASTER          ONE READ
008000*   A220-PROCESS-ONE-TASK          MOVE FIELDS, CALL TSKXDERV
008100*   A230-COPY-DEP-IDS               COPY PARSED DEPENDENCY IDS
008200*   B000-DETERMINE-ORDERING      PICK TOPOLOGICAL OR GREEDY
008300*   B010-CHECK-ANY-DEPENDENCY      ANY DEPENDENCY IN THE BATCH?
008400*   C100-SORT-TOPOLOGICAL        KAHN'S ALGORITHM, DETECTS CY
008500*   C110-INIT-EMITTED               RESET EMITTED FLAGS
008600*   C120-EMIT-ONE-READY             ONE PASS, PICK ONE READY TASK
008700*   C130-SCAN-FOR-READY               SCAN FOR A READY CANDIDATE
008800*   C140-CHECK-TASK-READY               IS THIS ENTRY READY?
008900*   C150-CHECK-ONE-DEP                    ONE DEPENDENCY TEST
009000*   C160-EMIT-CYCLE-DIAGNOSTICS      WRITE CY DIAGOUT RECORDS
009100*   C164-WRITE-CYCLE-DIAG             ONE DIAGOUT WRITE
009200*   C200-SORT-GREEDY              WEIGHT/DUE-DATE/DURATION SORT
009300*   C210-PICK-NEXT-GREEDY           PICK BEST REMAINING ENTRY
009400*   C220-TEST-GREEDY-CANDIDATE        FIRST-OR-COMPARE TEST
009500*   C230-COMPARE-GREEDY                 THREE-WAY TIE-BREAK
009600*   C300-COMPUTE-TIMES           EARLIEST-START/END-TIME PASS
009700*   C310-COMPUTE-ONE-TASK-TIME     ONE TASK'S TIMES
009800*   C320-MAX-OVER-DEPS               MAX END-TIME OVER DEPS
009900*   C400-FILTER-DEADLINE         DROP TASKS PAST THEIR DEADLINE
010000*   C410-TEST-DEADLINE             ONE DEADLINE TEST
010100*   C450-SORT-VALID-BY-ENDTIME   RE-SORT SURVIVORS FOR THE DP
010200*   C460-SELECTION-PASS            ONE SELECTION-SORT PASS
010300*   C470-FIND-MIN                    FIND SMALLEST REMAINING
010400*   C500-SCHEDULE-DP              WEIGHTED INTERVAL DP OPTIMIZER
010500*   C505-INIT-SELECTED-FLAGS        RESET SELECTED/CLOSED FLAGS
010600*   C510-COMPUTE-PARENT             BUILD P(I) POINTERS
010700*   C515-TEST-PARENT-CANDIDATE        ONE PARENT CANDIDATE TEST
010800*   C530-COMPUTE-BEST                BUILD THE BEST(I) TABLE
010900*   C550-RECONSTRUCT                WALK BEST(I) BACKWARD
011000*   C555-RECONSTRUCT-STEP             ONE RECONSTRUCT STEP
011100*   C570-REVERSE-SELECTED           FLIP TO ASCENDING END-TIME
011200*   C575-SWAP-PAIR                    ONE SWAP
011300*   C580-MARK-SELECTED              SET SELECTED-FLAG
011400*   C585-WRITE-DP-DIAGNOSTICS     WRITE DP DIAGOUT RECORDS
011500*   C600-CLOSE-DEPENDENCIES      FIXED-POINT DEPENDENCY CLOSURE
011600*   C605-INIT-CLOSED                RESET CLOSED-FLAG
011700*   C610-MARK-SELECTED-CLOSED       SEED CLOSURE FROM THE DP
011800*   C620-CLOSURE-PASS                ONE FULL SWEEP
011900*   C630-SCAN-CLOSED-TASK              ONE CLOSED TASK'S DEPS
012000*   C640-ADD-DEP-IF-VALID                 CLOSE ONE DEPENDENCY
012100*   C700-SEQUENCE-AND-EMIT       CLOCK-DRIVEN RE-VALIDATION
012200*   C705-INIT-SEQ-EMITTED           RESET SEQ-EMITTED FLAG
012300*   C710-COUNT-CLOSED                COUNT THE CLOSED SET
012400*   C720-EMIT-ONE-CLOSED-READY       ONE PASS, PICK ONE READY
012500*   C730-SCAN-CLOSED-FOR-READY         SCAN CLOSED SET
012600*   C740-CHECK-CLOSED-READY              READY TEST
012700*   C750-CHECK-ONE-CLOSED-DEP              ONE DEPENDENCY TEST
012800*   C770-WALK-ONE-TASK              ADVANCE CLOCK, WRITE SCHEDOUT
012900*   C800-FIND-BY-ID               LOOKUP TASK-ID TO SUBSCRIPT
013000*   C810-TEST-ID                    ONE EQUALITY TEST
013100*   D100-PRINT-HEADING            RPTOUT HEADING LINE
013200*   D900-PRINT-TOTALS             RPTOUT TOTALS BLOCK
013300*   Z000-END-PROGRAM-ROUTINE      CLOSE ALL FIVE FILES
013400*   Y900-ABNORMAL-TERMINATION     STANDARD ABEND PARAGRAPH
013500*----------------------------------------------------------------
013600
013700 ENVIRONMENT DIVISION.
013800**********************
013900 CONFIGURATION SECTION.
014000* NO CHANGE EXPECTED HERE UNTIL THIS JOB MOVES OFF THE AS/400 -
014100* EVERY OTHER PROGRAM IN THIS SUITE SHARES THE SAME THREE LINES.
014200 SOURCE-COMPUTER. IBM-AS400.
014300 OBJECT-COMPUTER. IBM-AS400.
014400* UPSI-SWITCH-0 IS READ BY NOBODY IN THIS PROGRAM TODAY - CARRIED
014500* OVER FROM THE SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH IN CASE
014600* AN OPERATOR OVERRIDE SWITCH IS EVER NEEDED FOR A SPECIAL RUN.
014700* CLASS TSK-DIGIT IS NOT REFERENCED IN THIS PROGRAM EITHER - IT IS
014800* PULLED IN SOLELY BECAUSE TSKCMWS, WHICH IS COPIED BELOW, COMES
014900* FROM A SHOP TEMPLATE THAT ASSUMES IT IS DECLARED AT THIS LEVEL.
015000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
015100                   UPSI-0 IS UPSI-SWITCH-0
015200                      ON  STATUS IS U0-ON
015300                      OFF STATUS IS U0-OFF
015400                   CLASS TSK-DIGIT IS "0" THRU "9".
015500
015600 INPUT-OUTPUT SECTION.
015700 FILE-CONTROL.
015800* FIVE FILES, FIVE SELECT CLAUSES, ONE SHARED FILE-STATUS FIELD -
015900* SINCE EACH FILE IS OPENED AND USED IN ITS OWN PARAGRAPH, THE
016000* PROGRAM NEVER NEEDS TO TELL TWO FILES' STATUSES APART AT ONCE.
016100     SELECT RUNPARM  ASSIGN TO DATABASE-RUNPARM
016200                      ORGANIZATION IS SEQUENTIAL
016300                      FILE STATUS IS WK-C-FILE-STATUS.
016400     SELECT TASKMST  ASSIGN TO DATABASE-TASKMST
016500                      ORGANIZATION IS SEQUENTIAL
016600                      FILE STATUS IS WK-C-FILE-STATUS.
016700     SELECT SCHEDOUT ASSIGN TO DATABASE-SCHEDOUT
016800                      ORGANIZATION IS SEQUENTIAL
016900                      FILE STATUS IS WK-C-FILE-STATUS.
017000     SELECT DIAGOUT  ASSIGN TO DATABASE-DIAGOUT
017100                      ORGANIZATION IS SEQUENTIAL
017200                      FILE STATUS IS WK-C-FILE-STATUS.
017300     SELECT RPTOUT   ASSIGN TO DATABASE-RPTOUT
017400                      ORGANIZATION IS SEQUENTIAL
017500                      FILE STATUS IS WK-C-FILE-STATUS.
017600
017700 DATA DIVISION.
017800***************
017900 FILE SECTION.
018000
018100* RUNPARM CARRIES NOTHING BUT THE RUN DATE - KEPT AS ITS OWN
018200* SINGLE-FIELD FILE RATHER THAN A COLUMN ON TASKMST SO OPERATIONS
018300* CAN RERUN A GIVEN DAY'S SCHEDULE WITHOUT TOUCHING THE MASTER.
018400 FD  RUNPARM.
018500*ONE-RECORD PARAMETER FILE - THE RUN DATE FOR THIS EXECUTION.
018600 01  RUNPARM-REC                 PIC 9(08).
018700* BROKEN OUT INTO CCYY/MM/DD SO C300 CAN BUILD AN HOURS-SINCE-
018800* EPOCH VALUE WITHOUT AN UNSTRING EVERY TIME IT NEEDS THE PIECES.
018900 01  RUNPARM-REC-R REDEFINES RUNPARM-REC.
019000     05  RUNPARM-CCYY             PIC 9(04).
019100     05  RUNPARM-MM               PIC 9(02).
019200     05  RUNPARM-DD               PIC 9(02).
019300
019400* INPUT EXTRACT FROM THE TASK-TRACKING SYSTEM.  COPY TSKMST GIVES
019500* THE SAME RECORD LAYOUT TO EVERY PROGRAM THAT TOUCHES THIS FILE -
019600* TSKVSRCH AND TSKXDERV BOTH COPY THE IDENTICAL MEMBER.
019700 FD  TASKMST.
019800 01  TASKMST-REC.
019900     COPY TSKMST.
020000* RAW BYTE VIEW OF THE INCOMING RECORD - NOT MOVED OR TESTED
020100* ANYWHERE TODAY, BUT KEPT HANDY FOR A DISPLAY STATEMENT WHEN A
020200* TASKMST RECORD LOOKS CORRUPT AND THE FIELD-LEVEL VIEW ABOVE
020300* DOESN'T MAKE IT OBVIOUS WHY.
020400 01  TASKMST-REC-R REDEFINES TASKMST-REC.
020500     05  TASKMST-RAW-BYTE         PIC X(01) OCCURS 74 TIMES.
020600
020700* FINAL, CLOCK-VALIDATED SCHEDULE - ONE RECORD PER TASK THAT
020800* SURVIVED EVERY STAGE THROUGH C770.
020900 FD  SCHEDOUT.
021000 01  SCHEDOUT-REC.
021100     COPY TSKSCHO.
021200
021300* REJECTION LOG.  EVERY TASK DROPPED ALONG THE WAY, WHATEVER THE
021400* STAGE, GETS EXACTLY ONE DIAGOUT RECORD CARRYING THE REASON CODE
021500* FOR THAT STAGE - SQ, DL, DP, OR CY.
021600*
021700* REASON CODE REFERENCE (FOR THE OPERATOR WHO HAS TO READ THIS
021800* REPORT AT SIX IN THE MORNING WITHOUT A LISTING HANDY):
021900*   CY  - TASK IS PART OF, OR STRANDED BEHIND, A DEPENDENCY
022000*         CYCLE.  WRITTEN BY C164.  NO SCHEDULE CAN BE BUILT
022100*         FOR THIS BATCH UNTIL THE CYCLE IS BROKEN UPSTREAM.
022200*   DL  - TASK'S OWN EARLIEST-START PLUS ITS ESTIMATED DURATION
022300*         RUNS PAST ITS DEADLINE.  WRITTEN BY C410.
022400*   DP  - TASK PASSED THE DEADLINE FILTER BUT THE WEIGHTED
022500*         INTERVAL OPTIMIZER DID NOT SELECT IT, AND CLOSURE
022600*         NEVER PULLED IT BACK IN AS SOMEONE ELSE'S PREREQUISITE.
022700*         WRITTEN BY C585.
022800*   SQ  - TASK SURVIVED CLOSURE BUT ITS OWN PREREQUISITE HAD NOT
022900*         YET BEEN WRITTEN TO SCHEDOUT WHEN THE CLOCK REACHED IT.
023000*         WRITTEN BY C770.  SHOULD BE RARE - IT MEANS THE FINAL
023100*         SEQUENCING PASS ITSELF FOUND AN ORDERING PROBLEM THE
023200*         EARLIER STAGES DID NOT CATCH.
023300 FD  DIAGOUT.
023400 01  DIAGOUT-REC.
023500     COPY TSKDIAG.
023600
023700 FD  RPTOUT.
023800*PRINT FILE - 80 BYTE LINES, NO CONTROL-BREAK HEADINGS.
023900 01  RPTOUT-REC                  PIC X(80).
024000
024100*************************
024200 WORKING-STORAGE SECTION.
024300*************************
024400* THE USUAL SHOP HABIT OF A LITERAL FILLER AT THE TOP OF WORKING-
024500* STORAGE SO THE PROGRAM NAME IS VISIBLE IN A CORE DUMP OR STORAGE
024600* SNAP WITHOUT HAVING TO GO BACK TO THE SOURCE LISTING.
024700 01  FILLER                  PIC X(24) VALUE
024800     "** PROGRAM TSKVSCHD **".
024900
025000 01  WK-C-COMMON.
025100     COPY TSKCMWS.
025200
025300
025400* LINKAGE BLOCK FOR THE CALL TO TSKXDERV - SHARED LAYOUT, COPY
025500* TSKXDRV, SO THE CALLER AND THE CALLED PROGRAM CANNOT DRIFT OUT
025600* OF STEP WITH EACH OTHER'S PARAMETER LIST.
025700     COPY TSKXDRV.
025800
025900* ------------------- TASK WORK TABLE -----------------------------*
026000*  ONE ENTRY PER TASKMST RECORD READ.  CAPACITY RAISED TO 150 BY
026100*  TSK058.  ALL FLAGS DEFAULT "N" AT LOAD TIME AND ARE RE-SET AS
026200*  EACH STAGE OF THE SCHEDULING PASS RUNS OVER THE TABLE.
026300 01  WK-T-TASK-TABLE.
026400     05  WK-T-ENTRY OCCURS 150 TIMES.
026500* TASKMST FIELDS, MOVED STRAIGHT ACROSS IN A220 WITH NO EDITING.
026600         10  WK-T-TASK-ID          PIC 9(04).
026700         10  WK-T-TASK-NAME        PIC X(20).
026800         10  WK-T-WEIGHT           PIC 9(02).
026900         10  WK-T-DUE-DATE         PIC 9(08).
027000* BROKEN-OUT VIEW OF THE DUE DATE, SAME CCYY/MM/DD SPLIT AS
027100* TSKMST-DUE-DATE-R IN THE COPYBOOK ITSELF - KEPT HERE TOO
027200* SINCE THIS COPY OF THE DATE HAS ALREADY LEFT THE FD AND
027300* TSKMST-DUE-DATE-R DOES NOT REACH INTO WK-T-ENTRY.
027400         10  WK-T-DUE-DATE-R REDEFINES WK-T-DUE-DATE.
027500             15  WK-T-DUE-CCYY     PIC 9(04).
027600             15  WK-T-DUE-MM       PIC 9(02).
027700             15  WK-T-DUE-DD       PIC 9(02).
027800         10  WK-T-EST-DURATION     PIC 9(04).
027900* DERIVED BY TSKXDERV - NOT PRESENT ON TASKMST ITSELF.
028000         10  WK-T-DEADLINE-HRS     PIC 9(08) COMP.
028100         10  WK-T-DEP-COUNT        PIC 9(02) COMP.
028200         10  WK-T-DEP-ID           PIC 9(04) COMP
028300                                   OCCURS 6 TIMES.
028400* COMPUTED BY C300 ONCE THE BATCH HAS BEEN ORDERED.
028500         10  WK-T-EARLIEST-START   PIC 9(08) COMP.
028600         10  WK-T-END-TIME         PIC 9(08) COMP.
028700* ONE BYTE PER STAGE OF THE PIPELINE - EACH FLAG IS OWNED BY A
028800* DIFFERENT PARAGRAPH AND IS NEVER RESET BY A LATER STAGE.
028900         10  WK-T-EMITTED          PIC X(01) VALUE "N".
029000         10  WK-T-VALID-FLAG       PIC X(01) VALUE "N".
029100         10  WK-T-SELECTED-FLAG    PIC X(01) VALUE "N".
029200         10  WK-T-CLOSED-FLAG      PIC X(01) VALUE "N".
029300         10  WK-T-SEQ-EMITTED      PIC X(01) VALUE "N".
029400         10  FILLER                PIC X(08).
029500
029600* ------------------- ORDER ARRAYS AND DP WORK TABLES --------------*
029700*  EACH ARRAY HOLDS SUBSCRIPTS INTO WK-T-ENTRY, NOT TASK-IDS.
029800 01  WK-N-WORK-TABLES.
029900     05  WK-N-TOPO-ORDER       PIC 9(03) COMP OCCURS 150 TIMES.
030000     05  WK-N-VALID-ORDER      PIC 9(03) COMP OCCURS 150 TIMES.
030100     05  WK-N-SELECTED-ORDER   PIC 9(03) COMP OCCURS 150 TIMES.
030200     05  WK-N-CLOSED-ORDER     PIC 9(03) COMP OCCURS 150 TIMES.
030300     05  WK-N-BEST             PIC 9(07) COMP OCCURS 150 TIMES.
030400     05  WK-N-PARENT-P         PIC 9(03) COMP OCCURS 150 TIMES.
030500     05  WK-C-INCLUDED         PIC X(01)      OCCURS 150 TIMES.
030600     05  FILLER                PIC X(08).
030700
030800* GROUPED ROUGHLY IN THE ORDER THE STAGES THAT USE THEM APPEAR -
030900* WK-N-IX THROUGH WK-N-LOOKUP-ID ARE GENERAL TABLE-SEARCH
031000* SUBSCRIPTS, WK-N-BEST-IX/WK-N-BEST-DUE SERVE THE GREEDY SORT,
031100* WK-N-SX THROUGH WK-N-SWAP-TEMP SERVE THE SELECTION SORT IN C450,
031200* WK-N-DI/WK-N-PJ/WK-N-SUB-I/WK-N-SUB-J/THE WK-N-BEST-* GROUP
031300* SERVE THE DP, AND WK-N-CLOCK ONWARD SERVE THE FINAL CLOCK WALK.
031400* ------------------- SCRATCH SUBSCRIPTS AND SWITCHES --------------*
031500 77  WK-N-IX                     PIC 9(03) COMP.
031600 77  WK-N-JX                     PIC 9(03) COMP.
031700 77  WK-N-OX                     PIC 9(03) COMP.
031800 77  WK-N-FX                     PIC 9(03) COMP.
031900 77  WK-N-FOUND-IX               PIC 9(03) COMP.
032000 77  WK-N-LOOKUP-ID              PIC 9(04) COMP.
032100 77  WK-N-BEST-IX                PIC 9(03) COMP.
032200 77  WK-N-BEST-DUE                PIC 9(08) COMP.
032300 77  WK-C-HAS-DEPENDENCY         PIC X(01) VALUE "N".
032400 77  WK-C-NO-READY-FOUND         PIC X(01) VALUE "N".
032500 77  WK-C-NO-CLOSED-READY        PIC X(01) VALUE "N".
032600 77  WK-C-TASK-READY             PIC X(01) VALUE "N".
032700 77  WK-C-IX-IS-BETTER           PIC X(01) VALUE "N".
032800 77  WK-N-TOPO-COUNT             PIC 9(03) COMP.
032900 77  WK-N-VALID-COUNT            PIC 9(03) COMP.
033000 77  WK-N-SELECTED-COUNT         PIC 9(03) COMP.
033100 77  WK-N-CLOSED-COUNT           PIC 9(03) COMP.
033200 77  WK-N-CLOSED-ORDER-COUNT     PIC 9(03) COMP.
033300 77  WK-N-SX                     PIC 9(03) COMP.
033400 77  WK-N-TX                     PIC 9(03) COMP.
033500 77  WK-N-MIN-POS                PIC 9(03) COMP.
033600 77  WK-N-TX-SUBSCRIPT           PIC 9(03) COMP.
033700 77  WK-N-MIN-SUBSCRIPT          PIC 9(03) COMP.
033800 77  WK-N-SWAP-TEMP              PIC 9(03) COMP.
033900 77  WK-N-DI                     PIC 9(03) COMP.
034000 77  WK-N-PJ                     PIC 9(03) COMP.
034100 77  WK-C-PARENT-FOUND           PIC X(01) VALUE "N".
034200 77  WK-N-SUB-I                  PIC 9(03) COMP.
034300 77  WK-N-SUB-J                  PIC 9(03) COMP.
034400 77  WK-N-BEST-ZERO              PIC 9(07) COMP.
034500 77  WK-N-BEST-OF-PARENT         PIC 9(07) COMP.
034600 77  WK-N-BEST-PREV              PIC 9(07) COMP.
034700 77  WK-N-CANDIDATE              PIC 9(07) COMP.
034800 77  WK-N-RI                     PIC 9(03) COMP.
034900 77  WK-N-SI                     PIC 9(03) COMP.
035000 77  WK-N-SJ                     PIC 9(03) COMP.
035100 77  WK-N-HALF                   PIC 9(03) COMP.
035200 77  WK-C-CLOSURE-CHANGED        PIC X(01) VALUE "N".
035300 77  WK-N-CLOCK                  PIC 9(08) COMP.
035400 77  WK-N-TASK-START             PIC 9(08) COMP.
035500 77  WK-N-TASK-END                PIC 9(08) COMP.
035600 77  WK-N-SEQ-NO                 PIC 9(03) COMP.
035700 77  WK-N-TOTAL-WEIGHT           PIC 9(07) COMP.
035800
035900* THREE PRINT LINES FOR RPTOUT - HEADING, ONE PER DETAIL TASK, AND
036000* THE RUN TOTALS.  ALL THREE ARE MOVED TO RPTOUT-REC AND WRITTEN
036100* A LINE AT A TIME RATHER THAN DEFINED AS FD RECORDS THEMSELVES,
036200* WHICH LETS D100/C770/D900 SHARE THE ONE 80-BYTE RPTOUT-REC.
036300* ------------------- REPORT LINE LAYOUTS ---------------------------*
036400 01  WK-C-RPT-HEADING-LINE.
036500     05  WK-H-TITLE               PIC X(40).
036600     05  WK-H-RUNDT-LIT           PIC X(10).
036700     05  WK-H-RUNDT               PIC 9(08).
036800     05  FILLER                   PIC X(22) VALUE SPACES.
036900
037000 01  WK-C-RPT-DETAIL-LINE.
037100     05  WK-D-SEQ                 PIC ZZ9.
037200     05  FILLER                   PIC X(02) VALUE SPACES.
037300     05  WK-D-TASK-ID             PIC 9(04).
037400     05  FILLER                   PIC X(02) VALUE SPACES.
037500     05  WK-D-TASK-NAME           PIC X(20).
037600     05  FILLER                   PIC X(02) VALUE SPACES.
037700     05  WK-D-START-HR            PIC ZZZZ9.
037800     05  FILLER                   PIC X(02) VALUE SPACES.
037900     05  WK-D-END-HR              PIC ZZZZ9.
038000     05  FILLER                   PIC X(02) VALUE SPACES.
038100     05  WK-D-DEADLINE-HR         PIC ZZZZ9.
038200     05  FILLER                   PIC X(02) VALUE SPACES.
038300     05  WK-D-WEIGHT              PIC Z9.
038400     05  FILLER                   PIC X(24) VALUE SPACES.
038500
038600 01  WK-C-RPT-TOTALS-LINE.
038700     05  WK-T-LABEL               PIC X(30).
038800     05  WK-T-VALUE               PIC ZZZZ9.
038900     05  FILLER                   PIC X(45) VALUE SPACES.
039000
039100* EMPTY - TSKVSCHD IS THE TOP OF THIS JOB STEP AND IS NEVER
039200* ITSELF CALLED AS A SUBPROGRAM, SO THERE IS NOTHING TO RECEIVE
039300* HERE.  (CONTRAST TSKXDERV, WHICH IS CALLED AND DOES USE ONE.)
039400****************
039500 LINKAGE SECTION.
039600****************
039700
039800****************************
039900 PROCEDURE DIVISION.
040000****************************
040100* MAIN-MODULE DRIVES THE WHOLE RUN TOP TO BOTTOM - LOAD, ORDER,
040200* TIME, FILTER, OPTIMIZE, CLOSE, VALIDATE AGAINST THE CLOCK,
040300* REPORT.  NONE OF THE SCHEDULING STAGES BELOW CALL ANOTHER
040400* SCHEDULING STAGE DIRECTLY - EVERY PERFORM THAT CHAINS THEM
040500* TOGETHER LIVES HERE, SO THE ORDER OF THE BATCH CAN BE SEEN IN
040600* ONE PLACE WITHOUT CHASING CALLS THROUGH THE REST OF THE SOURCE.
040700*
040800* WHEN B000 SETS WK-C-CYCLE-DETECTED THE WHOLE SET OF STAGES FROM
040900* C300 THROUGH C700 IS SKIPPED OUTRIGHT - A BATCH WITH A
041000* DEPENDENCY CYCLE HAS NO VALID ORDERING TO COMPUTE TIMES AGAINST,
041100* AND C160/C164 HAVE ALREADY WRITTEN THE CY DIAGNOSTICS FOR EVERY
041200* TASK CAUGHT IN OR BEHIND THE CYCLE BEFORE CONTROL GETS HERE.
041300 MAIN-MODULE.
041400* OPEN, THEN LOAD THE ONE-RECORD RUN PARAMETER, THEN LOAD THE
041500* WHOLE TASK MASTER INTO WK-T-TASK-TABLE.
041600     PERFORM A000-OPEN-FILES
041700        THRU A099-OPEN-FILES-EX.
041800     PERFORM A100-LOAD-RUN-PARM
041900        THRU A199-LOAD-RUN-PARM-EX.
042000     PERFORM A200-LOAD-TASK-MASTER
042100        THRU A299-LOAD-TASK-MASTER-EX.
042200* THE REPORT HEADING IS PRINTED BEFORE THE BATCH IS EVEN ORDERED -
042300* IT CARRIES NOTHING BUT THE RUN DATE, SO THERE IS NO REASON TO
042400* WAIT FOR THE REST OF THE SCHEDULING WORK TO FINISH FIRST.
042500     PERFORM D100-PRINT-HEADING
042600        THRU D199-PRINT-HEADING-EX.
042700* PICK TOPOLOGICAL OR GREEDY ORDERING BASED ON WHETHER ANY TASK
042800* IN THE BATCH CARRIES A DEPENDENCY AT ALL.
042900     PERFORM B000-DETERMINE-ORDERING
043000        THRU B099-DETERMINE-ORDERING-EX.
043100     IF NOT WK-C-CYCLE-DETECTED
043200* TIME THE ORDERED BATCH, DROP ANYTHING THAT ALREADY MISSES ITS
043300* OWN DEADLINE, THEN HAND WHAT SURVIVES TO THE DP OPTIMIZER.
043400        PERFORM C300-COMPUTE-TIMES
043500           THRU C399-COMPUTE-TIMES-EX
043600        PERFORM C400-FILTER-DEADLINE
043700           THRU C499-FILTER-DEADLINE-EX
043800        PERFORM C500-SCHEDULE-DP
043900           THRU C599-SCHEDULE-DP-EX
044000* PULL EVERY DP-SELECTED TASK'S OWN PREREQUISITES BACK IN BEFORE
044100* DIAGNOSING WHAT THE DP ACTUALLY REJECTED FOR GOOD.
044200        PERFORM C600-CLOSE-DEPENDENCIES
044300           THRU C699-CLOSE-DEPENDENCIES-EX
044400* ONE DIAGOUT RECORD FOR EVERY VALID TASK THE DP/CLOSURE PAIR DID
044500* NOT IN THE END CARRY FORWARD - DELIBERATELY RUN AFTER C600, NOT
044600* BEFORE, SO A TASK RESTORED BY CLOSURE NEVER GETS A FALSE DP HIT.
044700        PERFORM C585-WRITE-DP-DIAGNOSTICS
044800           THRU C589-WRITE-DP-DIAGNOSTICS-EX
044900           VARYING WK-N-DI FROM 1 BY 1
045000              UNTIL WK-N-DI > WK-N-VALID-COUNT
045100* FINALLY WALK THE CLOSED SET WITH A RUNNING CLOCK, CATCH ANY
045200* LAST-MINUTE DEADLINE OR SEQUENCING MISS, AND WRITE SCHEDOUT.
045300        PERFORM C700-SEQUENCE-AND-EMIT
045400           THRU C799-SEQUENCE-AND-EMIT-EX
045500     END-IF.
045600* TOTALS ARE PRINTED EVEN ON A CYCLE-ABORTED RUN - THE ACCUMULATORS
045700* SIMPLY STAY AT ZERO IN THAT CASE, WHICH IS AN ACCURATE PICTURE OF
045800* WHAT WAS ACTUALLY SCHEDULED.
045900     PERFORM D900-PRINT-TOTALS
046000        THRU D999-PRINT-TOTALS-EX.
046100     PERFORM Z000-END-PROGRAM-ROUTINE
046200        THRU Z099-END-PROGRAM-ROUTINE-EX.
046300     GOBACK.
046400
046500*----------------------------------------------------------------*
046600 A000-OPEN-FILES.
046700*----------------------------------------------------------------*
046800*    OPENS THE TWO INPUT FILES FIRST SO A MISSING RUNPARM OR TASKMST
046900*    IS CAUGHT BEFORE ANY OUTPUT FILE IS CREATED - AN ABORTED RUN
047000*    SHOULD NOT LEAVE A PARTIAL SCHEDOUT OR RPTOUT BEHIND FOR THE
047100*    NEXT JOB STEP TO PICK UP BY MISTAKE.
047200*    NOTE: RUNPARM AND TASKMST ARE OPENED INPUT; SCHEDOUT, DIAGOUT AND
047300*    RPTOUT ARE OPENED OUTPUT.  ANY NON-ZERO FILE STATUS AFTER THE
047400*    OPEN VERB IS LEFT FOR THE OPERATING SYSTEM TO REPORT - THIS SHOP
047500*    HAS NEVER FOUND IT WORTHWHILE TO TEST OPEN STATUS SEPARATELY
047600*    FROM THE READ/WRITE STATUS TESTED LATER IN THE PROGRAM.
047700*    TSK002 RFH ORIGINALLY OPENED THE FILES ONE AT A TIME INSIDE
047800*    MAIN-MODULE ITSELF; TSK009 PULLED THE FIVE OPEN STATEMENTS OUT
047900*    INTO THIS PARAGRAPH WHEN THE SECOND REPORT FILE (RPTOUT) WAS
048000*    ADDED, SO ALL FILE-OPEN LOGIC WOULD LIVE IN ONE PLACE.
048100     OPEN INPUT  RUNPARM.
048200     IF NOT WK-C-SUCCESSFUL
048300        DISPLAY "TSKVSCHD - RUNPARM OPEN FAILED - STATUS "
048400                WK-C-FILE-STATUS
048500        GO TO Y900-ABNORMAL-TERMINATION
048600     END-IF.
048700     OPEN INPUT  TASKMST.
048800     IF NOT WK-C-SUCCESSFUL
048900        DISPLAY "TSKVSCHD - TASKMST OPEN FAILED - STATUS "
049000                WK-C-FILE-STATUS
049100        GO TO Y900-ABNORMAL-TERMINATION
049200     END-IF.
049300     OPEN OUTPUT SCHEDOUT.
049400     OPEN OUTPUT DIAGOUT.
049500     OPEN OUTPUT RPTOUT.
049600 A099-OPEN-FILES-EX.
049700     EXIT.
049800
049900*----------------------------------------------------------------*
050000 A100-LOAD-RUN-PARM.
050100*----------------------------------------------------------------*
050200*    RUNPARM IS A ONE-RECORD FILE.  THE READ AT END CLAUSE IS LEFT
050300*    AS CONTINUE BECAUSE WK-C-FILE-STATUS ALREADY CARRIES "10" ON
050400*    END OF FILE - THE SUBSEQUENT WK-C-SUCCESSFUL TEST BELOW CATCHES
050500*    BOTH A MISSING RECORD AND A GENUINE I/O ERROR THE SAME WAY.
050600*    WK-N-RUN-DATE-R IS THE SAME CCYY/MM/DD BREAKOUT AS RUNPARM-REC-R -
050700*    COPIED HERE RATHER THAN REFERENCED DIRECTLY BECAUSE TSKCMWS IS
050800*    SHARED ACROSS ALL THREE TSK PROGRAMS AND THE WORKING-STORAGE
050900*    COPY OF THE RUN DATE IS WHAT THE SHARED MEMBER EXPECTS TO FIND.
051000*    IF RUNPARM EVER CARRIES MORE THAN ONE RECORD ONLY THE FIRST IS
051100*    READ - THE FILE HAS ALWAYS BEEN A ONE-RECORD PARAMETER CARD IN
051200*    THIS SHOP AND NOBODY HAS ASKED FOR MORE THAN ONE RUN DATE PER
051300*    EXECUTION OF THIS PROGRAM.
051400     READ RUNPARM
051500        AT END CONTINUE
051600     END-READ.
051700     IF NOT WK-C-SUCCESSFUL
051800        DISPLAY "TSKVSCHD - RUNPARM READ FAILED - STATUS "
051900                WK-C-FILE-STATUS
052000        GO TO Y900-ABNORMAL-TERMINATION
052100     END-IF.
052200     MOVE RUNPARM-REC               TO  WK-N-RUN-DATE.
052300 A199-LOAD-RUN-PARM-EX.
052400     EXIT.
052500
052600*----------------------------------------------------------------*
052700 A200-LOAD-TASK-MASTER.
052800*----------------------------------------------------------------*
052900*    PRIMING READ FOLLOWED BY PERFORM UNTIL END-OF-FILE - THE USUAL
053000*    SHOP PATTERN FOR A SEQUENTIAL LOAD LOOP.  WK-N-TASK-COUNT IS
053100*    THE SUBSCRIPT BOUND FOR EVERY LATER PASS OVER WK-T-TASK-TABLE.
053200*    A RUN WITH ZERO TASKMST RECORDS IS NOT TREATED AS AN ERROR - IT
053300*    FALLS STRAIGHT THROUGH TO D100/D900 AND PRODUCES A REPORT WITH
053400*    NO DETAIL LINES AND ZERO TOTALS, WHICH HAS BEEN THE SHOP'S
053500*    PREFERENCE SINCE THE ORIGINAL 1987 VERSION.
053600*    WK-N-TASK-COUNT IS NEVER ALLOWED TO EXCEED 150 - THE TABLE SIZE
053700*    ITSELF ENFORCES THAT BY SIMPLY REFUSING A SUBSCRIPT BEYOND ITS
053800*    OCCURS CLAUSE; THERE IS NO EXPLICIT COUNT-EXCEEDED TEST HERE
053900*    BECAUSE NO TASKMST EXTRACT HAS EVER COME CLOSE TO THAT VOLUME.
054000     MOVE ZERO                      TO  WK-N-TASK-COUNT.
054100     PERFORM A210-READ-TASK-MASTER
054200        THRU A219-READ-TASK-MASTER-EX.
054300     PERFORM A220-PROCESS-ONE-TASK
054400        THRU A229-PROCESS-ONE-TASK-EX
054500        UNTIL WK-C-END-OF-FILE.
054600 A299-LOAD-TASK-MASTER-EX.
054700     EXIT.
054800
054900*----------------------------------------------------------------*
055000 A210-READ-TASK-MASTER.
055100*----------------------------------------------------------------*
055200*    NO EXPLICIT ERROR CHECK HERE - A230'S CALLER RELIES ON
055300*    WK-C-END-OF-FILE (AN 88 ON WK-C-FILE-STATUS) TO STOP THE LOOP,
055400*    SO A BAD READ STATUS OTHER THAN "10" WOULD SIMPLY LOOK LIKE
055500*    ONE MORE RECORD - ACCEPTABLE HERE BECAUSE TASKMST IS AN
055600*    UPSTREAM EXTRACT FILE, NOT AN OPERATOR-FED ONE.
055700*    ONE READ STATEMENT SERVES BOTH THE PRIMING READ IN A200 AND
055800*    EVERY SUBSEQUENT READ INSIDE THE PERFORM UNTIL LOOP - NO
055900*    SEPARATE 'FIRST TIME' LOGIC IS NEEDED.
056000*    FILE STATUS "00" IS THE ONLY VALUE THIS PARAGRAPH ITSELF CARES
056100*    ABOUT - ANYTHING ELSE, INCLUDING "10" FOR END OF FILE, IS LEFT
056200*    FOR THE CALLING PERFORM UNTIL TEST IN A200 TO SORT OUT.
056300     READ TASKMST
056400        AT END CONTINUE
056500     END-READ.
056600 A219-READ-TASK-MASTER-EX.
056700     EXIT.
056800
056900*----------------------------------------------------------------*
057000 A220-PROCESS-ONE-TASK.
057100*----------------------------------------------------------------*
057200*    LOADS THE FIXED TASKMST FIELDS STRAIGHT INTO THE TABLE, THEN
057300*    BUILDS THE TSKXDERV LINKAGE BLOCK AND CALLS OUT FOR THE TWO
057400*    DERIVED VALUES THIS PROGRAM DOES NOT COMPUTE ITSELF - THE
057500*    PARSED DEPENDENCY LIST AND THE DEADLINE IN HOURS.  TSK022 MOVED
057600*    THE DEADLINE DERIVATION HERE SO THE DEADLINE-OVR OVERRIDE WOULD
057700*    BE HONOURED WITHOUT A SECOND PASS OVER THE TABLE.
057800*    THE CALL TO TSKXDERV HAPPENS ONCE PER TASKMST RECORD, NOT ONCE
057900*    PER RUN - EACH TASK'S DEPENDENCY STRING AND DEADLINE OVERRIDE
058000*    ARE INDEPENDENT OF ONE ANOTHER, SO THERE IS NO BENEFIT TO BATCHING
058100*    THE CALLS TOGETHER THE WAY SOME SORT-BASED PROGRAMS DO.
058200*    TSKXDRV-OPCODE TELLS TSKXDERV WHICH OF ITS TWO JOBS TO DO ON
058300*    THIS CALL - "P" FOR PARSE-DEPENDENCIES, "D" FOR DERIVE-DEADLINE -
058400*    RATHER THAN CALLING IT TWICE WITH TWO DIFFERENT ENTRY POINTS,
058500*    WHICH THIS COMPILER DOES NOT SUPPORT FOR A SINGLE CALLED PROGRAM.
058600     ADD 1                          TO  WK-N-TASK-COUNT
058700                                         WK-N-READ-COUNT.
058800     MOVE TASKMST-TASK-ID        TO  WK-T-TASK-ID(WK-N-TASK-COUNT).
058900     MOVE TASKMST-TASK-NAME      TO  WK-T-TASK-NAME(WK-N-TASK-COUNT).
059000     MOVE TASKMST-TASK-WEIGHT    TO  WK-T-WEIGHT(WK-N-TASK-COUNT).
059100     MOVE TASKMST-DUE-DATE       TO  WK-T-DUE-DATE(WK-N-TASK-COUNT).
059200     MOVE TASKMST-EST-DURATION   TO
059300                              WK-T-EST-DURATION(WK-N-TASK-COUNT).
059400     MOVE TASKMST-DEPENDENCIES   TO  WK-C-VDERV-I-DEPENDENCIES.
059500     MOVE TASKMST-DUE-DATE       TO  WK-N-VDERV-I-DUE-DATE.
059600     MOVE TASKMST-DEADLINE-OVR   TO  WK-N-VDERV-I-DEADLINE-OVR.
059700     MOVE WK-N-RUN-DATE          TO  WK-N-VDERV-I-RUN-DATE.
059800     CALL "TSKXDERV" USING WK-C-VDERV-RECORD.
059900     MOVE WK-N-VDERV-O-DEADLINE-HRS TO
060000                             WK-T-DEADLINE-HRS(WK-N-TASK-COUNT).
060100     MOVE WK-N-VDERV-O-DEP-COUNT TO
060200                             WK-T-DEP-COUNT(WK-N-TASK-COUNT).
060300     PERFORM A230-COPY-DEP-IDS
060400        THRU A239-COPY-DEP-IDS-EX
060500        VARYING WK-N-JX FROM 1 BY 1
060600           UNTIL WK-N-JX > WK-T-DEP-COUNT(WK-N-TASK-COUNT).
060700     PERFORM A210-READ-TASK-MASTER
060800        THRU A219-READ-TASK-MASTER-EX.
060900 A229-PROCESS-ONE-TASK-EX.
061000     EXIT.
061100
061200*----------------------------------------------------------------*
061300 A230-COPY-DEP-IDS.
061400*----------------------------------------------------------------*
061500*    COPIES THE DEPENDENCY IDS TSKXDERV RETURNED, ONE SUBSCRIPT AT A
061600*    TIME, INTO THIS TASK'S SLOT IN WK-T-DEP-ID.  THE LOOP BOUND IS
061700*    WK-T-DEP-COUNT, SO AN ENTRY WITH NO DEPENDENCIES SKIPS THIS
061800*    PARAGRAPH ENTIRELY.
061900*    NOTE THE SUBSCRIPT RUNS 1 THRU WK-T-DEP-COUNT, NOT 1 THRU 6 -
062000*    THE UNUSED TAIL OF WK-T-DEP-ID IS LEFT AT ITS DEFAULT, WHICH IS
062100*    HARMLESS SINCE NOTHING EVER READS PAST WK-T-DEP-COUNT.
062200*    RUNS ONCE PER TASK, IMMEDIATELY AFTER THE CALL TO TSKXDERV THAT
062300*    PRODUCED THE DEPENDENCY LIST - THERE IS NO SEPARATE VALIDATION
062400*    STEP HERE BECAUSE TSKXDERV HAS ALREADY DROPPED ANY TOKEN THAT
062500*    DID NOT LOOK LIKE A FOUR-DIGIT TASK ID.
062600     MOVE WK-N-VDERV-O-DEP-ID(WK-N-JX) TO
062700                        WK-T-DEP-ID(WK-N-TASK-COUNT, WK-N-JX).
062800 A239-COPY-DEP-IDS-EX.
062900     EXIT.
063000
063100*----------------------------------------------------------------*
063200 B000-DETERMINE-ORDERING.
063300*----------------------------------------------------------------*
063400*    ADDED BY TSK009 AFTER OPERATIONS COMPLAINED THAT SMALL
063500*    DEPENDENCY-FREE BATCHES WERE PAYING FOR A FULL TOPOLOGICAL SORT
063600*    THEY DID NOT NEED.  A SINGLE DEPENDENCY ANYWHERE IN THE BATCH
063700*    IS ENOUGH TO FORCE THE TOPOLOGICAL PATH - THE GREEDY RULE HAS
063800*    NO NOTION OF A PREREQUISITE.
063900*    GREEDY FALLBACK - IF NO TASK IN THE BATCH CARRIES A
064000*    DEPENDENCY, ORDER BY THE GREEDY RULE.  OTHERWISE RUN THE
064100*    TOPOLOGICAL SORT.
064200*    NEITHER OVER-ENGINEERS THE OTHER'S JOB: THE TOPOLOGICAL PASS
064300*    (C100) KNOWS NOTHING ABOUT WEIGHT OR DUE DATE BEYOND THE TIE-
064400*    BREAK, AND THE GREEDY PASS (C200) KNOWS NOTHING ABOUT
064500*    DEPENDENCIES AT ALL - B000 MAKES SURE EACH ONE ONLY EVER RUNS
064600*    ON THE KIND OF BATCH IT WAS WRITTEN FOR.
064700*    ADDED TO THE CHANGE LOG AS TSK009 BUT THE IDEA ITSELF CAME FROM
064800*    OPERATIONS, NOT FROM DEVELOPMENT - THEY NOTICED THE OVERNIGHT
064900*    SMALL BATCHES WERE TAKING LONGER THAN THE LARGE ONES AND ASKED
065000*    WHY A TASK LIST WITH NO PREREQUISITES NEEDED A TOPOLOGICAL SORT
065100*    AT ALL.
065200     MOVE "N"                       TO  WK-C-HAS-DEPENDENCY.
065300     PERFORM B010-CHECK-ANY-DEPENDENCY
065400        THRU B019-CHECK-ANY-DEPENDENCY-EX
065500        VARYING WK-N-IX FROM 1 BY 1
065600           UNTIL WK-N-IX > WK-N-TASK-COUNT.
065700     IF WK-C-HAS-DEPENDENCY = "Y"
065800        PERFORM C100-SORT-TOPOLOGICAL
065900           THRU C199-SORT-TOPOLOGICAL-EX
066000     ELSE
066100        PERFORM C200-SORT-GREEDY
066200           THRU C299-SORT-GREEDY-EX
066300     END-IF.
066400 B099-DETERMINE-ORDERING-EX.
066500     EXIT.
066600
066700*----------------------------------------------------------------*
066800 B010-CHECK-ANY-DEPENDENCY.
066900*----------------------------------------------------------------*
067000*    ONCE WK-C-HAS-DEPENDENCY FLIPS TO "Y" IT STAYS THAT WAY - THIS
067100*    PARAGRAPH NEVER RESETS IT BACK TO "N", SO A SINGLE HIT ANYWHERE
067200*    IN THE TABLE DECIDES THE WHOLE BATCH.
067300*    A TASK WITH WK-T-DEP-COUNT OF ZERO IS SKIPPED BY THE IF TEST
067400*    HERE WITHOUT EVER LOOKING AT WK-T-DEP-ID AT ALL - THERE IS
067500*    NOTHING TO INSPECT WHEN THE COUNT ITSELF IS ZERO.
067600     IF WK-T-DEP-COUNT(WK-N-IX) > ZERO
067700        MOVE "Y"                    TO  WK-C-HAS-DEPENDENCY
067800     END-IF.
067900 B019-CHECK-ANY-DEPENDENCY-EX.
068000     EXIT.
068100
068200*----------------------------------------------------------------*
068300 C100-SORT-TOPOLOGICAL.
068400*----------------------------------------------------------------*
068500*    IF THE TABLE NEVER EMPTIES OUT (WK-N-TOPO-COUNT STAYS BELOW
068600*    WK-N-TASK-COUNT) THE REMAINING, UN-EMITTED TASKS FORM ONE OR
068700*    MORE DEPENDENCY CYCLES - TSK037 ADDED THE CY DIAGNOSTIC RATHER
068800*    THAN LET C120 LOOP UNTIL THE OPERATOR CANCELLED THE JOB.
068900*    KAHN'S ALGORITHM - AMONG ALL TASKS WHOSE PREREQUISITES HAVE
069000*    ALL BEEN EMITTED, PICK THE EARLIEST DUE DATE.  A PREREQUISITE
069100*    ID NOT PRESENT IN THIS BATCH IS TREATED AS ALREADY SATISFIED.
069200*    NOTE: THIS IS KAHN'S ALGORITHM IN ITS SIMPLEST FORM - NO EXPLICIT
069300*    IN-DEGREE COUNTER IS KEPT; C140/C150 RECOMPUTE READINESS FROM
069400*    SCRATCH ON EVERY PASS INSTEAD.  SLOWER THAN A COUNTER WOULD BE,
069500*    BUT THE TABLE IS SMALL ENOUGH THAT NOBODY HAS EVER ASKED FOR
069600*    THE FASTER VERSION.
069700*    WK-N-TOPO-COUNT IS COMPARED AGAINST WK-N-TASK-COUNT, NOT TESTED
069800*    FOR ZERO PROGRESS ON A SINGLE PASS - A CYCLE ONLY SHOWS ITSELF
069900*    ONCE THE WHOLE TABLE HAS BEEN GIVEN EVERY CHANCE IT IS GOING TO
070000*    GET TO DRAIN DOWN TO NOTHING.
070100     MOVE ZERO                      TO  WK-N-TOPO-COUNT.
070200     MOVE "N"                       TO  WK-C-NO-READY-FOUND.
070300     PERFORM C110-INIT-EMITTED
070400        THRU C119-INIT-EMITTED-EX
070500        VARYING WK-N-IX FROM 1 BY 1
070600           UNTIL WK-N-IX > WK-N-TASK-COUNT.
070700     PERFORM C120-EMIT-ONE-READY
070800        THRU C129-EMIT-ONE-READY-EX
070900        UNTIL (WK-N-TOPO-COUNT = WK-N-TASK-COUNT)
071000           OR (WK-C-NO-READY-FOUND = "Y").
071100     IF WK-N-TOPO-COUNT < WK-N-TASK-COUNT
071200        MOVE "Y"                    TO  WK-C-CYCLE-FOUND
071300        PERFORM C160-EMIT-CYCLE-DIAGNOSTICS
071400           THRU C168-EMIT-CYCLE-DIAGNOSTICS-EX
071500     END-IF.
071600 C199-SORT-TOPOLOGICAL-EX.
071700     EXIT.
071800
071900*----------------------------------------------------------------*
072000 C110-INIT-EMITTED.
072100*----------------------------------------------------------------*
072200*    SHARED BY BOTH C100 AND C200 - EITHER ORDERING PASS STARTS
072300*    FROM THE SAME "NOTHING EMITTED YET" STATE.
072400*    RESETS WK-T-EMITTED FOR EVERY ENTRY IN THE TABLE, NOT JUST THE
072500*    ONES THAT WILL TURN OUT TO NEED A TOPOLOGICAL/GREEDY ORDER - A
072600*    TASK LEFT OVER FROM A PRIOR COMPILE-TIME DEFAULT WOULD OTHERWISE
072700*    BE TREATED AS ALREADY EMITTED ON THE VERY FIRST PASS.
072800     MOVE "N"                       TO  WK-T-EMITTED(WK-N-IX).
072900 C119-INIT-EMITTED-EX.
073000     EXIT.
073100
073200*----------------------------------------------------------------*
073300 C120-EMIT-ONE-READY.
073400*----------------------------------------------------------------*
073500*    ONE PASS OVER THE WHOLE TABLE PER TASK EMITTED - O(N SQUARED)
073600*    OVERALL, BUT THE TABLE NEVER HOLDS MORE THAN 150 ENTRIES SO THE
073700*    SHOP NEVER SAW A NEED FOR AN INDEXED READY-QUEUE HERE.
073800*    WK-N-BEST-IX OF ZERO AT THE END OF THE SCAN MEANS NO READY TASK
073900*    WAS FOUND THIS PASS - THAT CAN ONLY HAPPEN WHEN A DEPENDENCY
074000*    CYCLE IS PRESENT, WHICH IS EXACTLY WHAT C100 TESTS FOR ON RETURN.
074100*    EVERY PASS RE-SCANS THE ENTIRE TABLE FROM SUBSCRIPT ONE, EVEN
074200*    THOUGH THE LOWEST-NUMBERED ENTRIES ARE OFTEN THE FIRST ONES
074300*    ALREADY EMITTED - THE COST OF RE-SCANNING THEM IS SMALL NEXT TO
074400*    THE COST OF TRACKING A SEPARATE 'START HERE NEXT TIME' POINTER.
074500     MOVE ZERO                      TO  WK-N-BEST-IX.
074600     MOVE 99999999                  TO  WK-N-BEST-DUE.
074700     PERFORM C130-SCAN-FOR-READY
074800        THRU C139-SCAN-FOR-READY-EX
074900        VARYING WK-N-IX FROM 1 BY 1
075000           UNTIL WK-N-IX > WK-N-TASK-COUNT.
075100     IF WK-N-BEST-IX = ZERO
075200        MOVE "Y"                    TO  WK-C-NO-READY-FOUND
075300     ELSE
075400        MOVE "Y"                    TO  WK-T-EMITTED(WK-N-BEST-IX)
075500        ADD 1                       TO  WK-N-TOPO-COUNT
075600        MOVE WK-N-BEST-IX            TO
075700                                WK-N-TOPO-ORDER(WK-N-TOPO-COUNT)
075800 END-IF.
075900 C129-EMIT-ONE-READY-EX.
076000     EXIT.
076100
076200*----------------------------------------------------------------*
076300 C130-SCAN-FOR-READY.
076400*----------------------------------------------------------------*
076500*    A CANDIDATE MUST BE UN-EMITTED AND READY (C140) BEFORE ITS DUE
076600*    DATE IS EVEN COMPARED - KEEPS THE EARLIEST-DUE-DATE TIE-BREAK
076700*    FROM PICKING A TASK WHOSE PREREQUISITES HAVE NOT CLEARED YET.
076800*    THE EARLIEST-DUE-DATE TIE-BREAK ONLY MATTERS WHEN TWO OR MORE
076900*    TASKS ARE READY IN THE SAME PASS - WITH ONLY ONE READY TASK
077000*    PRESENT, WK-N-BEST-DUE IS SET UNCONDITIONALLY ON THE FIRST HIT.
077100     IF WK-T-EMITTED(WK-N-IX) NOT = "Y"
077200        PERFORM C140-CHECK-TASK-READY
077300           THRU C149-CHECK-TASK-READY-EX
077400        IF WK-C-TASK-READY = "Y"
077500           IF WK-T-DUE-DATE(WK-N-IX) < WK-N-BEST-DUE
077600              MOVE WK-T-DUE-DATE(WK-N-IX) TO WK-N-BEST-DUE
077700              MOVE WK-N-IX                TO WK-N-BEST-IX
077800           END-IF
077900        END-IF
078000     END-IF.
078100 C139-SCAN-FOR-READY-EX.
078200     EXIT.
078300
078400*----------------------------------------------------------------*
078500 C140-CHECK-TASK-READY.
078600*----------------------------------------------------------------*
078700*    READY MEANS EVERY DEPENDENCY ID HAS EITHER BEEN EMITTED ALREADY
078800*    OR IS NOT IN THIS BATCH AT ALL (C150).  THE LOOP STOPS AS SOON
078900*    AS ONE DEPENDENCY FAILS THE TEST - NO POINT CHECKING THE REST.
079000*    A TASK WITH NO DEPENDENCIES AT ALL (WK-T-DEP-COUNT ZERO) IS
079100*    READY BY DEFINITION - THE PERFORM VARYING LOOP SIMPLY NEVER
079200*    EXECUTES AND WK-C-TASK-READY IS LEFT AT ITS "Y" DEFAULT.
079300     MOVE "Y"                       TO  WK-C-TASK-READY.
079400     PERFORM C150-CHECK-ONE-DEP
079500        THRU C159-CHECK-ONE-DEP-EX
079600        VARYING WK-N-JX FROM 1 BY 1
079700           UNTIL (WK-N-JX > WK-T-DEP-COUNT(WK-N-IX))
079800              OR (WK-C-TASK-READY = "N").
079900 C149-CHECK-TASK-READY-EX.
080000     EXIT.
080100
080200*----------------------------------------------------------------*
080300 C150-CHECK-ONE-DEP.
080400*----------------------------------------------------------------*
080500*    A DEPENDENCY ID THAT C800 CANNOT FIND IN THE BATCH IS TREATED
080600*    AS ALREADY SATISFIED, NOT AS A BLOCK - THE SPEC FOR THIS BATCH
080700*    CALLS SUCH A REFERENCE A STALE OR EXTERNAL TASK ID AND SAYS
080800*    IT SHOULD NEVER HOLD UP THE ONES THAT ARE IN THE BATCH.
080900*    CALLS C800-FIND-BY-ID TO TURN THE DEPENDENCY'S TASK-ID INTO A
081000*    SUBSCRIPT BEFORE TESTING ITS EMITTED FLAG - THE DEPENDENCY IS
081100*    STORED AS A TASK-ID IN WK-T-DEP-ID, NEVER AS A SUBSCRIPT DIRECTLY.
081200     MOVE WK-T-DEP-ID(WK-N-IX, WK-N-JX) TO WK-N-LOOKUP-ID.
081300     PERFORM C800-FIND-BY-ID
081400        THRU C899-FIND-BY-ID-EX.
081500     IF WK-N-FOUND-IX > ZERO
081600        IF WK-T-EMITTED(WK-N-FOUND-IX) NOT = "Y"
081700           MOVE "N"                  TO  WK-C-TASK-READY
081800        END-IF
081900     END-IF.
082000 C159-CHECK-ONE-DEP-EX.
082100     EXIT.
082200
082300*----------------------------------------------------------------*
082400 C160-EMIT-CYCLE-DIAGNOSTICS.
082500*----------------------------------------------------------------*
082600*    RUNS ONLY WHEN C100 DETECTED A CYCLE.  EVERY TASK STILL CARRYING
082700*    WK-T-EMITTED = "N" AT THIS POINT IS PART OF, OR DOWNSTREAM OF,
082800*    THE CYCLE AND GETS A CY DIAGNOSTIC - THE REST OF THE RUN
082900*    (C300 ONWARD) IS SKIPPED BY MAIN-MODULE'S CYCLE-FOUND TEST.
083000*    ONE FINAL PASS OVER THE WHOLE TABLE - NOT JUST THE TASKS IN THE
083100*    ACTUAL CYCLE BUT EVERY TASK THAT NEVER GOT EMITTED, WHICH
083200*    INCLUDES ANYTHING DOWNSTREAM OF THE CYCLE THAT COULD THEREFORE
083300*    NEVER BECOME READY EITHER.
083400     PERFORM C164-WRITE-CYCLE-DIAG
083500        THRU C167-WRITE-CYCLE-DIAG-EX
083600        VARYING WK-N-IX FROM 1 BY 1
083700           UNTIL WK-N-IX > WK-N-TASK-COUNT.
083800 C168-EMIT-CYCLE-DIAGNOSTICS-EX.
083900     EXIT.
084000
084100*----------------------------------------------------------------*
084200 C164-WRITE-CYCLE-DIAG.
084300*----------------------------------------------------------------*
084400*    ONE DIAGOUT RECORD PER TASK THAT NEVER MADE IT OUT OF THE
084500*    TOPOLOGICAL SORT.
084600*    NO ATTEMPT IS MADE TO IDENTIFY WHICH SPECIFIC TASKS FORM THE
084700*    CYCLE ITSELF VERSUS WHICH ARE MERELY STRANDED BEHIND IT - BOTH
084800*    GET THE SAME CY REASON CODE, SINCE OPERATIONS HAS ALWAYS HAD TO
084900*    TRACE THE ACTUAL LOOP BY HAND FROM THE TASKMST EXTRACT ANYWAY.
085000     IF WK-T-EMITTED(WK-N-IX) NOT = "Y"
085100        MOVE WK-T-TASK-ID(WK-N-IX)   TO  TSKDIAG-TASK-ID
085200        MOVE "CY"                    TO  TSKDIAG-REASON-CODE
085300        WRITE DIAGOUT-REC
085400        ADD 1                        TO  WK-N-REJECT-COUNT
085500     END-IF.
085600 C167-WRITE-CYCLE-DIAG-EX.
085700     EXIT.
085800
085900*----------------------------------------------------------------*
086000 C200-SORT-GREEDY.
086100*----------------------------------------------------------------*
086200*    STRAIGHT SELECTION OVER THE WHOLE TABLE EACH TIME - C210 PICKS
086300*    THE SINGLE BEST REMAINING CANDIDATE, THIS PARAGRAPH JUST DRIVES
086400*    THAT PICK UNTIL EVERY ENTRY HAS BEEN EMITTED.
086500*    GREEDY FALLBACK - NO DEPENDENCIES IN THE BATCH.  ORDER BY
086600*    WEIGHT DESCENDING, THEN DUE DATE ASCENDING, THEN DURATION
086700*    ASCENDING.
086800*    NO DEADLINE FILTERING HAPPENS IN THIS PATH EITHER - A BATCH WITH
086900*    NO DEPENDENCIES STILL GOES THROUGH C400 AFTERWARD THE SAME AS
087000*    A TOPOLOGICALLY-SORTED ONE DOES.
087100*    THIS PATH IS THE ONE THE ORIGINAL 1987 VERSION OF THE PROGRAM
087200*    USED FOR EVERY BATCH, DEPENDENCIES OR NOT - THE TOPOLOGICAL SORT
087300*    WAS ADDED LATER, BY TSK009, ONCE DEPENDENCIES ENTERED THE
087400*    TASKMST RECORD LAYOUT FOR THE FIRST TIME.
087500     MOVE ZERO                      TO  WK-N-TOPO-COUNT.
087600     PERFORM C110-INIT-EMITTED
087700        THRU C119-INIT-EMITTED-EX
087800        VARYING WK-N-IX FROM 1 BY 1
087900           UNTIL WK-N-IX > WK-N-TASK-COUNT.
088000     PERFORM C210-PICK-NEXT-GREEDY
088100        THRU C219-PICK-NEXT-GREEDY-EX
088200        UNTIL WK-N-TOPO-COUNT = WK-N-TASK-COUNT.
088300 C299-SORT-GREEDY-EX.
088400     EXIT.
088500
088600*----------------------------------------------------------------*
088700 C210-PICK-NEXT-GREEDY.
088800*----------------------------------------------------------------*
088900*    C220 LEAVES THE BEST CANDIDATE SO FAR IN WK-N-BEST-IX - THERE IS
089000*    ALWAYS AT LEAST ONE UN-EMITTED ENTRY LEFT WHEN THIS RUNS, SO
089100*    WK-N-BEST-IX CANNOT COME BACK ZERO THE WAY IT CAN IN C120.
089200*    WK-N-BEST-IX IS RESET TO ZERO BY C200 BEFORE EACH CALL TO THIS
089300*    PARAGRAPH - LEFT-OVER VALUES FROM THE PRIOR PICK WOULD OTHERWISE
089400*    MAKE AN ALREADY-EMITTED ENTRY LOOK LIKE A VALID CANDIDATE AGAIN.
089500     MOVE ZERO                      TO  WK-N-BEST-IX.
089600     PERFORM C220-TEST-GREEDY-CANDIDATE
089700        THRU C229-TEST-GREEDY-CANDIDATE-EX
089800        VARYING WK-N-IX FROM 1 BY 1
089900           UNTIL WK-N-IX > WK-N-TASK-COUNT.
090000     MOVE "Y"                       TO  WK-T-EMITTED(WK-N-BEST-IX).
090100     ADD 1                          TO  WK-N-TOPO-COUNT.
090200     MOVE WK-N-BEST-IX               TO
090300                                WK-N-TOPO-ORDER(WK-N-TOPO-COUNT).
090400 C219-PICK-NEXT-GREEDY-EX.
090500     EXIT.
090600
090700*----------------------------------------------------------------*
090800 C220-TEST-GREEDY-CANDIDATE.
090900*----------------------------------------------------------------*
091000*    FIRST UN-EMITTED ENTRY SEEN BECOMES THE INITIAL BEST CANDIDATE
091100*    OUTRIGHT; EVERY ONE AFTER THAT GOES THROUGH THE THREE-WAY
091200*    TIE-BREAK IN C230 BEFORE IT CAN REPLACE THE CURRENT BEST.
091300*    WK-T-EMITTED = "Y" SKIPS THE ENTRY OUTRIGHT, BEFORE EVEN THE
091400*    FIRST-CANDIDATE TEST - AN EMITTED TASK NEVER COMPETES FOR
091500*    SELECTION A SECOND TIME.
091600     IF WK-T-EMITTED(WK-N-IX) NOT = "Y"
091700        IF WK-N-BEST-IX = ZERO
091800           MOVE WK-N-IX              TO  WK-N-BEST-IX
091900        ELSE
092000           PERFORM C230-COMPARE-GREEDY
092100              THRU C239-COMPARE-GREEDY-EX
092200           IF WK-C-IX-IS-BETTER = "Y"
092300              MOVE WK-N-IX           TO  WK-N-BEST-IX
092400           END-IF
092500        END-IF
092600     END-IF.
092700 C229-TEST-GREEDY-CANDIDATE-EX.
092800     EXIT.
092900
093000*----------------------------------------------------------------*
093100 C230-COMPARE-GREEDY.
093200*----------------------------------------------------------------*
093300*    WEIGHT DESCENDING, THEN DUE DATE ASCENDING, THEN ESTIMATED
093400*    DURATION ASCENDING - IN THAT ORDER, EACH TIE-BREAK ONLY TESTED
093500*    WHEN THE ONE BEFORE IT CAME OUT EQUAL.  NO OTHER FIELD
093600*    PARTICIPATES IN THE GREEDY ORDERING.
093700*    WEIGHT IS COMPARED WITH A STRICT GREATER-THAN TEST, NOT GREATER-
093800*    THAN-OR-EQUAL - ON A TRUE TIE THE EARLIER-SCANNED, LOWER-
093900*    SUBSCRIPT ENTRY KEEPS ITS PLACE AS THE BEST CANDIDATE, WHICH IN
094000*    PRACTICE MEANS THE LOWER TASK-ID WINS A THREE-WAY TIE.
094100     MOVE "N"                       TO  WK-C-IX-IS-BETTER.
094200     IF WK-T-WEIGHT(WK-N-IX) > WK-T-WEIGHT(WK-N-BEST-IX)
094300        MOVE "Y"                    TO  WK-C-IX-IS-BETTER
094400     ELSE
094500        IF WK-T-WEIGHT(WK-N-IX) = WK-T-WEIGHT(WK-N-BEST-IX)
094600           IF WK-T-DUE-DATE(WK-N-IX) < WK-T-DUE-DATE(WK-N-BEST-IX)
094700              MOVE "Y"               TO  WK-C-IX-IS-BETTER
094800           ELSE
094900              IF WK-T-DUE-DATE(WK-N-IX) =
095000                 WK-T-DUE-DATE(WK-N-BEST-IX)
095100                 IF WK-T-EST-DURATION(WK-N-IX) <
095200                    WK-T-EST-DURATION(WK-N-BEST-IX)
095300                    MOVE "Y"          TO  WK-C-IX-IS-BETTER
095400                 END-IF
095500              END-IF
095600           END-IF
095700        END-IF
095800     END-IF.
095900 C239-COMPARE-GREEDY-EX.
096000     EXIT.
096100
096200*----------------------------------------------------------------*
096300 C300-COMPUTE-TIMES.
096400*----------------------------------------------------------------*
096500*    RUNS OVER WK-N-TOPO-ORDER (SET BY WHICHEVER OF C100/C200 RAN),
096600*    SO EVERY DEPENDENCY OF A GIVEN TASK HAS ALREADY HAD ITS OWN
096700*    END-TIME COMPUTED BY THE TIME THIS TASK'S TURN COMES UP.
096800*    WALK THE CHOSEN ORDER.  EARLIEST-START IS THE LATEST END-TIME
096900*    OF ANY PREREQUISITE PRESENT IN THE BATCH, OR ZERO IF NONE.
097000*    END-TIME = EARLIEST-START + ESTIMATED DURATION, IN HOURS - THE
097100*    SAME UNIT DEADLINE-HRS AND DUE-DATE ARE BOTH CONVERTED TO, SO
097200*    EVERY LATER COMPARISON IN THE PROGRAM IS A PLAIN HOURS-TO-HOURS
097300*    COMPARE WITH NO UNIT CONVERSION NEEDED AT COMPARE TIME.
097400*    HAD A BUG IN THE MID-1990S (SEE THE TSK029-ADJACENT ENTRIES) WHERE
097500*    A TWO-DIGIT YEAR WRAPPED AROUND AND PRODUCED A NEGATIVE EARLIEST-
097600*    START FOR A TASK DEPENDENT ON ONE FROM THE PRIOR CENTURY - THE
097700*    Y2K FIX TO TSKMST-DUE-DATE'S WIDTH RESOLVED IT FOR GOOD.
097800     PERFORM C310-COMPUTE-ONE-TASK-TIME
097900        THRU C319-COMPUTE-ONE-TASK-TIME-EX
098000        VARYING WK-N-OX FROM 1 BY 1
098100           UNTIL WK-N-OX > WK-N-TOPO-COUNT.
098200 C399-COMPUTE-TIMES-EX.
098300     EXIT.
098400
098500*----------------------------------------------------------------*
098600 C310-COMPUTE-ONE-TASK-TIME.
098700*----------------------------------------------------------------*
098800*    EARLIEST-START DEFAULTS TO ZERO (NO DEPENDENCIES, OR NONE IN
098900*    THE BATCH) AND IS OTHERWISE THE LATEST END-TIME OF ANY
099000*    DEPENDENCY THAT IS PRESENT - C320 DOES THE MAXIMUM.
099100*    CALLED ONCE PER SUBSCRIPT IN WK-N-TOPO-ORDER FROM C300'S PERFORM
099200*    VARYING - THE SUBSCRIPT ITSELF, WK-N-IX, IS SET BY C300 BEFORE
099300*    EACH CALL AND IS NOT RECOMPUTED IN HERE.
099400     MOVE WK-N-TOPO-ORDER(WK-N-OX)   TO  WK-N-IX.
099500     MOVE ZERO                       TO  WK-N-BEST-DUE.
099600     PERFORM C320-MAX-OVER-DEPS
099700        THRU C329-MAX-OVER-DEPS-EX
099800        VARYING WK-N-JX FROM 1 BY 1
099900           UNTIL WK-N-JX > WK-T-DEP-COUNT(WK-N-IX).
100000     MOVE WK-N-BEST-DUE               TO
100100                                 WK-T-EARLIEST-START(WK-N-IX).
100200     COMPUTE WK-T-END-TIME(WK-N-IX) =
100300        WK-T-EARLIEST-START(WK-N-IX) + WK-T-EST-DURATION(WK-N-IX).
100400 C319-COMPUTE-ONE-TASK-TIME-EX.
100500     EXIT.
100600
100700*----------------------------------------------------------------*
100800 C320-MAX-OVER-DEPS.
100900*----------------------------------------------------------------*
101000*    RE-USES WK-N-BEST-DUE AS A RUNNING MAXIMUM END-TIME HERE -
101100*    THE SORT-TOPOLOGICAL USE OF IT IS ALREADY FINISHED BY NOW.
101200*    STRAIGHT LINEAR SCAN OF THIS TASK'S DEPENDENCY LIST - THE LIST
101300*    IS CAPPED AT SIX ENTRIES (WK-T-DEP-ID OCCURS 6 TIMES) SO THERE IS
101400*    NO NEED FOR ANYTHING MORE ELABORATE THAN A SIMPLE MAX-SO-FAR.
101500*    WK-N-BEST-DUE IS REUSED AS A PLAIN SCRATCH ACCUMULATOR HERE - THE
101600*    NAME DATES BACK TO ITS ORIGINAL USE IN THE GREEDY SORT AND WAS
101700*    NEVER RENAMED WHEN C320 BORROWED IT FOR THE DEPENDENCY MAXIMUM.
101800     MOVE WK-T-DEP-ID(WK-N-IX, WK-N-JX) TO WK-N-LOOKUP-ID.
101900     PERFORM C800-FIND-BY-ID
102000        THRU C899-FIND-BY-ID-EX.
102100     IF WK-N-FOUND-IX > ZERO
102200        IF WK-T-END-TIME(WK-N-FOUND-IX) > WK-N-BEST-DUE
102300           MOVE WK-T-END-TIME(WK-N-FOUND-IX) TO WK-N-BEST-DUE
102400        END-IF
102500     END-IF.
102600 C329-MAX-OVER-DEPS-EX.
102700     EXIT.
102800
102900*----------------------------------------------------------------*
103000 C400-FILTER-DEADLINE.
103100*----------------------------------------------------------------*
103200*    C410 IS THE LAST POINT WHERE A TASK CAN BE REJECTED FOR MISSING
103300*    ITS OWN DEADLINE BEFORE THE DP OPTIMIZER EVEN SEES IT - A TASK
103400*    THAT CANNOT POSSIBLY FINISH ON TIME GIVEN ITS DEPENDENCIES HAS
103500*    NO BUSINESS COMPETING FOR A DP SLOT.
103600*    DROP ANY TASK WHOSE END-TIME IS PAST ITS DEADLINE (DL), THEN
103700*    SORT THE SURVIVORS BY END-TIME ASCENDING FOR THE DP STEP.
103800*    RUNS AFTER C300, NOT BEFORE IT - A TASK'S ULTIMATE END-TIME
103900*    DEPENDS ON HOW LONG ITS PREREQUISITES TAKE, SO THERE IS NO WAY
104000*    TO KNOW WHETHER IT WILL MISS ITS DEADLINE UNTIL EVERY TASK
104100*    AHEAD OF IT IN THE ORDER HAS ALREADY BEEN TIMED.
104200     MOVE ZERO                       TO  WK-N-VALID-COUNT.
104300     PERFORM C410-TEST-DEADLINE
104400        THRU C419-TEST-DEADLINE-EX
104500        VARYING WK-N-OX FROM 1 BY 1
104600           UNTIL WK-N-OX > WK-N-TOPO-COUNT.
104700     PERFORM C450-SORT-VALID-BY-ENDTIME
104800        THRU C459-SORT-VALID-BY-ENDTIME-EX.
104900 C499-FILTER-DEADLINE-EX.
105000     EXIT.
105100
105200*----------------------------------------------------------------*
105300 C410-TEST-DEADLINE.
105400*----------------------------------------------------------------*
105500*    END-TIME <= DEADLINE-HRS IS INCLUSIVE - A TASK THAT FINISHES
105600*    EXACTLY ON ITS DEADLINE HOUR IS STILL ON TIME, NOT LATE.
105700*    A TASK THAT FAILS HERE STILL HAS ITS END-TIME AND EARLIEST-START
105800*    SET FROM C300 - ONLY ITS VALID-FLAG IS LEFT "N", WHICH IS ENOUGH
105900*    TO KEEP IT OUT OF EVERY STAGE FROM C450 ONWARD.
106000*    DEADLINE-HRS ITSELF WAS SET BACK IN A220, EITHER FROM
106100*    TSKMST-DEADLINE-OVR DIRECTLY OR DERIVED FROM THE DUE DATE BY
106200*    TSKXDERV - BY THE TIME THIS TEST RUNS, BOTH SOURCES LOOK
106300*    IDENTICAL TO THE REST OF THE PROGRAM.
106400     MOVE WK-N-TOPO-ORDER(WK-N-OX)    TO  WK-N-IX.
106500     IF WK-T-END-TIME(WK-N-IX) <= WK-T-DEADLINE-HRS(WK-N-IX)
106600        MOVE "Y"                     TO  WK-T-VALID-FLAG(WK-N-IX)
106700        ADD 1                        TO  WK-N-VALID-COUNT
106800        MOVE WK-N-IX                 TO
106900                                WK-N-VALID-ORDER(WK-N-VALID-COUNT)
107000     ELSE
107100        MOVE "N"                     TO  WK-T-VALID-FLAG(WK-N-IX)
107200        MOVE WK-T-TASK-ID(WK-N-IX)    TO  TSKDIAG-TASK-ID
107300        MOVE "DL"                    TO  TSKDIAG-REASON-CODE
107400        WRITE DIAGOUT-REC
107500        ADD 1                        TO  WK-N-REJECT-COUNT
107600     END-IF.
107700 C419-TEST-DEADLINE-EX.
107800     EXIT.
107900
108000*----------------------------------------------------------------*
108100 C450-SORT-VALID-BY-ENDTIME.
108200*----------------------------------------------------------------*
108300*    THE DP STEP (C500) NEEDS THE SURVIVORS IN END-TIME ASCENDING
108400*    ORDER FOR ITS PARENT-POINTER LOGIC TO WORK - C410 BUILT
108500*    WK-N-VALID-ORDER IN TOPOLOGICAL ORDER, NOT END-TIME ORDER, SO
108600*    IT HAS TO BE RE-SORTED HERE FIRST.
108700*    SIMPLE SELECTION SORT - THE TABLE NEVER HOLDS MORE THAN 150.
108800*    ONLY THE VALID SURVIVORS (WK-T-VALID-FLAG = "Y") ARE COPIED INTO
108900*    WK-N-VALID-ORDER BY C410 IN THE FIRST PLACE - A TASK THAT MISSED
109000*    ITS DEADLINE NEVER EVEN REACHES THIS SORT.
109100     PERFORM C460-SELECTION-PASS
109200        THRU C469-SELECTION-PASS-EX
109300        VARYING WK-N-SX FROM 1 BY 1
109400           UNTIL WK-N-SX > WK-N-VALID-COUNT.
109500 C459-SORT-VALID-BY-ENDTIME-EX.
109600     EXIT.
109700
109800*----------------------------------------------------------------*
109900 C460-SELECTION-PASS.
110000*----------------------------------------------------------------*
110100*    ONE PASS PICKS THE SMALLEST REMAINING END-TIME (C470) AND
110200*    SWAPS IT INTO POSITION WK-N-SX - THE USUAL TEXTBOOK SELECTION
110300*    SORT, CHOSEN OVER THE SORT VERB BECAUSE THE KEY (END-TIME) LIVES
110400*    IN THE TASK TABLE, NOT IN WK-N-VALID-ORDER ITSELF.
110500*    WK-N-SX RUNS FROM 1 TO WK-N-VALID-COUNT MINUS 1 - THE LAST
110600*    ENTRY NEVER NEEDS ITS OWN SELECTION PASS SINCE EVERYTHING
110700*    BEFORE IT IS ALREADY IN ORDER BY THE TIME WK-N-SX GETS THERE.
110800     MOVE WK-N-SX                    TO  WK-N-MIN-POS.
110900     PERFORM C470-FIND-MIN
111000        THRU C479-FIND-MIN-EX
111100        VARYING WK-N-TX FROM WK-N-SX BY 1
111200           UNTIL WK-N-TX > WK-N-VALID-COUNT.
111300     MOVE WK-N-VALID-ORDER(WK-N-SX)   TO  WK-N-SWAP-TEMP.
111400     MOVE WK-N-VALID-ORDER(WK-N-MIN-POS) TO
111500                                    WK-N-VALID-ORDER(WK-N-SX).
111600     MOVE WK-N-SWAP-TEMP              TO
111700                                 WK-N-VALID-ORDER(WK-N-MIN-POS).
111800 C469-SELECTION-PASS-EX.
111900     EXIT.
112000
112100*----------------------------------------------------------------*
112200 C470-FIND-MIN.
112300*----------------------------------------------------------------*
112400*    PLAIN LINEAR SCAN FOR THE SMALLEST REMAINING END-TIME, STARTING
112500*    FROM WK-N-SX - NOTHING BEFORE WK-N-SX IN THE ARRAY IS EVER
112600*    RECONSIDERED ONCE IT HAS BEEN SWAPPED INTO PLACE.
112700*    TIES IN END-TIME ARE LEFT IN WHATEVER ORDER THEY WERE FOUND - THE
112800*    DP ITSELF DOES NOT CARE WHICH OF TWO EQUAL-END-TIME TASKS IS
112900*    CONSIDERED FIRST.
113000     MOVE WK-N-VALID-ORDER(WK-N-TX)        TO  WK-N-TX-SUBSCRIPT.
113100     MOVE WK-N-VALID-ORDER(WK-N-MIN-POS)   TO  WK-N-MIN-SUBSCRIPT.
113200     IF WK-T-END-TIME(WK-N-TX-SUBSCRIPT) <
113300        WK-T-END-TIME(WK-N-MIN-SUBSCRIPT)
113400        MOVE WK-N-TX                  TO  WK-N-MIN-POS
113500     END-IF.
113600 C479-FIND-MIN-EX.
113700     EXIT.
113800
113900*----------------------------------------------------------------*
114000 C500-SCHEDULE-DP.
114100*----------------------------------------------------------------*
114200*    ADDED BY TSK033 TO REPLACE A STRAIGHT EARLIEST-DEADLINE EMIT
114300*    THAT WAS LEAVING LOW-DURATION, LOW-WEIGHT TASKS CROWDING OUT
114400*    HIGHER-WEIGHT ONES LATER IN THE DAY.  THE FIVE SUB-STEPS BELOW
114500*    BUILD THE PARENT POINTERS, FILL THE BEST TABLE, WALK IT
114600*    BACKWARD TO RECOVER THE CHOSEN SUBSET, PUT THAT SUBSET BACK IN
114700*    ASCENDING END-TIME ORDER, AND FLAG EACH CHOSEN ENTRY.
114800*
114900*    WORKED EXAMPLE LEFT IN THE SOURCE BY TSK033 FOR THE NEXT
115000*    MAINTAINER - THREE VALID TASKS, END-TIME ASCENDING:
115100*       I=1  WEIGHT 10  START 0000  END 0200   P(1) = 0
115200*       I=2  WEIGHT  5  START 0000  END 0100   P(2) = 0
115300*       I=3  WEIGHT  8  START 0200  END 0400   P(3) = 1
115400*    BEST(0)=0, BEST(1)=10, BEST(2)=MAX(5+BEST(0),BEST(1))=10,
115500*    BEST(3)=MAX(8+BEST(1),BEST(2))=18 - TASK 3 PAIRED WITH TASK 1
115600*    BEATS TASK 2 ALONE, SO THE RECONSTRUCT STEP IN C550 WALKS
115700*    BACK FROM I=3 THROUGH P(3)=1 AND SELECTS {1,3}, LEAVING
115800*    TASK 2 (WEIGHT 5, NO DEPENDENCY ON IT FROM ANYWHERE) OUT OF
115900*    THE FINAL SCHEDULE EVEN THOUGH IT WOULD HAVE FIT ON THE CLOCK.
116000*    WEIGHTED INTERVAL SCHEDULING.  P(I) IS THE LARGEST J LESS
116100*    THAN I WHOSE END-TIME IS AT OR BEFORE TASK I'S START-TIME.
116200*    BEST(I) = MAX(WEIGHT(I)+BEST(P(I)), BEST(I-1)); I=1 ALWAYS
116300*    TAKEN, I>1 ONLY WHEN STRICTLY GREATER THAN BEST(I-1).
116400*    THE CLASSIC WEIGHTED-INTERVAL-SCHEDULING DP TAUGHT IN EVERY
116500*    ALGORITHMS TEXT, ADAPTED HERE TO WORK OFF SUBSCRIPTS INTO
116600*    WK-T-ENTRY RATHER THAN A FRESH ARRAY OF INTERVALS - THERE WAS NO
116700*    SENSE COPYING THE WHOLE TASK RECORD INTO A SECOND TABLE JUST TO
116800*    RUN THE DP OVER IT.
116900     MOVE ZERO                       TO  WK-N-BEST-ZERO.
117000     PERFORM C505-INIT-SELECTED-FLAGS
117100        THRU C509-INIT-SELECTED-FLAGS-EX
117200        VARYING WK-N-DI FROM 1 BY 1
117300           UNTIL WK-N-DI > WK-N-VALID-COUNT.
117400     PERFORM C510-COMPUTE-PARENT
117500        THRU C514-COMPUTE-PARENT-EX
117600        VARYING WK-N-DI FROM 1 BY 1
117700           UNTIL WK-N-DI > WK-N-VALID-COUNT.
117800     PERFORM C530-COMPUTE-BEST
117900        THRU C539-COMPUTE-BEST-EX
118000        VARYING WK-N-DI FROM 1 BY 1
118100           UNTIL WK-N-DI > WK-N-VALID-COUNT.
118200     PERFORM C550-RECONSTRUCT
118300        THRU C554-RECONSTRUCT-EX.
118400     PERFORM C580-MARK-SELECTED
118500        THRU C584-MARK-SELECTED-EX
118600        VARYING WK-N-SI FROM 1 BY 1
118700           UNTIL WK-N-SI > WK-N-SELECTED-COUNT.
118800 C599-SCHEDULE-DP-EX.
118900     EXIT.
119000
119100*----------------------------------------------------------------*
119200 C505-INIT-SELECTED-FLAGS.
119300*----------------------------------------------------------------*
119400*    RESET FOR THIS RUN OF THE DP - A TASK CAN BE VALID (PASSED
119500*    C400) WITHOUT BEING SELECTED (CHOSEN BY THE DP), SO THE TWO
119600*    FLAGS HAVE TO BE TRACKED SEPARATELY.
119700*    COVERS THE FULL WK-T-ENTRY TABLE, 1 THRU WK-N-TASK-COUNT, NOT
119800*    JUST THE VALID SUBSET - A TASK THAT NEVER PASSED C400 SHOULD
119900*    NEVER SHOW SELECTED = "Y" EITHER, SO IT IS RESET HERE LIKE
120000*    EVERYTHING ELSE.
120100     MOVE WK-N-VALID-ORDER(WK-N-DI)   TO  WK-N-SUB-I.
120200     MOVE "N"                         TO
120300                                WK-T-SELECTED-FLAG(WK-N-SUB-I).
120400 C509-INIT-SELECTED-FLAGS-EX.
120500     EXIT.
120600
120700*----------------------------------------------------------------*
120800 C510-COMPUTE-PARENT.
120900*----------------------------------------------------------------*
121000*    P(I) IS THE HIGHEST-NUMBERED SURVIVOR BEFORE I (IN END-TIME
121100*    ORDER) WHOSE OWN END-TIME IS AT OR BEFORE TASK I'S EARLIEST
121200*    START - I.E. THE LATEST TASK I COULD RUN IMMEDIATELY AFTER.
121300*    SCANNED BACKWARD FROM I-1 SO THE FIRST HIT IS THE HIGHEST ONE.
121400*    TASK 1 HAS NO PREDECESSOR BY DEFINITION AND KEEPS P(1) = ZERO.
121500*    RUNS ACROSS THE VALID, END-TIME-SORTED ARRAY WK-N-VALID-ORDER,
121600*    NOT THE RAW TASK TABLE - THE SUBSCRIPT I HERE IS A POSITION IN
121700*    THAT ARRAY, AND WK-N-PARENT-P(I) IS ANOTHER POSITION IN THE SAME
121800*    ARRAY, NOT A TASK-ID.
121900     MOVE ZERO                        TO  WK-N-PARENT-P(WK-N-DI).
122000     IF WK-N-DI > 1
122100        MOVE WK-N-VALID-ORDER(WK-N-DI) TO  WK-N-SUB-I
122200        MOVE "N"                       TO  WK-C-PARENT-FOUND
122300        COMPUTE WK-N-PJ = WK-N-DI - 1
122400        PERFORM C515-TEST-PARENT-CANDIDATE
122500           THRU C519-TEST-PARENT-CANDIDATE-EX
122600           VARYING WK-N-PJ FROM WK-N-PJ BY -1
122700              UNTIL (WK-N-PJ < 1) OR (WK-C-PARENT-FOUND = "Y")
122800     END-IF.
122900 C514-COMPUTE-PARENT-EX.
123000     EXIT.
123100
123200*----------------------------------------------------------------*
123300 C515-TEST-PARENT-CANDIDATE.
123400*----------------------------------------------------------------*
123500*    END-TIME <= EARLIEST-START, NOT < - A PREDECESSOR THAT ENDS
123600*    EXACTLY WHEN THIS TASK COULD START IS STILL A VALID PARENT.
123700*    ONLY COMPARES TIMES - IT DOES NOT CHECK WHETHER TASK I ACTUALLY
123800*    DEPENDS ON TASK J.  THE PARENT POINTER IS PURELY A TIME-
123900*    COMPATIBILITY RELATION FOR THE DP; DEPENDENCY CORRECTNESS IS
124000*    C600'S JOB, NOT THIS ONE'S.
124100     MOVE WK-N-VALID-ORDER(WK-N-PJ)    TO  WK-N-SUB-J.
124200     IF WK-T-END-TIME(WK-N-SUB-J) <=
124300        WK-T-EARLIEST-START(WK-N-SUB-I)
124400        MOVE WK-N-PJ                   TO  WK-N-PARENT-P(WK-N-DI)
124500        MOVE "Y"                       TO  WK-C-PARENT-FOUND
124600     END-IF.
124700 C519-TEST-PARENT-CANDIDATE-EX.
124800     EXIT.
124900
125000*----------------------------------------------------------------*
125100 C530-COMPUTE-BEST.
125200*----------------------------------------------------------------*
125300*    BEST(I) = MAX(WEIGHT(I) + BEST(P(I)), BEST(I-1)).  I=1 IS
125400*    ALWAYS TAKEN OUTRIGHT SINCE THERE IS NOTHING TO COMPARE IT
125500*    AGAINST YET; I>1 IS ONLY TAKEN WHEN STRICTLY GREATER THAN
125600*    BEST(I-1) - A TIE FALLS THROUGH TO THE EARLIER, ALREADY-CHOSEN
125700*    SUBSET RATHER THAN SWAPPING IN THE NEWER ONE FOR NO GAIN.
125800*    WK-N-BEST-ZERO IS VALUE ZERO AND IS USED AS BEST(0) - WITHOUT
125900*    IT THE COMPUTATION FOR I=1 WOULD HAVE NO BEST(P(1)) TO ADD
126000*    WEIGHT(1) TO, SINCE P(1) IS DEFINED AS ZERO AND THERE IS NO
126100*    WK-N-BEST(0) SUBSCRIPT IN A COBOL TABLE.
126200     MOVE WK-N-VALID-ORDER(WK-N-DI)    TO  WK-N-SUB-I.
126300     IF WK-N-PARENT-P(WK-N-DI) = ZERO
126400        MOVE WK-N-BEST-ZERO             TO  WK-N-BEST-OF-PARENT
126500     ELSE
126600        MOVE WK-N-BEST(WK-N-PARENT-P(WK-N-DI)) TO
126700                                        WK-N-BEST-OF-PARENT
126800     END-IF.
126900     COMPUTE WK-N-CANDIDATE =
127000        WK-T-WEIGHT(WK-N-SUB-I) + WK-N-BEST-OF-PARENT.
127100     IF WK-N-DI = 1
127200        MOVE WK-N-CANDIDATE             TO  WK-N-BEST(WK-N-DI)
127300        MOVE "Y"                        TO  WK-C-INCLUDED(WK-N-DI)
127400     ELSE
127500        MOVE WK-N-BEST(WK-N-DI - 1)      TO  WK-N-BEST-PREV
127600        IF WK-N-CANDIDATE > WK-N-BEST-PREV
127700           MOVE WK-N-CANDIDATE           TO  WK-N-BEST(WK-N-DI)
127800           MOVE "Y"                      TO  WK-C-INCLUDED(WK-N-DI)
127900        ELSE
128000           MOVE WK-N-BEST-PREV           TO  WK-N-BEST(WK-N-DI)
128100           MOVE "N"                      TO  WK-C-INCLUDED(WK-N-DI)
128200        END-IF
128300     END-IF.
128400 C539-COMPUTE-BEST-EX.
128500     EXIT.
128600
128700*----------------------------------------------------------------*
128800 C550-RECONSTRUCT.
128900*----------------------------------------------------------------*
129000*    WALK BACKWARD FROM I=N, THEN REVERSE TO GET ASCENDING
129100*    END-TIME ORDER FOR THE SELECTED SET.
129200*    STARTS FROM THE LAST ENTRY (I = WK-N-VALID-COUNT) AND WALKS
129300*    BACKWARD, SINCE BEST(N) ALWAYS HOLDS THE OPTIMAL TOTAL WEIGHT
129400*    OVER THE WHOLE VALID SET - THERE IS NO NEED TO SCAN THE BEST
129500*    TABLE LOOKING FOR A MAXIMUM THE WAY A LESS CAREFUL DP MIGHT.
129600*    PERFORM VARYING WK-N-RI FROM WK-N-VALID-COUNT BY -1 UNTIL
129700*    WK-N-RI < 1 - ONE OF THE FEW PLACES IN THE PROGRAM WHERE A TABLE
129800*    IS WALKED BACKWARD RATHER THAN FORWARD.
129900     MOVE ZERO                        TO  WK-N-SELECTED-COUNT.
130000     MOVE WK-N-VALID-COUNT             TO  WK-N-RI.
130100     PERFORM C555-RECONSTRUCT-STEP
130200        THRU C559-RECONSTRUCT-STEP-EX
130300        UNTIL WK-N-RI < 1.
130400     PERFORM C570-REVERSE-SELECTED
130500        THRU C574-REVERSE-SELECTED-EX.
130600 C554-RECONSTRUCT-EX.
130700     EXIT.
130800
130900*----------------------------------------------------------------*
131000 C555-RECONSTRUCT-STEP.
131100*----------------------------------------------------------------*
131200*    WK-C-INCLUDED(I) RECORDS WHICH BRANCH C530 TOOK FOR EACH I -
131300*    "Y" MEANS TASK I WAS PART OF THE OPTIMAL SUBSET AT THAT POINT,
131400*    SO WALKING BACK THROUGH ITS PARENT POINTER IS THE NEXT STEP;
131500*    "N" MEANS JUST STEP BACK ONE POSITION AND TRY AGAIN.
131600*    MOVES TASK I'S SUBSCRIPT INTO WK-N-SELECTED-ORDER AND THEN JUMPS
131700*    WK-N-RI DIRECTLY TO P(I) RATHER THAN JUST DECREMENTING BY ONE -
131800*    ANYTHING BETWEEN P(I) AND I WAS NOT PART OF THE OPTIMAL SUBSET
131900*    AND IS SKIPPED OVER ENTIRELY.
132000     IF WK-C-INCLUDED(WK-N-RI) = "Y"
132100        ADD 1                          TO  WK-N-SELECTED-COUNT
132200        MOVE WK-N-VALID-ORDER(WK-N-RI)  TO
132300                            WK-N-SELECTED-ORDER(WK-N-SELECTED-COUNT)
132400        MOVE WK-N-PARENT-P(WK-N-RI)     TO  WK-N-RI
132500     ELSE
132600        COMPUTE WK-N-RI = WK-N-RI - 1
132700     END-IF.
132800 C559-RECONSTRUCT-STEP-EX.
132900     EXIT.
133000
133100*----------------------------------------------------------------*
133200 C570-REVERSE-SELECTED.
133300*----------------------------------------------------------------*
133400*    C555 BUILDS THE SELECTED LIST HIGHEST END-TIME FIRST BECAUSE IT
133500*    WALKS BACKWARD FROM I=N - THIS PARAGRAPH FLIPS IT END FOR END
133600*    SO C600/C700 CAN ASSUME ASCENDING END-TIME ORDER LIKE EVERY
133700*    OTHER ORDER ARRAY IN THE PROGRAM.
133800*    WK-N-HALF IS WK-N-SELECTED-COUNT DIVIDED BY TWO - THE SWAP LOOP
133900*    RUNS ONLY THAT FAR SINCE SWAPPING THE SECOND HALF AGAINST THE
134000*    FIRST HALF A SECOND TIME WOULD UNDO THE REVERSAL.
134100     COMPUTE WK-N-HALF = WK-N-SELECTED-COUNT / 2.
134200     PERFORM C575-SWAP-PAIR
134300        THRU C579-SWAP-PAIR-EX
134400        VARYING WK-N-SI FROM 1 BY 1
134500           UNTIL WK-N-SI > WK-N-HALF.
134600 C574-REVERSE-SELECTED-EX.
134700     EXIT.
134800
134900*----------------------------------------------------------------*
135000 C575-SWAP-PAIR.
135100*----------------------------------------------------------------*
135200*    THE USUAL THREE-MOVE SWAP THROUGH WK-N-SWAP-TEMP - NO SPECIAL
135300*    CASE FOR THE MIDDLE ELEMENT OF AN ODD-LENGTH LIST, SINCE C570
135400*    STOPS THE SWAP LOOP AT THE HALFWAY POINT BEFORE IT CAN CROSS.
135500     COMPUTE WK-N-SJ = WK-N-SELECTED-COUNT + 1 - WK-N-SI.
135600     MOVE WK-N-SELECTED-ORDER(WK-N-SI) TO  WK-N-SWAP-TEMP.
135700     MOVE WK-N-SELECTED-ORDER(WK-N-SJ) TO
135800                                    WK-N-SELECTED-ORDER(WK-N-SI).
135900     MOVE WK-N-SWAP-TEMP                TO
136000                                    WK-N-SELECTED-ORDER(WK-N-SJ).
136100 C579-SWAP-PAIR-EX.
136200     EXIT.
136300
136400*----------------------------------------------------------------*
136500 C580-MARK-SELECTED.
136600*----------------------------------------------------------------*
136700*    SETS WK-T-SELECTED-FLAG FOR EVERY ENTRY THE DP ACTUALLY CHOSE -
136800*    USED BY C600 TO SEED THE DEPENDENCY-CLOSURE PASS, NOT BY
136900*    C585 (WHICH WAITS FOR THE CLOSURE PASS TO FINISH INSTEAD).
137000*    RUNS AFTER C570, SO IT WALKS WK-N-SELECTED-ORDER IN ITS FINAL,
137100*    ASCENDING END-TIME SEQUENCE - THE ORDER THE FLAGS ARE SET IN
137200*    DOES NOT MATTER TO THIS PARAGRAPH, ONLY THE ARRAY IT READS FROM
137300*    NEEDS TO ALREADY BE CORRECT.
137400     MOVE WK-N-SELECTED-ORDER(WK-N-SI) TO  WK-N-SUB-I.
137500     MOVE "Y"                          TO
137600                                 WK-T-SELECTED-FLAG(WK-N-SUB-I).
137700 C584-MARK-SELECTED-EX.
137800     EXIT.
137900
138000*----------------------------------------------------------------*
138100 C585-WRITE-DP-DIAGNOSTICS.
138200*----------------------------------------------------------------*
138300*    CALLED FROM MAIN-MODULE, NOT FROM INSIDE C500 - IT HAS TO RUN
138400*    AFTER C600-CLOSE-DEPENDENCIES HAS HAD ITS CHANCE TO PULL A
138500*    REJECTED SURVIVOR BACK IN AS SOMEONE ELSE'S PREREQUISITE.
138600*    TESTING WK-T-CLOSED-FLAG RATHER THAN WK-T-SELECTED-FLAG IS WHAT
138700*    MAKES THAT WORK - A TASK THE DP DROPPED BUT CLOSURE RESTORED
138800*    IS CLOSED = "Y" AND SO NEVER GETS A FALSE DP DIAGNOSTIC HERE.
138900     MOVE WK-N-VALID-ORDER(WK-N-DI)     TO  WK-N-SUB-I.
139000     IF WK-T-CLOSED-FLAG(WK-N-SUB-I) NOT = "Y"
139100        MOVE WK-T-TASK-ID(WK-N-SUB-I)    TO  TSKDIAG-TASK-ID
139200        MOVE "DP"                        TO  TSKDIAG-REASON-CODE
139300        WRITE DIAGOUT-REC
139400        ADD 1                            TO  WK-N-REJECT-COUNT
139500     END-IF.
139600 C589-WRITE-DP-DIAGNOSTICS-EX.
139700     EXIT.
139800
139900*----------------------------------------------------------------*
140000 C600-CLOSE-DEPENDENCIES.
140100*----------------------------------------------------------------*
140200*    ADDED BY TSK044.  THE DP STEP OPTIMIZES ON WEIGHT AND TIME
140300*    ALONE - IT HAS NO CONCEPT OF "THIS TASK NEEDS THAT OTHER TASK
140400*    TO HAVE RUN FIRST", SO A SELECTED TASK'S OWN PREREQUISITES CAN
140500*    COME OUT OF C500 UNSELECTED.  THIS FIXED-POINT PASS ADDS THEM
140600*    BACK IN, AND THEN ADDS IN THEIR OWN PREREQUISITES, AND SO ON,
140700*    UNTIL A FULL PASS MAKES NO FURTHER CHANGE.
140800*    PULL IN EVERY SELECTED TASK'S OWN PREREQUISITES THAT PASSED
140900*    THE DEADLINE FILTER (STEP C400).  A PREREQUISITE OUTSIDE THE
141000*    BATCH, OR ONE THAT WAS REJECTED AT C400, IS SKIPPED.
141100*
141200*    WORKED EXAMPLE - CONTINUING THE C500 EXAMPLE ABOVE.  SUPPOSE
141300*    TASK 3 ALSO DEPENDS ON TASK 2 (WEIGHT 5, NOT SELECTED BY THE
141400*    DP).  TASK 3 IS SELECTED, SO PASS ONE OF THIS CLOSURE SETS
141500*    TASK 2'S CLOSED-FLAG TO "Y" AND WK-C-CLOSURE-CHANGED TO "Y".
141600*    PASS TWO FINDS TASK 2 HAS NO DEPENDENCIES OF ITS OWN, MAKES
141700*    NO FURTHER CHANGE, AND THE PERFORM IN THIS PARAGRAPH STOPS.
141800*    THE FINAL CLOSED SET IS NOW {1,2,3} EVEN THOUGH THE DP ITSELF
141900*    ONLY EVER CHOSE {1,3} - C585'S DP DIAGNOSTIC IS NOT WRITTEN
142000*    FOR TASK 2 BECAUSE ITS CLOSED-FLAG, NOT ITS SELECTED-FLAG,
142100*    IS WHAT C585 ACTUALLY TESTS.
142200*    BEFORE TSK044 THE DIAGOUT REPORT WOULD SOMETIMES SHOW A TASK
142300*    MARKED DP-REJECTED EVEN THOUGH ANOTHER, HIGHER-WEIGHT TASK THAT
142400*    DEPENDED ON IT WAS STILL IN THE FINAL SCHEDULE - AN IMPOSSIBLE
142500*    RESULT THAT OPERATIONS FLAGGED AFTER A SCHEDULE CAME BACK WITH
142600*    A TASK'S OWN PREREQUISITE MISSING FROM SCHEDOUT ENTIRELY.
142700     PERFORM C605-INIT-CLOSED
142800        THRU C609-INIT-CLOSED-EX
142900        VARYING WK-N-IX FROM 1 BY 1
143000           UNTIL WK-N-IX > WK-N-TASK-COUNT.
143100     PERFORM C610-MARK-SELECTED-CLOSED
143200        THRU C614-MARK-SELECTED-CLOSED-EX
143300        VARYING WK-N-SI FROM 1 BY 1
143400           UNTIL WK-N-SI > WK-N-SELECTED-COUNT.
143500     MOVE "Y"                          TO  WK-C-CLOSURE-CHANGED.
143600     PERFORM C620-CLOSURE-PASS
143700        THRU C629-CLOSURE-PASS-EX
143800        UNTIL WK-C-CLOSURE-CHANGED = "N".
143900 C699-CLOSE-DEPENDENCIES-EX.
144000     EXIT.
144100
144200*----------------------------------------------------------------*
144300 C605-INIT-CLOSED.
144400*----------------------------------------------------------------*
144500*    MIRRORS C505 - CLOSED-FLAG AND SELECTED-FLAG ARE KEPT AS TWO
144600*    SEPARATE BYTES PER ENTRY RATHER THAN ONE, SO C585 CAN TELL A
144700*    DP-REJECTED-BUT-CLOSURE-RESTORED TASK APART FROM ONE THE DP
144800*    CHOSE OUTRIGHT.
144900*    RUNS OVER THE FULL TASK TABLE AGAIN, THE SAME AS C505 DID FOR
145000*    SELECTED-FLAG - A SEPARATE INITIALIZATION PASS RATHER THAN
145100*    SHARING ONE LOOP, SINCE THE TWO FLAGS ARE SET AT DIFFERENT
145200*    POINTS IN THE PROGRAM'S FLOW.
145300     MOVE "N"                          TO  WK-T-CLOSED-FLAG(WK-N-IX).
145400 C609-INIT-CLOSED-EX.
145500     EXIT.
145600
145700*----------------------------------------------------------------*
145800 C610-MARK-SELECTED-CLOSED.
145900*----------------------------------------------------------------*
146000*    THE DP-CHOSEN SET IS THE SEED FOR CLOSURE - EVERYTHING ELSE
146100*    PULLED IN BY C620 IS PULLED IN BECAUSE ONE OF THESE, OR A
146200*    DESCENDANT OF ONE OF THESE, DEPENDS ON IT.
146300*    COPIES SELECTED-FLAG INTO CLOSED-FLAG FOR EVERY ENTRY THE DP
146400*    CHOSE - FROM THIS POINT ON CLOSED-FLAG IS THE ONE THE REST OF
146500*    THE PROGRAM TRUSTS; SELECTED-FLAG IS NOT CONSULTED AGAIN AFTER
146600*    C600 RETURNS.
146700     MOVE WK-N-SELECTED-ORDER(WK-N-SI)  TO  WK-N-SUB-I.
146800     MOVE "Y"                           TO
146900                                   WK-T-CLOSED-FLAG(WK-N-SUB-I).
147000 C614-MARK-SELECTED-CLOSED-EX.
147100     EXIT.
147200
147300*----------------------------------------------------------------*
147400 C620-CLOSURE-PASS.
147500*----------------------------------------------------------------*
147600*    ONE FULL SWEEP OF THE TABLE.  IF NOTHING NEW GOT CLOSED DURING
147700*    THIS SWEEP, WK-C-CLOSURE-CHANGED STAYS "N" AND THE PERFORM IN
147800*    C600 STOPS; OTHERWISE C600 RUNS ANOTHER SWEEP.  A SMALL
147900*    TRANSITIVE CHAIN CLOSES IN ONE OR TWO PASSES IN PRACTICE.
148000*    WK-C-CLOSURE-CHANGED IS SET "N" AT THE TOP OF EVERY SWEEP AND
148100*    ONLY FLIPPED TO "Y" BY C640 WHEN A NEW TASK IS ACTUALLY CLOSED -
148200*    A SWEEP THAT CLOSES NOTHING LEAVES IT "N" AND STOPS THE PERFORM
148300*    IN C600.
148400     MOVE "N"                          TO  WK-C-CLOSURE-CHANGED.
148500     PERFORM C630-SCAN-CLOSED-TASK
148600        THRU C639-SCAN-CLOSED-TASK-EX
148700        VARYING WK-N-IX FROM 1 BY 1
148800           UNTIL WK-N-IX > WK-N-TASK-COUNT.
148900 C629-CLOSURE-PASS-EX.
149000     EXIT.
149100
149200*----------------------------------------------------------------*
149300 C630-SCAN-CLOSED-TASK.
149400*----------------------------------------------------------------*
149500*    ONLY CLOSED TASKS GET THEIR DEPENDENCIES WALKED - AN UNCLOSED
149600*    TASK'S PREREQUISITES ARE NOT THIS RUN'S CONCERN YET.
149700*    WALKS THE FULL TASK TABLE ON EVERY SWEEP, NOT JUST THE NEWLY
149800*    CLOSED ENTRIES FROM THE PRIOR SWEEP - SIMPLER TO CODE THAN
149900*    TRACKING A WORK QUEUE OF 'JUST CLOSED' ENTRIES, AND THE TABLE IS
150000*    SMALL ENOUGH THAT THE EXTRA RE-SCANNING COSTS NOTHING NOTICEABLE.
150100     IF WK-T-CLOSED-FLAG(WK-N-IX) = "Y"
150200        PERFORM C640-ADD-DEP-IF-VALID
150300           THRU C649-ADD-DEP-IF-VALID-EX
150400           VARYING WK-N-JX FROM 1 BY 1
150500              UNTIL WK-N-JX > WK-T-DEP-COUNT(WK-N-IX)
150600     END-IF.
150700 C639-SCAN-CLOSED-TASK-EX.
150800     EXIT.
150900
151000*----------------------------------------------------------------*
151100 C640-ADD-DEP-IF-VALID.
151200*----------------------------------------------------------------*
151300*    A PREREQUISITE THAT C800 CANNOT FIND, OR THAT NEVER PASSED THE
151400*    C400 DEADLINE FILTER (VALID-FLAG NOT "Y"), IS LEFT OUT OF THE
151500*    CLOSURE - IT IS NOT IN THE BATCH TO BEGIN WITH OR IT WAS ALREADY
151600*    REJECTED ON ITS OWN MERITS, AND PULLING IT IN HERE WOULD PUT A
151700*    TASK THAT MISSED ITS OWN DEADLINE INTO THE FINAL SCHEDULE.
151800*    SETS CLOSED-FLAG TO "Y" AND THE CHANGED SWITCH TO "Y" IN THE SAME
151900*    BREATH - ANY DEPENDENCY THAT WAS ALREADY CLOSED FROM AN EARLIER
152000*    SWEEP IS SIMPLY RE-SET TO "Y" AGAIN, WHICH IS HARMLESS BUT DOES
152100*    NOT COUNT AS A CHANGE FOR THE PURPOSE OF STOPPING THE LOOP -
152200*    ONLY THE FIRST TIME A GIVEN TASK CLOSES ACTUALLY FLIPS THE SWITCH.
152300     MOVE WK-T-DEP-ID(WK-N-IX, WK-N-JX) TO  WK-N-LOOKUP-ID.
152400     PERFORM C800-FIND-BY-ID
152500        THRU C899-FIND-BY-ID-EX.
152600     IF WK-N-FOUND-IX > ZERO
152700        IF WK-T-VALID-FLAG(WK-N-FOUND-IX) = "Y"
152800           IF WK-T-CLOSED-FLAG(WK-N-FOUND-IX) NOT = "Y"
152900              MOVE "Y"        TO  WK-T-CLOSED-FLAG(WK-N-FOUND-IX)
153000              MOVE "Y"        TO  WK-C-CLOSURE-CHANGED
153100           END-IF
153200        END-IF
153300     END-IF.
153400 C649-ADD-DEP-IF-VALID-EX.
153500     EXIT.
153600
153700*----------------------------------------------------------------*
153800 C700-SEQUENCE-AND-EMIT.
153900*----------------------------------------------------------------*
154000*    ADDED BY TSK051.  THE CLOSED SET IS RIGHT BY WEIGHT AND BY
154100*    DEPENDENCY BUT HAS NEVER BEEN WALKED WITH AN ACTUAL CLOCK - A
154200*    TASK PULLED IN BY CLOSURE CAN STILL MISS ITS OWN DEADLINE ONCE
154300*    EVERYTHING AHEAD OF IT IN THE FINAL ORDER IS ACCOUNTED FOR, SO
154400*    THIS RE-VALIDATION HAS TO HAPPEN AFTER CLOSURE, NOT BEFORE IT.
154500*    TOPOLOGICALLY SORT THE CLOSED SET, THEN WALK IT WITH A
154600*    RUNNING CLOCK.  A TASK THAT NOW MISSES ITS DEADLINE (SQ) IS
154700*    DROPPED WITHOUT ADVANCING THE CLOCK.
154800*    TSK051'S FIX FOLLOWED THE SAME KIND OF COMPLAINT AS TSK044'S -
154900*    THE CLOSED SET COULD CONTAIN A TASK THAT, ONCE EVERYTHING AHEAD
155000*    OF IT HAD ACTUALLY RUN, NO LONGER HAD ANY HOPE OF MAKING ITS
155100*    OWN DEADLINE - C770'S SQ/DL TESTS CATCH THAT CASE NOW.
155200     MOVE ZERO                          TO  WK-N-CLOSED-COUNT.
155300     PERFORM C705-INIT-SEQ-EMITTED
155400        THRU C709-INIT-SEQ-EMITTED-EX
155500        VARYING WK-N-IX FROM 1 BY 1
155600           UNTIL WK-N-IX > WK-N-TASK-COUNT.
155700     PERFORM C710-COUNT-CLOSED
155800        THRU C714-COUNT-CLOSED-EX
155900        VARYING WK-N-IX FROM 1 BY 1
156000           UNTIL WK-N-IX > WK-N-TASK-COUNT.
156100     MOVE ZERO                          TO  WK-N-CLOSED-ORDER-COUNT.
156200     MOVE "N"                           TO  WK-C-NO-CLOSED-READY.
156300     PERFORM C720-EMIT-ONE-CLOSED-READY
156400        THRU C729-EMIT-ONE-CLOSED-READY-EX
156500        UNTIL (WK-N-CLOSED-ORDER-COUNT = WK-N-CLOSED-COUNT)
156600           OR (WK-C-NO-CLOSED-READY = "Y").
156700     MOVE ZERO                          TO  WK-N-CLOCK
156800                                             WK-N-SEQ-NO
156900                                             WK-N-TOTAL-WEIGHT.
157000     PERFORM C770-WALK-ONE-TASK
157100        THRU C779-WALK-ONE-TASK-EX
157200        VARYING WK-N-OX FROM 1 BY 1
157300           UNTIL WK-N-OX > WK-N-CLOSED-ORDER-COUNT.
157400 C799-SEQUENCE-AND-EMIT-EX.
157500     EXIT.
157600
157700*----------------------------------------------------------------*
157800 C705-INIT-SEQ-EMITTED.
157900*----------------------------------------------------------------*
158000*    WK-N-CLOCK IS ZEROED HERE TOO - EVERY RUN STARTS THE DAY'S
158100*    SCHEDULE AT HOUR ZERO REGARDLESS OF WHAT THE RUN DATE ITSELF IS.
158200*    THE SAME EMITTED-FLAG PATTERN AS C110, BUT APPLIED TO
158300*    WK-T-SEQ-EMITTED RATHER THAN WK-T-EMITTED - KEPT AS A SEPARATE
158400*    BYTE SO THE ORIGINAL TOPOLOGICAL/GREEDY ORDERING FLAG IS STILL
158500*    AVAILABLE UNCHANGED IF A LATER MAINTAINER EVER NEEDS IT.
158600     MOVE "N"                           TO  WK-T-SEQ-EMITTED(WK-N-IX).
158700 C709-INIT-SEQ-EMITTED-EX.
158800     EXIT.
158900
159000*----------------------------------------------------------------*
159100 C710-COUNT-CLOSED.
159200*----------------------------------------------------------------*
159300*    WK-N-CLOSED-COUNT IS THE LOOP BOUND FOR C720 - WITHOUT IT THE
159400*    TOPOLOGICAL RE-SORT BELOW WOULD NOT KNOW WHEN THE CLOSED SET
159500*    HAS BEEN FULLY EMITTED.
159600*    A SIMPLE TALLY PASS - COUNTS, BUT DOES NOT YET ORDER, THE CLOSED
159700*    ENTRIES.  THE ACTUAL TOPOLOGICAL RE-SORT OF THE CLOSED SET
159800*    HAPPENS IN C720 ONWARD, DRIVEN BY THIS COUNT AS ITS LOOP BOUND.
159900     IF WK-T-CLOSED-FLAG(WK-N-IX) = "Y"
160000        ADD 1                            TO  WK-N-CLOSED-COUNT
160100     END-IF.
160200 C714-COUNT-CLOSED-EX.
160300     EXIT.
160400
160500*----------------------------------------------------------------*
160600 C720-EMIT-ONE-CLOSED-READY.
160700*----------------------------------------------------------------*
160800*    SAME KAHN'S-ALGORITHM SHAPE AS C120, RESTRICTED TO THE CLOSED
160900*    SET ONLY - A TASK OUTSIDE THE CLOSED SET IS INVISIBLE TO THIS
161000*    RE-SORT EVEN IF IT WAS VALID AT C400.
161100*    BUILDS WK-N-CLOSED-ORDER ONE SUBSCRIPT AT A TIME, THE SAME WAY
161200*    C120 BUILT WK-N-TOPO-ORDER - THE TWO PARAGRAPHS LOOK ALMOST
161300*    IDENTICAL BECAUSE THEY SOLVE THE SAME PROBLEM AGAINST TWO
161400*    DIFFERENT SUBSETS OF THE TASK TABLE.
161500     MOVE ZERO                          TO  WK-N-BEST-IX.
161600     MOVE 99999999                      TO  WK-N-BEST-DUE.
161700     PERFORM C730-SCAN-CLOSED-FOR-READY
161800        THRU C739-SCAN-CLOSED-FOR-READY-EX
161900        VARYING WK-N-IX FROM 1 BY 1
162000           UNTIL WK-N-IX > WK-N-TASK-COUNT.
162100     IF WK-N-BEST-IX = ZERO
162200        MOVE "Y"                        TO  WK-C-NO-CLOSED-READY
162300     ELSE
162400        MOVE "Y"                        TO  WK-T-SEQ-EMITTED(WK-N-BEST-IX)
162500        ADD 1                           TO  WK-N-CLOSED-ORDER-COUNT
162600        MOVE WK-N-BEST-IX                TO
162700                           WK-N-CLOSED-ORDER(WK-N-CLOSED-ORDER-COUNT)
162800 END-IF.
162900 C729-EMIT-ONE-CLOSED-READY-EX.
163000     EXIT.
163100
163200*----------------------------------------------------------------*
163300 C730-SCAN-CLOSED-FOR-READY.
163400*----------------------------------------------------------------*
163500*    SCANS THE WHOLE TASK TABLE, NOT JUST WK-N-CLOSED-ORDER, BECAUSE
163600*    READINESS (C740) NEEDS TO INSPECT EVERY CANDIDATE'S DEPENDENCY
163700*    LIST REGARDLESS OF WHERE IT SITS IN THE TABLE.
163800*    A TASK IS SKIPPED OUTRIGHT IF IT IS NOT CLOSED AT ALL, OR IF IT
163900*    HAS ALREADY BEEN SEQUENCE-EMITTED ON AN EARLIER PASS THROUGH
164000*    THIS LOOP.
164100     IF WK-T-CLOSED-FLAG(WK-N-IX) = "Y"
164200           AND WK-T-SEQ-EMITTED(WK-N-IX) NOT = "Y"
164300        PERFORM C740-CHECK-CLOSED-READY
164400           THRU C749-CHECK-CLOSED-READY-EX
164500        IF WK-C-TASK-READY = "Y"
164600           IF WK-T-DUE-DATE(WK-N-IX) < WK-N-BEST-DUE
164700              MOVE WK-T-DUE-DATE(WK-N-IX) TO  WK-N-BEST-DUE
164800              MOVE WK-N-IX                 TO  WK-N-BEST-IX
164900           END-IF
165000        END-IF
165100     END-IF.
165200 C739-SCAN-CLOSED-FOR-READY-EX.
165300     EXIT.
165400
165500*----------------------------------------------------------------*
165600 C740-CHECK-CLOSED-READY.
165700*----------------------------------------------------------------*
165800*    A TASK THAT IS NOT CLOSED AT ALL NEVER PASSES THIS TEST - ONLY
165900*    WK-T-CLOSED-FLAG = "Y" ENTRIES ARE EVEN CONSIDERED CANDIDATES
166000*    FOR THE FINAL SEQUENCE.
166100*    MIRRORS C140 BUT TESTS WK-T-SEQ-EMITTED AGAINST EACH DEPENDENCY
166200*    RATHER THAN WK-T-EMITTED - BY THIS STAGE THE ONLY DEPENDENCIES
166300*    THAT MATTER ARE THE ONES ALSO INSIDE THE CLOSED SET.
166400     MOVE "Y"                            TO  WK-C-TASK-READY.
166500     PERFORM C750-CHECK-ONE-CLOSED-DEP
166600        THRU C759-CHECK-ONE-CLOSED-DEP-EX
166700        VARYING WK-N-JX FROM 1 BY 1
166800           UNTIL (WK-N-JX > WK-T-DEP-COUNT(WK-N-IX))
166900              OR (WK-C-TASK-READY = "N").
167000 C749-CHECK-CLOSED-READY-EX.
167100     EXIT.
167200
167300*----------------------------------------------------------------*
167400 C750-CHECK-ONE-CLOSED-DEP.
167500*----------------------------------------------------------------*
167600*    A DEPENDENCY THAT IS CLOSED BUT NOT YET SEQUENCE-EMITTED BLOCKS
167700*    READINESS HERE; ONE THAT IS NOT CLOSED AT ALL DOES NOT - IT WAS
167800*    NEVER PART OF THE FINAL SCHEDULE SO IT CANNOT HOLD ANYTHING UP.
167900*    CALLS C800-FIND-BY-ID THE SAME WAY C150 DOES - ONE SHARED LOOKUP
168000*    PARAGRAPH SERVES BOTH THE ORIGINAL ORDERING PASS AND THIS LATER
168100*    RE-SORT OF THE CLOSED SET.
168200     MOVE WK-T-DEP-ID(WK-N-IX, WK-N-JX) TO  WK-N-LOOKUP-ID.
168300     PERFORM C800-FIND-BY-ID
168400        THRU C899-FIND-BY-ID-EX.
168500     IF WK-N-FOUND-IX > ZERO
168600           AND WK-T-CLOSED-FLAG(WK-N-FOUND-IX) = "Y"
168700        IF WK-T-SEQ-EMITTED(WK-N-FOUND-IX) NOT = "Y"
168800           MOVE "N"                      TO  WK-C-TASK-READY
168900        END-IF
169000     END-IF.
169100 C759-CHECK-ONE-CLOSED-DEP-EX.
169200     EXIT.
169300
169400*----------------------------------------------------------------*
169500 C770-WALK-ONE-TASK.
169600*----------------------------------------------------------------*
169700*    THE CLOCK ONLY ADVANCES WHEN A TASK IS ACTUALLY WRITTEN TO
169800*    SCHEDOUT - A TASK REJECTED HERE (SQ) LEAVES THE CLOCK EXACTLY
169900*    WHERE IT WAS SO THE NEXT CANDIDATE IS TIMED AS IF THE REJECTED
170000*    ONE HAD NEVER BEEN CONSIDERED.
170100*    TWO SEPARATE REASON CODES COVER TWO DIFFERENT FAILURES HERE -
170200*    SQ FOR A TASK WHOSE OWN PREREQUISITE HAS NOT YET BEEN WRITTEN TO
170300*    SCHEDOUT BY THE TIME ITS TURN COMES UP, AND DL FOR A TASK THAT
170400*    IS READY BUT WOULD MISS ITS DEADLINE GIVEN HOW FAR THE CLOCK HAS
170500*    ALREADY ADVANCED.
170600*
170700*    WORKED EXAMPLE - FINISHING THE RUN FROM C500/C600 ABOVE.  THE
170800*    CLOSED SET {1,2,3} IS SEQUENCE-RE-SORTED BY C700 TO {2,1,3}
170900*    (TASK 2 HAS NO DEPENDENCY AND GOES FIRST; TASK 3 DEPENDS ON
171000*    BOTH).  THE CLOCK STARTS AT 0000.  TASK 2 RUNS FIRST AND
171100*    WRITES SCHEDOUT WITH START 0000; THE CLOCK ADVANCES BY ITS
171200*    ESTIMATED DURATION.  TASK 1 RUNS NEXT; ITS START IS WHATEVER
171300*    THE CLOCK READS AT THAT POINT, NOT THE EARLIEST-START C300
171400*    COMPUTED BACK AT THE TOP OF THE PROGRAM - THE TWO CAN DIFFER
171500*    ONCE A DEPENDENCY-CLOSURE TASK IS INSERTED AHEAD OF IT IN THE
171600*    FINAL ORDER, WHICH IS EXACTLY WHY THIS RE-VALIDATION PASS
171700*    EXISTS AT ALL.
171800     MOVE WK-N-CLOSED-ORDER(WK-N-OX)     TO  WK-N-IX.
171900     MOVE WK-N-CLOCK                     TO  WK-N-TASK-START.
172000     COMPUTE WK-N-TASK-END =
172100        WK-N-CLOCK + WK-T-EST-DURATION(WK-N-IX).
172200     IF WK-N-TASK-END <= WK-T-DEADLINE-HRS(WK-N-IX)
172300        ADD 1                            TO  WK-N-SEQ-NO
172400        MOVE WK-N-SEQ-NO                  TO  TSKSCHO-SEQ-NO
172500        MOVE WK-T-TASK-ID(WK-N-IX)         TO  TSKSCHO-TASK-ID
172600        MOVE WK-T-TASK-NAME(WK-N-IX)       TO  TSKSCHO-TASK-NAME
172700        MOVE WK-N-TASK-START               TO  TSKSCHO-START-HOUR
172800        MOVE WK-N-TASK-END                 TO  TSKSCHO-END-HOUR
172900        MOVE WK-T-DEADLINE-HRS(WK-N-IX)    TO  TSKSCHO-DEADLINE-HRS
173000        MOVE WK-T-WEIGHT(WK-N-IX)          TO  TSKSCHO-TASK-WEIGHT
173100        WRITE SCHEDOUT-REC
173200        MOVE WK-N-SEQ-NO                   TO  WK-D-SEQ
173300        MOVE WK-T-TASK-ID(WK-N-IX)          TO  WK-D-TASK-ID
173400        MOVE WK-T-TASK-NAME(WK-N-IX)        TO  WK-D-TASK-NAME
173500        MOVE WK-N-TASK-START                TO  WK-D-START-HR
173600        MOVE WK-N-TASK-END                  TO  WK-D-END-HR
173700        MOVE WK-T-DEADLINE-HRS(WK-N-IX)     TO  WK-D-DEADLINE-HR
173800        MOVE WK-T-WEIGHT(WK-N-IX)           TO  WK-D-WEIGHT
173900        WRITE RPTOUT-REC FROM WK-C-RPT-DETAIL-LINE
174000        MOVE WK-N-TASK-END                  TO  WK-N-CLOCK
174100        ADD 1                               TO  WK-N-SCHED-COUNT
174200        ADD WK-T-WEIGHT(WK-N-IX)             TO  WK-N-TOTAL-WEIGHT
174300     ELSE
174400        MOVE WK-T-TASK-ID(WK-N-IX)           TO  TSKDIAG-TASK-ID
174500        MOVE "SQ"                            TO  TSKDIAG-REASON-CODE
174600        WRITE DIAGOUT-REC
174700        ADD 1                                TO  WK-N-REJECT-COUNT
174800     END-IF.
174900 C779-WALK-ONE-TASK-EX.
175000     EXIT.
175100
175200*----------------------------------------------------------------*
175300 C800-FIND-BY-ID.
175400*----------------------------------------------------------------*
175500*    LINEAR LOOK-UP OF WK-N-LOOKUP-ID AGAINST THE TASK TABLE.
175600*    RETURNS ZERO IN WK-N-FOUND-IX WHEN THE ID IS NOT IN THE BATCH.
175700*    LINEAR SEARCH OVER THE WHOLE TASK TABLE BY TASK-ID - USED BY
175800*    C150 AND C640, BOTH OF WHICH NEED TO TURN A DEPENDENCY'S TASK-ID
175900*    BACK INTO A SUBSCRIPT BEFORE THEY CAN TEST ITS FLAGS.
176000*    RETURNS ZERO IN WK-N-FOUND-IX WHEN NOTHING MATCHES RATHER THAN
176100*    ABENDING - A TASK-ID REFERENCED AS A DEPENDENCY THAT IS NOT
176200*    PRESENT IN THIS RUN'S TASKMST EXTRACT IS A NORMAL OCCURRENCE,
176300*    NOT AN ERROR CONDITION, GIVEN HOW THE UPSTREAM SYSTEM EXTRACTS
176400*    ONE DAY'S WORTH OF TASKS AT A TIME.
176500     MOVE ZERO                           TO  WK-N-FOUND-IX.
176600     PERFORM C810-TEST-ID
176700        THRU C819-TEST-ID-EX
176800        VARYING WK-N-FX FROM 1 BY 1
176900           UNTIL (WK-N-FX > WK-N-TASK-COUNT)
177000              OR (WK-N-FOUND-IX > ZERO).
177100 C899-FIND-BY-ID-EX.
177200     EXIT.
177300
177400*----------------------------------------------------------------*
177500 C810-TEST-ID.
177600*----------------------------------------------------------------*
177700*    WK-N-FOUND-IX STAYS ZERO WHEN THE LOOP FALLS THROUGH WITHOUT A
177800*    MATCH - THE CALLER TREATS THAT AS "ID NOT IN THIS BATCH", NOT
177900*    AS AN ERROR CONDITION.
178000*    A STRAIGHT EQUALITY TEST AGAINST WK-N-LOOKUP-ID - NO RANGE OR
178100*    WILDCARD MATCHING OF ANY KIND IS SUPPORTED OR HAS EVER BEEN
178200*    ASKED FOR ON A TASK-ID LOOKUP.
178300     IF WK-T-TASK-ID(WK-N-FX) = WK-N-LOOKUP-ID
178400        MOVE WK-N-FX                      TO  WK-N-FOUND-IX
178500     END-IF.
178600 C819-TEST-ID-EX.
178700     EXIT.
178800
178900*----------------------------------------------------------------*
179000 D100-PRINT-HEADING.
179100*----------------------------------------------------------------*
179200*    ONE HEADING LINE PER RUN - THIS REPORT HAS NO PAGE BREAKS OR
179300*    CONTROL HEADINGS, SO THERE IS NO NEED TO RE-PRINT IT PARTWAY
179400*    THROUGH THE DETAIL LINES WRITTEN BY C770.
179500*    WK-H-RUNDT COMES STRAIGHT FROM THE RUNPARM RECORD LOADED IN
179600*    A100 - THE REPORT ALWAYS SHOWS THE DATE THE SCHEDULE WAS BUILT
179700*    FOR, NOT THE DATE THE JOB HAPPENED TO BE RUN ON.
179800     MOVE SPACES                  TO  WK-C-RPT-HEADING-LINE.
179900     MOVE "TSKVSCHD - WEIGHTED TASK SCHEDULE REPORT" TO
180000                                        WK-H-TITLE.
180100     MOVE "RUN DATE: "             TO  WK-H-RUNDT-LIT.
180200     MOVE WK-N-RUN-DATE            TO  WK-H-RUNDT.
180300     WRITE RPTOUT-REC FROM WK-C-RPT-HEADING-LINE.
180400 D199-PRINT-HEADING-EX.
180500     EXIT.
180600
180700*----------------------------------------------------------------*
180800 D900-PRINT-TOTALS.
180900*----------------------------------------------------------------*
181000*    ADDED BY TSK014.  FOUR SEPARATE MOVE/WRITE PAIRS RATHER THAN A
181100*    TABLE-DRIVEN LOOP - THE SET OF TOTALS IS FIXED AND SMALL ENOUGH
181200*    THAT A LOOP WOULD ONLY HAVE ADDED A SUBSCRIPTED LABEL TABLE FOR
181300*    NO REAL SAVING.
181400*    WK-N-TOTAL-WEIGHT IS ACCUMULATED INSIDE C770 AS EACH TASK IS
181500*    ACTUALLY WRITTEN TO SCHEDOUT - A TASK REJECTED AT THE CLOCK
181600*    WALK (SQ OR DL) NEVER ADDS TO THE TOTAL, SO THE FIGURE PRINTED
181700*    HERE MATCHES THE SCHEDULE THAT WAS ACTUALLY DELIVERED.
181800     MOVE SPACES                  TO  WK-C-RPT-TOTALS-LINE.
181900     MOVE "TASKS READ..................." TO  WK-T-LABEL.
182000     MOVE WK-N-TASK-COUNT          TO  WK-T-VALUE.
182100     WRITE RPTOUT-REC FROM WK-C-RPT-TOTALS-LINE.
182200
182300     MOVE SPACES                  TO  WK-C-RPT-TOTALS-LINE.
182400     MOVE "TASKS SCHEDULED.............." TO  WK-T-LABEL.
182500     MOVE WK-N-SCHED-COUNT         TO  WK-T-VALUE.
182600     WRITE RPTOUT-REC FROM WK-C-RPT-TOTALS-LINE.
182700
182800     MOVE SPACES                  TO  WK-C-RPT-TOTALS-LINE.
182900     MOVE "TASKS REJECTED..............." TO  WK-T-LABEL.
183000     MOVE WK-N-REJECT-COUNT        TO  WK-T-VALUE.
183100     WRITE RPTOUT-REC FROM WK-C-RPT-TOTALS-LINE.
183200
183300     MOVE SPACES                  TO  WK-C-RPT-TOTALS-LINE.
183400     MOVE "TOTAL WEIGHT SCHEDULED......." TO  WK-T-LABEL.
183500     MOVE WK-N-TOTAL-WEIGHT        TO  WK-T-VALUE.
183600     WRITE RPTOUT-REC FROM WK-C-RPT-TOTALS-LINE.
183700 D999-PRINT-TOTALS-EX.
183800     EXIT.
183900
184000*----------------------------------------------------------------*
184100 Z000-END-PROGRAM-ROUTINE.
184200*----------------------------------------------------------------*
184300*    CLOSES ALL FIVE FILES REGARDLESS OF HOW MANY WERE ACTUALLY USED
184400*    THIS RUN - A CYCLE-ABORTED RUN STILL OPENED SCHEDOUT, DIAGOUT
184500*    AND RPTOUT EVEN THOUGH C300 ONWARD NEVER RAN.
184600*    GOBACK IS ISSUED BY MAIN-MODULE ITSELF AFTER THIS PARAGRAPH
184700*    RETURNS, NOT FROM INSIDE THIS PARAGRAPH - KEEPING THE ACTUAL
184800*    PROGRAM EXIT IN MAIN-MODULE MAKES IT EASIER TO SEE AT A GLANCE
184900*    THAT NOTHING RUNS AFTER THE CLOSE STATEMENTS.
185000     CLOSE RUNPARM TASKMST SCHEDOUT DIAGOUT RPTOUT.
185100 Z099-END-PROGRAM-ROUTINE-EX.
185200     EXIT.
185300
185400*----------------------------------------------------------------*
185500 Y900-ABNORMAL-TERMINATION.
185600*----------------------------------------------------------------*
185700*    RETURN-CODE 16 SIGNALS A HARD FAILURE TO THE JOB SCHEDULER SO
185800*    ANY DOWNSTREAM STEP THAT CONSUMES SCHEDOUT OR RPTOUT DOES NOT
185900*    RUN AGAINST A PARTIAL OR MISSING FILE.
186000*    REACHED BY A GO TO, NOT A PERFORM, FROM EACH OF THE THREE
186100*    OPEN/READ FAILURE TESTS IN A000-OPEN-FILES AND A100-LOAD-RUN-
186200*    PARM ABOVE - THIS PARAGRAPH NEVER RETURNS TO ITS CALLER SO
186300*    THERE IS NOTHING FOR A PERFORM...THRU TO RETURN INTO.
186400     MOVE 16                       TO  RETURN-CODE.
186500     CLOSE RUNPARM TASKMST SCHEDOUT DIAGOUT RPTOUT.
186600     GOBACK.
186700 Y999-ABNORMAL-TERMINATION-EX.
186800     EXIT.
186900
187000******************************************************************
187100* MAINTENANCE SUMMARY (TSK062) - WHERE TO LOOK FOR WHAT, WRITTEN
187200* AFTER THE SECOND-SHIFT SUPPORT CALL MENTIONED IN THE CHANGE LOG:
187300*   - SCHEDULE LOOKS WRONG, TASK MISSING ENTIRELY: CHECK DIAGOUT
187400*     FIRST.  EVERY TASK THAT DID NOT MAKE SCHEDOUT HAS EXACTLY
187500*     ONE DIAGOUT RECORD EXPLAINING WHY (SEE THE REASON CODE
187600*     REFERENCE NEAR THE DIAGOUT FD ABOVE).
187700*   - SCHEDULE LOOKS WRONG, TASK PRESENT BUT AT THE WRONG TIME:
187800*     THE PROBLEM IS IN C300 (INITIAL TIMES) OR C700 (FINAL
187900*     CLOCK WALK) - COMPARE SCHEDOUT'S START TIME AGAINST WHAT
188000*     C300 WOULD HAVE COMPUTED TO SEE WHICH ONE IS LYING.
188100*   - A WHOLE BATCH COMES BACK EMPTY: CHECK FOR A CY DIAGNOSTIC
188200*     ON EVERY TASK - THAT MEANS A DEPENDENCY CYCLE, NOT A BUG
188300*     IN THIS PROGRAM, AND HAS TO BE FIXED IN THE UPSTREAM DATA.
188400*   - CHANGING THE TASK TABLE CAPACITY (WK-T-ENTRY OCCURS 150):
188500*     RAISE IT HERE, IN WK-N-WORK-TABLES' OCCURS CLAUSES, AND IN
188600*     TSKXDERV'S OWN TABLES IF THE DEPENDENCY-LIST WIDTH EVER
188700*     CHANGES TOO - THE TWO PROGRAMS DO NOT SHARE THAT LIMIT.
188800******************************************************************
188900*************** END OF PROGRAM SOURCE  TSKVSCHD *****************
189000******************************************************************
